000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       15/12/1986
000400* Purpose:    Variante generalisee de 5-FOUILLE-BASE (U2, regles
000500*             R4/R5/R8/R9). Le meme parcours en profondeur par
000600*             pile explicite est rejoue une fois par niveau, a
000700*             partir du niveau zero inclus, en restreignant a
000800*             chaque fois les candidats aux
000900*             noeuds prometteurs de ce niveau (itemsets "homo-
001000*             genes en niveau", regle R8), avec le seuil propre
001100*             au niveau (regle R2). Le fichier final est trie
001200*             niveau croissant puis utilite decroissante.
001300* Tectonics:  cobc
001400*------------------------------------------------------------------
001500* Historique des modifications
001600*   15/12/1986 FXM  Creation.                                     DM1912FX
001700*   19/01/1987 KR   Tri final en utilite decroissante (et non     DM1901KR
001800*                   croissante) pour faire remonter les itemsets  DM1901KR
001900*                   les plus rentables en tete de chaque niveau.  DM1901KR
002000*   10/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
002100*   17/09/2001 JD   Reprise suite a migration de plateforme ;     DM2009JD
002200*                   aucune modification fonctionnelle.            DM2009JD
002300*   08/10/2001 JD   La boucle de niveaux demarrait a 1 et         DM1010JD
002400*                   sautait le niveau zero (produits              DM1010JD
002500*                   concrets) ; thr(zero) = MINUTIL degenere      DM1010JD
002600*                   deja correctement dans CALCULER-SEUIL-        DM1010JD
002700*                   NIVEAU ; il suffisait d'abaisser la borne     DM1010JD
002800*                   de depart a zero.                             DM1010JD
002900*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
003000*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
003100*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
003200*                   conformement a la norme de programmation de   DM0511JD
003300*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. 8-FOUILLE-NIVEAUX.
003700 AUTHOR.      F.X. MARCHEIX.
003800 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
003900 DATE-WRITTEN. 15/12/1986.
004000 DATE-COMPILED.
004100 SECURITY.    NON CLASSIFIE.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT  C-PROMETTEURS ASSIGN TO "6-PROMETTEURS-NIVEAUX.DAT"
005200         ORGANIZATION LINE SEQUENTIAL.
005300
005400     SELECT  C-LISTES ASSIGN TO "7-LISTES-NIVEAUX.DAT"
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005700     SELECT  C-PARAMETRES ASSIGN TO "1-PARAMETRES.DAT"
005800         ORGANIZATION LINE SEQUENTIAL.
005900
006000     SELECT  C-RESULTATS-BRUT ASSIGN TO "8-RESULTBRUT.DAT"
006100         ORGANIZATION LINE SEQUENTIAL.
006200
006300     SELECT  TRI-RESULTATS ASSIGN TO DISK.
006400
006500     SELECT  C-RESULTATS ASSIGN TO "8-RESULTATS-NIVEAUX.DAT"
006600         ORGANIZATION LINE SEQUENTIAL.
006700
006800******************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  C-PROMETTEURS.
007300 01  PR-ENREG.
007400     05  PR-NIVEAU            PIC 9(2).
007500     05  PR-TWU               PIC 9(9).
007600     05  PR-NOM               PIC X(12).
007700     05  FILLER               PIC X(05).
007800
007900 FD  C-LISTES.
008000 01  LI-ENREG.
008100     05  LI-NIVEAU            PIC 9(2).
008200     05  LI-NOM               PIC X(12).
008300     05  LI-TRANS-ID          PIC 9(5).
008400     05  LI-IUTIL             PIC 9(9).
008500     05  LI-RUTIL             PIC 9(9).
008600     05  FILLER               PIC X(05).
008700
008800 FD  C-PARAMETRES.
008900 COPY CPYPARM.
009000
009100 FD  C-RESULTATS-BRUT.
009200 COPY CPYRSLT.
009300
009400 SD  TRI-RESULTATS.
009500 01  T-ENREG.
009600     05  T-ALGORITHM          PIC X(10).
009700     05  T-ITEMSET            PIC X(40).
009800     05  T-UTILITY            PIC 9(9).
009900     05  T-LEVEL              PIC 9(2).
010000     05  T-THRESHOLD          PIC 9(9).
010100     05  FILLER               PIC X(10).
010200
010300 FD  C-RESULTATS.
010400 01  RF-ENREG.
010500     05  RF-ALGORITHM         PIC X(10).
010600     05  RF-ITEMSET           PIC X(40).
010700     05  RF-UTILITY           PIC 9(9).
010800     05  RF-LEVEL             PIC 9(2).
010900     05  RF-THRESHOLD         PIC 9(9).
011000     05  FILLER               PIC X(10).
011100
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400
011500 COPY CPYNODE.
011600
011700 01  WS-INDICATEURS.
011800     05  WS-FIN-FICHIER       PIC 9(1) VALUE 0.
011900         88  FIN-FICHIER-OUI           VALUE 1.
012000         88  FIN-FICHIER-NON           VALUE 0.
012100     05  WS-IND               PIC 9(4) COMP VALUE ZERO.
012200     05  WS-IND2              PIC 9(4) COMP VALUE ZERO.
012300     05  WS-IND3              PIC 9(4) COMP VALUE ZERO.
012400     05  WS-MINUTIL           PIC 9(9) COMP VALUE ZERO.
012500     05  WS-ALPHASTEP         PIC 9V9  COMP VALUE ZERO.
012600     05  WS-NIVEAU            PIC 9(2) COMP VALUE ZERO.
012700     05  WS-NIVEAU-MAX-VU     PIC 9(2) COMP VALUE ZERO.
012800     05  WS-SEUIL-NIVEAU      PIC 9(9) COMP VALUE ZERO.
012900     05  WS-SEUIL-X10         PIC 9(11) COMP VALUE ZERO.
013000     05  WS-SEUIL-RESTE       PIC 9(11) COMP VALUE ZERO.
013100     05  WS-BORNE-BASSE       PIC 9(4) COMP VALUE ZERO.
013200     05  WS-BORNE-HAUTE       PIC 9(4) COMP VALUE ZERO.
013300     05  WS-TERMINE           PIC 9(1) VALUE 0.
013400         88  PARCOURS-TERMINE         VALUE 1.
013500     05  WS-PROFONDEUR        PIC 9(2) COMP VALUE ZERO.
013600     05  WS-CANDIDAT          PIC 9(3) COMP VALUE ZERO.
013700     05  WS-SOMME-I           PIC 9(9) COMP VALUE ZERO.
013800     05  WS-SOMME-IR          PIC 9(9) COMP VALUE ZERO.
013900     05  WS-PTR-G             PIC 9(4) COMP VALUE ZERO.
014000     05  WS-PTR-D             PIC 9(4) COMP VALUE ZERO.
014100     05  WS-ITEMSET-PTR       PIC 9(3) COMP VALUE ZERO.
014200     05  FILLER               PIC X(02) VALUE SPACES.
014300
014400 01  WS-ORDRE-TABLE.
014500     05  WS-NB-PROMETTEURS    PIC 9(4) COMP VALUE ZERO.
014600     05  WS-ORDRE OCCURS 50 TIMES.
014700         10  WS-OR-NIVEAU     PIC 9(2) COMP.
014800         10  WS-OR-NOM        PIC X(12).
014900     05  FILLER               PIC X(02) VALUE SPACES.
015000
015100******************************************************************
015200 PROCEDURE DIVISION.
015300
015400 0100-MAIN-PROCEDURE.
015500
015600     PERFORM 0300-CHARGER-PARAMETRES
015700     PERFORM 0400-CHARGER-ORDRE-PROMETTEURS
015800     PERFORM 0600-CHARGER-LISTES
015900     OPEN OUTPUT C-RESULTATS-BRUT
016000
016100     PERFORM 0200-TRAITER-UN-NIVEAU-FOUILLE
016200         VARYING WS-NIVEAU FROM 0 BY 1
016300         UNTIL WS-NIVEAU > WS-NIVEAU-MAX-VU
016400
016500     CLOSE C-RESULTATS-BRUT
016600
016700     SORT TRI-RESULTATS
016800         ON ASCENDING KEY T-LEVEL
016900         ON DESCENDING KEY T-UTILITY
017000         USING C-RESULTATS-BRUT
017100         GIVING C-RESULTATS
017200
017300     PERFORM 2200-FIN-PGM
017400     .
017500
017600*===============================================================*
017700 0200-TRAITER-UN-NIVEAU-FOUILLE.
017800
017900     PERFORM 1000-CALCULER-SEUIL-NIVEAU
018000     PERFORM 1100-DELIMITER-BORNES-NIVEAU
018100     IF WS-BORNE-HAUTE >= WS-BORNE-BASSE
018200         PERFORM 1300-PARCOURS-PROFONDEUR-NIVEAU
018300     END-IF
018400     .
018500
018600 0300-CHARGER-PARAMETRES.
018700
018800     OPEN INPUT C-PARAMETRES
018900     READ C-PARAMETRES
019000     MOVE PARM-MINUTIL        TO WS-MINUTIL
019100     MOVE PARM-ALPHASTEP-NUM  TO WS-ALPHASTEP
019200     CLOSE C-PARAMETRES
019300     .
019400
019500 0400-CHARGER-ORDRE-PROMETTEURS.
019600
019700     MOVE ZERO TO WS-NIVEAU-MAX-VU
019800     OPEN INPUT C-PROMETTEURS
019900     MOVE 0 TO WS-FIN-FICHIER
020000     PERFORM 0500-LIRE-UN-PROMETTEUR-ORDRE
020100         THRU 0500-LIRE-UN-PROMETTEUR-ORDRE-EXIT
020200         UNTIL FIN-FICHIER-OUI
020300     CLOSE C-PROMETTEURS
020400     .
020500
020600 0500-LIRE-UN-PROMETTEUR-ORDRE.
020700
020800     READ C-PROMETTEURS
020900         AT END
021000             SET FIN-FICHIER-OUI TO TRUE
021100             GO TO 0500-LIRE-UN-PROMETTEUR-ORDRE-EXIT
021200     END-READ
021300     ADD 1 TO WS-NB-PROMETTEURS
021400     MOVE PR-NIVEAU TO WS-OR-NIVEAU(WS-NB-PROMETTEURS)
021500     MOVE PR-NOM    TO WS-OR-NOM(WS-NB-PROMETTEURS)
021600     ADD 1 TO NDWK-NB-LISTES
021700     MOVE PR-NOM    TO LST-NOM-NOEUD(NDWK-NB-LISTES)
021800     MOVE PR-NIVEAU TO LST-NIVEAU(NDWK-NB-LISTES)
021900     IF PR-NIVEAU > WS-NIVEAU-MAX-VU
022000         MOVE PR-NIVEAU TO WS-NIVEAU-MAX-VU
022100     END-IF
022200     .
022300
022400 0500-LIRE-UN-PROMETTEUR-ORDRE-EXIT.
022500     EXIT.
022600
022700
022800 0600-CHARGER-LISTES.
022900
023000     OPEN INPUT C-LISTES
023100     MOVE 0 TO WS-FIN-FICHIER
023200     PERFORM 0700-LIRE-UNE-LIGNE-LISTE-FOUILLE
023300         THRU 0700-LIRE-UNE-LIGNE-LISTE-FOUILLE-EXIT
023400         UNTIL FIN-FICHIER-OUI
023500     CLOSE C-LISTES
023600     .
023700
023800 0700-LIRE-UNE-LIGNE-LISTE-FOUILLE.
023900
024000     READ C-LISTES
024100         AT END
024200             SET FIN-FICHIER-OUI TO TRUE
024300             GO TO 0700-LIRE-UNE-LIGNE-LISTE-FOUILLE-EXIT
024400     END-READ
024500     PERFORM 0800-RANGER-LIGNE-LISTE
024600     .
024700
024800 0700-LIRE-UNE-LIGNE-LISTE-FOUILLE-EXIT.
024900     EXIT.
025000
025100
025200 0800-RANGER-LIGNE-LISTE.
025300
025400     MOVE ZERO TO WS-IND2
025500     MOVE 1 TO WS-IND3
025600     PERFORM 0900-COMPARER-NOEUD-POUR-RANGER
025700         UNTIL WS-IND3 > NDWK-NB-LISTES
025800            OR WS-IND2 > ZERO
025900     .
026000
026100 0900-COMPARER-NOEUD-POUR-RANGER.
026200
026300     IF LST-NOM-NOEUD(WS-IND3) = LI-NOM
026400        AND LST-NIVEAU(WS-IND3) = LI-NIVEAU
026500         ADD 1 TO LST-NB-LIGNES(WS-IND3)
026600         MOVE LI-TRANS-ID TO LL-TRANS-ID(WS-IND3, LST-NB-LIGNES(WS-IND3))
026700         MOVE LI-IUTIL    TO LL-IUTIL(WS-IND3, LST-NB-LIGNES(WS-IND3))
026800         MOVE LI-RUTIL    TO LL-RUTIL(WS-IND3, LST-NB-LIGNES(WS-IND3))
026900         MOVE WS-IND3 TO WS-IND2
027000     ELSE
027100         ADD 1 TO WS-IND3
027200     END-IF
027300     .
027400
027500 1000-CALCULER-SEUIL-NIVEAU.
027600
027700     COMPUTE WS-SEUIL-X10 =
027800             (10 + ((WS-ALPHASTEP * 10) * WS-NIVEAU)) * WS-MINUTIL
027900     DIVIDE WS-SEUIL-X10 BY 10
028000         GIVING WS-SEUIL-NIVEAU
028100         REMAINDER WS-SEUIL-RESTE
028200     IF WS-SEUIL-RESTE > ZERO
028300         ADD 1 TO WS-SEUIL-NIVEAU
028400     END-IF
028500     .
028600
028700*    Les candidats du niveau courant occupent un intervalle
028800*    contigu dans NDWK-LISTE puisque 6-TWU-NIVEAUX les a ecrits
028900*    groupes par niveau.
029000 1100-DELIMITER-BORNES-NIVEAU.
029100
029200     MOVE ZERO TO WS-BORNE-BASSE
029300     MOVE ZERO TO WS-BORNE-HAUTE
029400     PERFORM 1200-EXAMINER-NOEUD-POUR-BORNES
029500         VARYING WS-IND FROM 1 BY 1
029600         UNTIL WS-IND > NDWK-NB-LISTES
029700     .
029800
029900 1200-EXAMINER-NOEUD-POUR-BORNES.
030000
030100     IF LST-NIVEAU(WS-IND) = WS-NIVEAU
030200         IF WS-BORNE-BASSE = ZERO
030300             MOVE WS-IND TO WS-BORNE-BASSE
030400         END-IF
030500         MOVE WS-IND TO WS-BORNE-HAUTE
030600     END-IF
030700     .
030800
030900*===============================================================*
031000*    Meme moteur de parcours que 5-FOUILLE-BASE, mais les
031100*    candidats sont restreints a [WS-BORNE-BASSE..WS-BORNE-
031200*    HAUTE] (un seul niveau a la fois, regle R8).
031300 1300-PARCOURS-PROFONDEUR-NIVEAU.
031400
031500     MOVE ZERO TO NDWK-SOMMET
031600     MOVE WS-BORNE-BASSE TO PILE-PROCH-CANDIDAT(1)
031700     MOVE 0 TO WS-TERMINE
031800     PERFORM 1400-EXPLORER-UN-NOEUD-PILE-NIVEAU UNTIL PARCOURS-TERMINE
031900     .
032000
032100 1400-EXPLORER-UN-NOEUD-PILE-NIVEAU.
032200
032300     COMPUTE WS-PROFONDEUR = NDWK-SOMMET + 1
032400     IF PILE-PROCH-CANDIDAT(WS-PROFONDEUR) > WS-BORNE-HAUTE
032500         IF NDWK-SOMMET = ZERO
032600             SET PARCOURS-TERMINE TO TRUE
032700         ELSE
032800             SUBTRACT 1 FROM NDWK-SOMMET
032900         END-IF
033000     ELSE
033100         MOVE PILE-PROCH-CANDIDAT(WS-PROFONDEUR) TO WS-CANDIDAT
033200         ADD 1 TO PILE-PROCH-CANDIDAT(WS-PROFONDEUR)
033300         PERFORM 1500-CONSTRUIRE-JOINTURE
033400         IF LP-NB-LIGNES(WS-PROFONDEUR) > ZERO
033500             PERFORM 1800-EVALUER-CANDIDAT
033600         END-IF
033700     END-IF
033800     .
033900
034000 1500-CONSTRUIRE-JOINTURE.
034100
034200     IF NDWK-SOMMET = ZERO
034300         MOVE LST-NB-LIGNES(WS-CANDIDAT)
034400                               TO LP-NB-LIGNES(WS-PROFONDEUR)
034500         PERFORM 1600-COPIER-UNE-LIGNE-RACINE-NIVEAU
034600             VARYING WS-IND FROM 1 BY 1
034700             UNTIL WS-IND > LST-NB-LIGNES(WS-CANDIDAT)
034800     ELSE
034900         MOVE ZERO TO LP-NB-LIGNES(WS-PROFONDEUR)
035000         MOVE 1 TO WS-PTR-G
035100         MOVE 1 TO WS-PTR-D
035200         PERFORM 1700-FUSIONNER-UNE-PAIRE-TRANS-ID-NIVEAU
035300             UNTIL WS-PTR-G > LP-NB-LIGNES(NDWK-SOMMET)
035400                OR WS-PTR-D > LST-NB-LIGNES(WS-CANDIDAT)
035500     END-IF
035600     .
035700
035800 1600-COPIER-UNE-LIGNE-RACINE-NIVEAU.
035900
036000     MOVE LL-TRANS-ID(WS-CANDIDAT, WS-IND)
036100         TO LP-TRANS-ID(WS-PROFONDEUR, WS-IND)
036200     MOVE LL-IUTIL(WS-CANDIDAT, WS-IND)
036300         TO LP-IUTIL(WS-PROFONDEUR, WS-IND)
036400     MOVE LL-RUTIL(WS-CANDIDAT, WS-IND)
036500         TO LP-RUTIL(WS-PROFONDEUR, WS-IND)
036600     .
036700
036800 1700-FUSIONNER-UNE-PAIRE-TRANS-ID-NIVEAU.
036900
037000     IF LP-TRANS-ID(NDWK-SOMMET, WS-PTR-G) =
037100        LL-TRANS-ID(WS-CANDIDAT, WS-PTR-D)
037200         ADD 1 TO LP-NB-LIGNES(WS-PROFONDEUR)
037300         MOVE LP-TRANS-ID(NDWK-SOMMET, WS-PTR-G)
037400             TO LP-TRANS-ID(WS-PROFONDEUR,
037500                            LP-NB-LIGNES(WS-PROFONDEUR))
037600         COMPUTE LP-IUTIL(WS-PROFONDEUR,
037700                          LP-NB-LIGNES(WS-PROFONDEUR)) =
037800                 LP-IUTIL(NDWK-SOMMET, WS-PTR-G) +
037900                 LL-IUTIL(WS-CANDIDAT, WS-PTR-D)
038000         MOVE LL-RUTIL(WS-CANDIDAT, WS-PTR-D)
038100             TO LP-RUTIL(WS-PROFONDEUR,
038200                         LP-NB-LIGNES(WS-PROFONDEUR))
038300         ADD 1 TO WS-PTR-G
038400         ADD 1 TO WS-PTR-D
038500     ELSE
038600         IF LP-TRANS-ID(NDWK-SOMMET, WS-PTR-G) <
038700            LL-TRANS-ID(WS-CANDIDAT, WS-PTR-D)
038800             ADD 1 TO WS-PTR-G
038900         ELSE
039000             ADD 1 TO WS-PTR-D
039100         END-IF
039200     END-IF
039300     .
039400
039500 1800-EVALUER-CANDIDAT.
039600
039700     MOVE ZERO TO WS-SOMME-I
039800     MOVE ZERO TO WS-SOMME-IR
039900     PERFORM 1900-CUMULER-UNE-LIGNE-JOINTURE-NIVEAU
040000         VARYING WS-IND FROM 1 BY 1
040100         UNTIL WS-IND > LP-NB-LIGNES(WS-PROFONDEUR)
040200
040300     MOVE WS-CANDIDAT TO CHEMIN-INDICE-ITEM(WS-PROFONDEUR)
040400
040500     IF WS-SOMME-I >= WS-SEUIL-NIVEAU
040600         PERFORM 2000-EMETTRE-RESULTAT
040700     END-IF
040800
040900     IF WS-SOMME-IR >= WS-SEUIL-NIVEAU
041000        AND WS-PROFONDEUR < NDWK-MAX-PROFONDEUR
041100         MOVE WS-PROFONDEUR TO NDWK-SOMMET
041200         MOVE WS-CANDIDAT TO WS-IND
041300         ADD 1 TO WS-IND
041400         MOVE WS-IND TO PILE-PROCH-CANDIDAT(WS-PROFONDEUR + 1)
041500     END-IF
041600     .
041700
041800 1900-CUMULER-UNE-LIGNE-JOINTURE-NIVEAU.
041900
042000     ADD LP-IUTIL(WS-PROFONDEUR, WS-IND) TO WS-SOMME-I
042100     ADD LP-IUTIL(WS-PROFONDEUR, WS-IND) TO WS-SOMME-IR
042200     ADD LP-RUTIL(WS-PROFONDEUR, WS-IND) TO WS-SOMME-IR
042300     .
042400
042500 2000-EMETTRE-RESULTAT.
042600
042700     MOVE SPACES TO NDWK-ITEMSET-TEXTE
042800     MOVE 1 TO WS-ITEMSET-PTR
042900     STRING LST-NOM-NOEUD(CHEMIN-INDICE-ITEM(1)) DELIMITED BY SPACE
043000         INTO NDWK-ITEMSET-TEXTE WITH POINTER WS-ITEMSET-PTR
043100     PERFORM 2100-AJOUTER-UN-ITEM-AU-LIBELLE-NIVEAU
043200         VARYING WS-IND FROM 2 BY 1
043300         UNTIL WS-IND > WS-PROFONDEUR
043400
043500     MOVE "MLHUI"           TO RSLT-ALGORITHM
043600     MOVE NDWK-ITEMSET-TEXTE TO RSLT-ITEMSET
043700     MOVE WS-SOMME-I         TO RSLT-UTILITY
043800     MOVE WS-NIVEAU          TO RSLT-LEVEL
043900     MOVE WS-SEUIL-NIVEAU    TO RSLT-THRESHOLD
044000     WRITE RSLT-ENREG
044100     .
044200
044300 2100-AJOUTER-UN-ITEM-AU-LIBELLE-NIVEAU.
044400
044500     STRING ","                                DELIMITED BY SIZE
044600            LST-NOM-NOEUD(CHEMIN-INDICE-ITEM(WS-IND))
044700                                                 DELIMITED BY SPACE
044800         INTO NDWK-ITEMSET-TEXTE WITH POINTER WS-ITEMSET-PTR
044900     .
045000
045100******************************************************************
045200 2200-FIN-PGM.
045300     STOP RUN
045400     .
045500
