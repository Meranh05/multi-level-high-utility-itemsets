000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       02/02/1987
000400* Purpose:    Variante generalisee de 9-UNITAIRE-BASE (U4,
000500*             regles R1/R7) : l'utilite de chaque ligne de
000600*             ticket est creditee non seulement a son produit
000700*             mais a toute la chaine d'ancetres de ce produit
000800*             dans la taxonomie (une categorie recoit ainsi la
000900*             somme des utilites de tous les produits qui en
001000*             descendent). Le niveau conserve dans le resultat
001100*             est celui du noeud credite.
001200* Tectonics:  cobc
001300*------------------------------------------------------------------
001400* Historique des modifications
001500*   02/02/1987 FXM  Creation.                                     DM1902FX
001600*   23/02/1987 KR   La remontee d'ancetres reprend le meme        DM1902KR
001700*                   chainage que 6-TWU-NIVEAUX / ancien module    DM1902KR
001800*                   5-ROLES.                                      DM1902KR
001900*   16/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
002000*   01/10/2001 JD   Reprise suite a migration de plateforme ;
002100*                   aucune modification fonctionnelle.            DM2010JD
002200*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
002300*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
002400*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
002500*                   conformement a la norme de programmation de   DM0511JD
002600*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. 10-UNITAIRE-GENER.
003000 AUTHOR.      F.X. MARCHEIX.
003100 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
003200 DATE-WRITTEN. 02/02/1987.
003300 DATE-COMPILED.
003400 SECURITY.    NON CLASSIFIE.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT  C-NODE-NIVEAUX ASSIGN TO "NODE-NIVEAUX.IDX"
004500         ORGANIZATION INDEXED
004600         ACCESS MODE IS DYNAMIC
004700         RECORD KEY IS NN-NOM
004800         FILE STATUS IS WS-FS-NODE.
004900
005000     SELECT  C-PROFITS ASSIGN TO "1-PROFITS.DAT"
005100         ORGANIZATION LINE SEQUENTIAL.
005200
005300     SELECT  C-TRANSACTIONS ASSIGN TO "1-TRANSACTIONS.DAT"
005400         ORGANIZATION LINE SEQUENTIAL.
005500
005600     SELECT  C-PARAMETRES ASSIGN TO "1-PARAMETRES.DAT"
005700         ORGANIZATION LINE SEQUENTIAL.
005800
005900     SELECT  C-RESULTATS ASSIGN TO "10-RESULTATS-UNITAIRE-G.DAT"
006000         ORGANIZATION LINE SEQUENTIAL.
006100
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  C-NODE-NIVEAUX.
006700 01  NN-ENREG.
006800     05  NN-NOM              PIC X(12).
006900     05  NN-PARENT           PIC X(12).
007000     05  NN-NIVEAU           PIC 9(2).
007100     05  NN-EST-FEUILLE      PIC X(01).
007200     05  FILLER              PIC X(15).
007300
007400 FD  C-PROFITS.
007500 COPY CPYPROF.
007600
007700 FD  C-TRANSACTIONS.
007800 COPY CPYTRAN.
007900
008000 FD  C-PARAMETRES.
008100 COPY CPYPARM.
008200
008300 FD  C-RESULTATS.
008400 COPY CPYRSLT.
008500
008600******************************************************************
008700 WORKING-STORAGE SECTION.
008800
008900 COPY CPYNODE.
009000
009100 01  WS-INDICATEURS.
009200     05  WS-FS-NODE           PIC X(02).
009300     05  WS-FIN-FICHIER       PIC 9(1) VALUE 0.
009400         88  FIN-FICHIER-OUI           VALUE 1.
009500         88  FIN-FICHIER-NON           VALUE 0.
009600     05  WS-IND               PIC 9(4) COMP VALUE ZERO.
009700     05  WS-IND2              PIC 9(4) COMP VALUE ZERO.
009800     05  WS-IND3              PIC 9(4) COMP VALUE ZERO.
009900     05  WS-MINUTIL           PIC 9(9) COMP VALUE ZERO.
010000     05  WS-UTIL-LIGNE        PIC 9(9) COMP VALUE ZERO.
010100     05  WS-ITEMSET-PTR       PIC 9(3) COMP VALUE ZERO.
010200     05  FILLER               PIC X(02) VALUE SPACES.
010300
010400 01  WS-PROFITS-TABLE.
010500     05  WS-NB-PROFITS        PIC 9(4) COMP VALUE ZERO.
010600     05  WS-PROFIT OCCURS 50 TIMES.
010700         10  WS-PF-NOM        PIC X(12).
010800         10  WS-PF-PROFIT     PIC 9(5) COMP.
010900     05  FILLER               PIC X(02) VALUE SPACES.
011000
011100 77  WS-ANCETRE-COURANT       PIC X(12).
011200
011300******************************************************************
011400 PROCEDURE DIVISION.
011500
011600 0100-MAIN-PROCEDURE.
011700
011800     PERFORM 0200-CHARGER-PARAMETRES
011900     PERFORM 0300-CHARGER-PROFITS
012000     PERFORM 0500-CHARGER-NOEUDS
012100     PERFORM 0700-CUMULER-UTILITE-GENERALISEE
012200     OPEN OUTPUT C-RESULTATS
012300     PERFORM 1400-ECRIRE-RESULTATS
012400     CLOSE C-RESULTATS
012500
012600     PERFORM 1600-FIN-PGM
012700     .
012800
012900*===============================================================*
013000 0200-CHARGER-PARAMETRES.
013100
013200     OPEN INPUT C-PARAMETRES
013300     READ C-PARAMETRES
013400     MOVE PARM-MINUTIL TO WS-MINUTIL
013500     CLOSE C-PARAMETRES
013600     .
013700
013800 0300-CHARGER-PROFITS.
013900
014000     OPEN INPUT C-PROFITS
014100     MOVE 0 TO WS-FIN-FICHIER
014200     PERFORM 0400-LIRE-UN-PROFIT-GENER THRU 0400-LIRE-UN-PROFIT-GENER-EXIT
014300         UNTIL FIN-FICHIER-OUI
014400     CLOSE C-PROFITS
014500     .
014600
014700 0400-LIRE-UN-PROFIT-GENER.
014800
014900     READ C-PROFITS
015000         AT END
015100             SET FIN-FICHIER-OUI TO TRUE
015200             GO TO 0400-LIRE-UN-PROFIT-GENER-EXIT
015300     END-READ
015400     ADD 1 TO WS-NB-PROFITS
015500     MOVE PROF-ITEM-NAME    TO WS-PF-NOM(WS-NB-PROFITS)
015600     MOVE PROF-UNIT-PROFIT  TO WS-PF-PROFIT(WS-NB-PROFITS)
015700     .
015800
015900 0400-LIRE-UN-PROFIT-GENER-EXIT.
016000     EXIT.
016100
016200
016300 0500-CHARGER-NOEUDS.
016400
016500     MOVE ZERO TO NDWK-NB-NOEUDS
016600     OPEN INPUT C-NODE-NIVEAUX
016700     MOVE 0 TO WS-FIN-FICHIER
016800     PERFORM 0600-LIRE-UN-NOEUD-GENER THRU 0600-LIRE-UN-NOEUD-GENER-EXIT
016900         UNTIL FIN-FICHIER-OUI
017000     CLOSE C-NODE-NIVEAUX
017100     .
017200
017300 0600-LIRE-UN-NOEUD-GENER.
017400
017500     READ C-NODE-NIVEAUX NEXT RECORD
017600         AT END
017700             SET FIN-FICHIER-OUI TO TRUE
017800             GO TO 0600-LIRE-UN-NOEUD-GENER-EXIT
017900     END-READ
018000     ADD 1 TO NDWK-NB-NOEUDS
018100     MOVE NN-NOM     TO ND-NOM(NDWK-NB-NOEUDS)
018200     MOVE NN-PARENT  TO ND-PARENT(NDWK-NB-NOEUDS)
018300     MOVE NN-NIVEAU  TO ND-NIVEAU(NDWK-NB-NOEUDS)
018400     MOVE ZERO       TO ND-TWU(NDWK-NB-NOEUDS)
018500     .
018600
018700 0600-LIRE-UN-NOEUD-GENER-EXIT.
018800     EXIT.
018900
019000
019100*    Chaque ligne de ticket credite son produit puis, en
019200*    remontant la chaine de parente, chacun de ses ancetres
019300*    (regle R6 generalisee, vue du bas vers le haut).
019400 0700-CUMULER-UTILITE-GENERALISEE.
019500
019600     OPEN INPUT C-TRANSACTIONS
019700     MOVE 0 TO WS-FIN-FICHIER
019800     PERFORM 0800-LIRE-UNE-TRANSACTION-GENER
019900         THRU 0800-LIRE-UNE-TRANSACTION-GENER-EXIT
020000         UNTIL FIN-FICHIER-OUI
020100     CLOSE C-TRANSACTIONS
020200     .
020300
020400 0800-LIRE-UNE-TRANSACTION-GENER.
020500
020600     READ C-TRANSACTIONS
020700         AT END
020800             SET FIN-FICHIER-OUI TO TRUE
020900             GO TO 0800-LIRE-UNE-TRANSACTION-GENER-EXIT
021000     END-READ
021100     PERFORM 0900-CUMULER-UNE-LIGNE
021200     .
021300
021400 0800-LIRE-UNE-TRANSACTION-GENER-EXIT.
021500     EXIT.
021600
021700
021800 0900-CUMULER-UNE-LIGNE.
021900
022000     MOVE ZERO TO WS-UTIL-LIGNE
022100     PERFORM 1000-CALCULER-UTIL-LIGNE-GENER
022200         VARYING WS-IND2 FROM 1 BY 1
022300         UNTIL WS-IND2 > WS-NB-PROFITS
022400
022500     MOVE TRAN-ITEM-NAME TO WS-ANCETRE-COURANT
022600     PERFORM 1200-RECHERCHER-NOEUD-PAR-NOM
022700     PERFORM 1100-REMONTER-UN-CRAN-GENER UNTIL WS-IND2 = ZERO
022800     .
022900
023000 1000-CALCULER-UTIL-LIGNE-GENER.
023100
023200     IF WS-PF-NOM(WS-IND2) = TRAN-ITEM-NAME
023300         COMPUTE WS-UTIL-LIGNE =
023400                 TRAN-QUANTITY * WS-PF-PROFIT(WS-IND2)
023500     END-IF
023600     .
023700
023800 1100-REMONTER-UN-CRAN-GENER.
023900
024000     ADD WS-UTIL-LIGNE TO ND-TWU(WS-IND2)
024100     IF ND-PARENT(WS-IND2) = SPACES
024200         MOVE ZERO TO WS-IND2
024300     ELSE
024400         MOVE ND-PARENT(WS-IND2) TO WS-ANCETRE-COURANT
024500         PERFORM 1200-RECHERCHER-NOEUD-PAR-NOM
024600     END-IF
024700     .
024800
024900 1200-RECHERCHER-NOEUD-PAR-NOM.
025000
025100     MOVE ZERO TO WS-IND2
025200     MOVE 1 TO WS-IND3
025300     PERFORM 1300-COMPARER-NOEUD-PAR-NOM-GENER
025400         UNTIL WS-IND3 > NDWK-NB-NOEUDS
025500            OR WS-IND2 > ZERO
025600     .
025700
025800 1300-COMPARER-NOEUD-PAR-NOM-GENER.
025900
026000     IF ND-NOM(WS-IND3) = WS-ANCETRE-COURANT
026100         MOVE WS-IND3 TO WS-IND2
026200     ELSE
026300         ADD 1 TO WS-IND3
026400     END-IF
026500     .
026600
026700*===============================================================*
026800 1400-ECRIRE-RESULTATS.
026900
027000     PERFORM 1500-ECRIRE-UN-RESULTAT-GENER
027100         VARYING WS-IND FROM 1 BY 1
027200         UNTIL WS-IND > NDWK-NB-NOEUDS
027300     .
027400
027500 1500-ECRIRE-UN-RESULTAT-GENER.
027600
027700     IF ND-TWU(WS-IND) >= WS-MINUTIL
027800         MOVE "SINGLE-G"  TO RSLT-ALGORITHM
027900         MOVE SPACES      TO RSLT-ITEMSET
028000         MOVE 1 TO WS-ITEMSET-PTR
028100         STRING ND-NOM(WS-IND) DELIMITED BY SPACE
028200             INTO RSLT-ITEMSET WITH POINTER WS-ITEMSET-PTR
028300         MOVE ND-TWU(WS-IND)   TO RSLT-UTILITY
028400         MOVE ND-NIVEAU(WS-IND) TO RSLT-LEVEL
028500         MOVE WS-MINUTIL        TO RSLT-THRESHOLD
028600         WRITE RSLT-ENREG
028700     END-IF
028800     .
028900
029000******************************************************************
029100 1600-FIN-PGM.
029200     STOP RUN
029300     .
029400
