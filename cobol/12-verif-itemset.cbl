000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       16/03/1987
000400* Purpose:    Banc de controle (U5, regle R6) : pour une poignee
000500*             de jeux d'essai fixes (itemset + seuil), recalcule
000600*             l'utilite de l'itemset ticket par ticket - chaque
000700*             membre credite de la somme des utilites de ses
000800*             feuilles descendantes dans le ticket (R6), le
000900*             ticket ne comptant que si tous les membres y sont
001000*             presents - et edite PASS/FAIL selon que le total
001100*             general franchit *strictement* le seuil. Sert a
001200*             recontroler a la main les resultats des modules
001300*             6/7/8-...-NIVEAUX a chaque recette.
001400* Tectonics:  cobc
001500*------------------------------------------------------------------
001600* Historique des modifications
001700*   16/03/1987 FXM  Creation, 3 cas repris du dossier de          DM1903FX
001800*                   validation (jeu d'essai canonique).           DM1903FX
001900*   06/04/1987 KR   Le seuil de franchissement est desormais      DM1904KR
002000*                   strict (>), conformement a la demande du      DM1904KR
002100*                   controle de gestion (evite de valider un      DM1904KR
002200*                   itemset a egalite exacte du seuil).           DM1904KR
002300*   21/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
002400*   15/10/2001 JD   Reprise suite a migration de plateforme ;
002500*                   aucune modification fonctionnelle.            DM2010JD
002600*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
002700*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
002800*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
002900*                   conformement a la norme de programmation de   DM0511JD
003000*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. 12-VERIF-ITEMSET.
003400 AUTHOR.      F.X. MARCHEIX.
003500 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
003600 DATE-WRITTEN. 16/03/1987.
003700 DATE-COMPILED.
003800 SECURITY.    NON CLASSIFIE.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT  C-NODE-NIVEAUX ASSIGN TO "NODE-NIVEAUX.IDX"
004900         ORGANIZATION INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS NN-NOM
005200         FILE STATUS IS WS-FS-NODE.
005300
005400     SELECT  C-PROFITS ASSIGN TO "1-PROFITS.DAT"
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005700     SELECT  C-TRANSACTIONS ASSIGN TO "1-TRANSACTIONS.DAT"
005800         ORGANIZATION LINE SEQUENTIAL.
005900
006000     SELECT  C-RAPPORT-VERIF ASSIGN TO "12-VERIF-ITEMSET.LIS"
006100         ORGANIZATION LINE SEQUENTIAL.
006200
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  C-NODE-NIVEAUX.
006800 01  NN-ENREG.
006900     05  NN-NOM              PIC X(12).
007000     05  NN-PARENT           PIC X(12).
007100     05  NN-NIVEAU           PIC 9(2).
007200     05  NN-EST-FEUILLE      PIC X(01).
007300     05  FILLER              PIC X(15).
007400
007500 FD  C-PROFITS.
007600 COPY CPYPROF.
007700
007800 FD  C-TRANSACTIONS.
007900 COPY CPYTRAN.
008000
008100 FD  C-RAPPORT-VERIF.
008200 01  ARTICLE-VERIF           PIC X(80).
008300
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600
008700 COPY CPYNODE.
008800
008900 01  WS-INDICATEURS.
009000     05  WS-FS-NODE           PIC X(02).
009100     05  WS-FIN-FICHIER       PIC 9(1) VALUE 0.
009200         88  FIN-FICHIER-OUI           VALUE 1.
009300         88  FIN-FICHIER-NON           VALUE 0.
009400     05  WS-IND               PIC 9(4) COMP VALUE ZERO.
009500     05  WS-IND-CAS           PIC 9(2) COMP VALUE ZERO.
009600     05  WS-IND-MB            PIC 9(2) COMP VALUE ZERO.
009700     05  WS-IND-LG            PIC 9(3) COMP VALUE ZERO.
009800     05  WS-IND2              PIC 9(4) COMP VALUE ZERO.
009900     05  WS-IND3              PIC 9(4) COMP VALUE ZERO.
010000     05  WS-UTILITE-TOTALE    PIC 9(9) COMP VALUE ZERO.
010100     05  WS-UTIL-LIGNE        PIC 9(9) COMP VALUE ZERO.
010200     05  WS-NB-MEMBRES-OK     PIC 9(2) COMP VALUE ZERO.
010300     05  WS-ANCETRE-COURANT   PIC X(12).
010400     05  WS-EST-DESCENDANT    PIC 9(1) VALUE 0.
010500         88  EST-DESCENDANT-OUI         VALUE 1.
010600         88  EST-DESCENDANT-NON         VALUE 0.
010700     05  FILLER               PIC X(02) VALUE SPACES.
010800
010900 01  WS-PROFITS-TABLE.
011000     05  WS-NB-PROFITS        PIC 9(4) COMP VALUE ZERO.
011100     05  WS-PROFIT OCCURS 50 TIMES.
011200         10  WS-PF-NOM        PIC X(12).
011300         10  WS-PF-PROFIT     PIC 9(5) COMP.
011400     05  FILLER               PIC X(02) VALUE SPACES.
011500
011600*    ------------------------------------------------------------
011700*    Ticket courant, mis en tampon le temps de tester les
011800*    WS-CT-NB-MEMBRES(cas) membres de l'itemset en cours.
011900*    ------------------------------------------------------------
012000 01  WS-TICKET-COURANT.
012100     05  WS-NB-LIGNES-TICKET  PIC 9(3) COMP VALUE ZERO.
012200     05  WS-TICKET-ID         PIC 9(5) COMP VALUE ZERO.
012300     05  WS-LIGNE-TICKET OCCURS 20 TIMES.
012400         10  WS-LT-NOM        PIC X(12).
012500         10  WS-LT-QUANTITE   PIC 9(5) COMP.
012600     05  FILLER               PIC X(02) VALUE SPACES.
012700
012800 01  WS-LIGNE-SUIVANTE.
012900     05  WS-LS-TRANS-ID       PIC 9(5) COMP VALUE ZERO.
013000     05  WS-LS-NOM            PIC X(12).
013100     05  WS-LS-QUANTITE       PIC 9(5) COMP VALUE ZERO.
013200     05  FILLER               PIC X(02) VALUE SPACES.
013300
013400 01  WS-MEMBRES-COURANTS.
013500     05  WS-UTIL-MEMBRE OCCURS 3 TIMES PIC 9(9) COMP VALUE ZERO.
013600     05  FILLER               PIC X(02) VALUE SPACES.
013700
013800*    ------------------------------------------------------------
013900*    Table des cas d'essai (itemset + seuil), reprise du dossier
014000*    de validation du jeu d'essai canonique (module 1-JEU-ESSAI).
014100*    ------------------------------------------------------------
014200 01  WS-CAS-TEST-TABLE.
014300     05  WS-CAS-TEST OCCURS 3 TIMES.
014400         10  WS-CT-LIBELLE     PIC X(28).
014500         10  WS-CT-SEUIL       PIC 9(9) COMP.
014600         10  WS-CT-NB-MEMBRES  PIC 9(1) COMP.
014700         10  WS-CT-MEMBRE OCCURS 3 TIMES PIC X(12).
014800     05  FILLER               PIC X(02) VALUE SPACES.
014900
015000*    ------------------------------------------------------------
015100*    Gabarits d'edition du rapport de controle.
015200*    ------------------------------------------------------------
015300 01  ARTICLE-ENTETE-VERIF.
015400     05  FILLER               PIC X(02) VALUE SPACES.
015500     05  FILLER               PIC X(30) VALUE "CAS DE CONTROLE".
015600     05  FILLER               PIC X(12) VALUE "UTILITE".
015700     05  FILLER               PIC X(10) VALUE "SEUIL".
015800     05  FILLER               PIC X(06) VALUE "VERDICT".
015900     05  FILLER               PIC X(20) VALUE SPACES.
016000
016100 01  ARTICLE-LIGNE-VERIF.
016200     05  FILLER               PIC X(02) VALUE SPACES.
016300     05  ALV-LIBELLE          PIC X(30).
016400     05  ALV-UTILITE          PIC Z(8)9.
016500     05  FILLER               PIC X(03) VALUE SPACES.
016600     05  ALV-SEUIL            PIC Z(8)9.
016700     05  FILLER               PIC X(03) VALUE SPACES.
016800     05  ALV-VERDICT          PIC X(04).
016900     05  FILLER               PIC X(16) VALUE SPACES.
017000
017100******************************************************************
017200 PROCEDURE DIVISION.
017300
017400 0100-MAIN-PROCEDURE.
017500
017600     PERFORM 0200-CHARGER-PROFITS
017700     PERFORM 0400-CHARGER-NOEUDS
017800     PERFORM 0600-INITIALISER-CAS-TEST
017900
018000     OPEN OUTPUT C-RAPPORT-VERIF
018100     WRITE ARTICLE-VERIF FROM ARTICLE-ENTETE-VERIF
018200
018300     PERFORM 0700-TRAITER-UN-CAS-TEST
018400         VARYING WS-IND-CAS FROM 1 BY 1 UNTIL WS-IND-CAS > 3
018500
018600     CLOSE C-RAPPORT-VERIF
018700     PERFORM 2200-FIN-PGM
018800     .
018900
019000*===============================================================*
019100 0200-CHARGER-PROFITS.
019200
019300     OPEN INPUT C-PROFITS
019400     MOVE 0 TO WS-FIN-FICHIER
019500     PERFORM 0300-LIRE-UN-PROFIT-VERIF THRU 0300-LIRE-UN-PROFIT-VERIF-EXIT
019600         UNTIL FIN-FICHIER-OUI
019700     CLOSE C-PROFITS
019800     .
019900
020000 0300-LIRE-UN-PROFIT-VERIF.
020100
020200     READ C-PROFITS
020300         AT END
020400             SET FIN-FICHIER-OUI TO TRUE
020500             GO TO 0300-LIRE-UN-PROFIT-VERIF-EXIT
020600     END-READ
020700     ADD 1 TO WS-NB-PROFITS
020800     MOVE PROF-ITEM-NAME    TO WS-PF-NOM(WS-NB-PROFITS)
020900     MOVE PROF-UNIT-PROFIT  TO WS-PF-PROFIT(WS-NB-PROFITS)
021000     .
021100
021200 0300-LIRE-UN-PROFIT-VERIF-EXIT.
021300     EXIT.
021400
021500
021600 0400-CHARGER-NOEUDS.
021700
021800     MOVE ZERO TO NDWK-NB-NOEUDS
021900     OPEN INPUT C-NODE-NIVEAUX
022000     MOVE 0 TO WS-FIN-FICHIER
022100     PERFORM 0500-LIRE-UN-NOEUD-VERIF THRU 0500-LIRE-UN-NOEUD-VERIF-EXIT
022200         UNTIL FIN-FICHIER-OUI
022300     CLOSE C-NODE-NIVEAUX
022400     .
022500
022600 0500-LIRE-UN-NOEUD-VERIF.
022700
022800     READ C-NODE-NIVEAUX NEXT RECORD
022900         AT END
023000             SET FIN-FICHIER-OUI TO TRUE
023100             GO TO 0500-LIRE-UN-NOEUD-VERIF-EXIT
023200     END-READ
023300     ADD 1 TO NDWK-NB-NOEUDS
023400     MOVE NN-NOM     TO ND-NOM(NDWK-NB-NOEUDS)
023500     MOVE NN-PARENT  TO ND-PARENT(NDWK-NB-NOEUDS)
023600     MOVE NN-NIVEAU  TO ND-NIVEAU(NDWK-NB-NOEUDS)
023700     .
023800
023900 0500-LIRE-UN-NOEUD-VERIF-EXIT.
024000     EXIT.
024100
024200
024300*    Trois cas repris du dossier de validation (cf. tableau des
024400*    valeurs de reference du cahier des charges) : deux itemsets
024500*    de produits et un itemset de categories.
024600 0600-INITIALISER-CAS-TEST.
024700
024800     MOVE "STEAK+COKE+BREAD / SEUIL 20" TO WS-CT-LIBELLE(1)
024900     MOVE 20                            TO WS-CT-SEUIL(1)
025000     MOVE 3                              TO WS-CT-NB-MEMBRES(1)
025100     MOVE "STEAK"                        TO WS-CT-MEMBRE(1 1)
025200     MOVE "COKE"                         TO WS-CT-MEMBRE(1 2)
025300     MOVE "BREAD"                        TO WS-CT-MEMBRE(1 3)
025400
025500     MOVE "COKE+BREAD / SEUIL 20"        TO WS-CT-LIBELLE(2)
025600     MOVE 20                             TO WS-CT-SEUIL(2)
025700     MOVE 2                               TO WS-CT-NB-MEMBRES(2)
025800     MOVE "COKE"                          TO WS-CT-MEMBRE(2 1)
025900     MOVE "BREAD"                         TO WS-CT-MEMBRE(2 2)
026000     MOVE SPACES                          TO WS-CT-MEMBRE(2 3)
026100
026200     MOVE "FOOD+BEVERAGE / SEUIL 45"      TO WS-CT-LIBELLE(3)
026300     MOVE 45                              TO WS-CT-SEUIL(3)
026400     MOVE 2                                TO WS-CT-NB-MEMBRES(3)
026500     MOVE "FOOD"                           TO WS-CT-MEMBRE(3 1)
026600     MOVE "BEVERAGE"                       TO WS-CT-MEMBRE(3 2)
026700     MOVE SPACES                           TO WS-CT-MEMBRE(3 3)
026800     .
026900
027000*===============================================================*
027100*    Reprend le fichier des tickets de zero pour chaque cas, et
027200*    cumule, ticket par ticket, l'utilite generalisee (R6) de
027300*    chaque membre de l'itemset ; un ticket ne contribue que si
027400*    tous les membres y sont presents.
027500 0700-TRAITER-UN-CAS-TEST.
027600
027700     MOVE ZERO TO WS-UTILITE-TOTALE
027800     OPEN INPUT C-TRANSACTIONS
027900     MOVE 0 TO WS-FIN-FICHIER
028000     PERFORM 1000-LIRE-LIGNE-AVANCE THRU 1000-LIRE-LIGNE-AVANCE-EXIT
028100     PERFORM 0800-TRAITER-UN-TICKET-VERIF UNTIL FIN-FICHIER-OUI
028200     CLOSE C-TRANSACTIONS
028300
028400     MOVE WS-CT-LIBELLE(WS-IND-CAS) TO ALV-LIBELLE
028500     MOVE WS-UTILITE-TOTALE         TO ALV-UTILITE
028600     MOVE WS-CT-SEUIL(WS-IND-CAS)   TO ALV-SEUIL
028700     IF WS-UTILITE-TOTALE > WS-CT-SEUIL(WS-IND-CAS)
028800         MOVE "PASS" TO ALV-VERDICT
028900     ELSE
029000         MOVE "FAIL" TO ALV-VERDICT
029100     END-IF
029200     WRITE ARTICLE-VERIF FROM ARTICLE-LIGNE-VERIF
029300     .
029400
029500 0800-TRAITER-UN-TICKET-VERIF.
029600
029700     MOVE WS-LS-TRANS-ID TO WS-TICKET-ID
029800     MOVE ZERO TO WS-NB-LIGNES-TICKET
029900     PERFORM 0900-ACCUMULER-UNE-LIGNE-TICKET-VERIF
030000         UNTIL FIN-FICHIER-OUI
030100            OR WS-LS-TRANS-ID NOT = WS-TICKET-ID
030200     PERFORM 1100-EVALUER-TICKET
030300     .
030400
030500 0900-ACCUMULER-UNE-LIGNE-TICKET-VERIF.
030600
030700     ADD 1 TO WS-NB-LIGNES-TICKET
030800     MOVE WS-LS-NOM      TO WS-LT-NOM(WS-NB-LIGNES-TICKET)
030900     MOVE WS-LS-QUANTITE TO
031000                    WS-LT-QUANTITE(WS-NB-LIGNES-TICKET)
031100     PERFORM 1000-LIRE-LIGNE-AVANCE THRU 1000-LIRE-LIGNE-AVANCE-EXIT
031200     .
031300
031400 1000-LIRE-LIGNE-AVANCE.
031500
031600     READ C-TRANSACTIONS
031700         AT END
031800             SET FIN-FICHIER-OUI TO TRUE
031900             GO TO 1000-LIRE-LIGNE-AVANCE-EXIT
032000     END-READ
032100     MOVE TRAN-TRANS-ID  TO WS-LS-TRANS-ID
032200     MOVE TRAN-ITEM-NAME TO WS-LS-NOM
032300     MOVE TRAN-QUANTITY  TO WS-LS-QUANTITE
032400     .
032500
032600 1000-LIRE-LIGNE-AVANCE-EXIT.
032700     EXIT.
032800
032900
033000*    Utilite generalisee de chaque membre dans le ticket courant
033100*    (R6) : somme, sur les lignes du ticket, de celles dont le
033200*    produit est le membre lui-meme ou un de ses descendants.
033300*    Le ticket ne contribue que si tous les membres sont > 0.
033400 1100-EVALUER-TICKET.
033500
033600     PERFORM 1200-CUMULER-UN-MEMBRE-VERIF
033700         VARYING WS-IND-MB FROM 1 BY 1
033800         UNTIL WS-IND-MB > WS-CT-NB-MEMBRES(WS-IND-CAS)
033900
034000     MOVE ZERO TO WS-NB-MEMBRES-OK
034100     PERFORM 1400-COMPTER-UN-MEMBRE-PRESENT
034200         VARYING WS-IND-MB FROM 1 BY 1
034300         UNTIL WS-IND-MB > WS-CT-NB-MEMBRES(WS-IND-CAS)
034400
034500     IF WS-NB-MEMBRES-OK = WS-CT-NB-MEMBRES(WS-IND-CAS)
034600         PERFORM 1500-AJOUTER-UN-MEMBRE-AU-TOTAL
034700             VARYING WS-IND-MB FROM 1 BY 1
034800             UNTIL WS-IND-MB > WS-CT-NB-MEMBRES(WS-IND-CAS)
034900     END-IF
035000     .
035100
035200 1200-CUMULER-UN-MEMBRE-VERIF.
035300
035400     MOVE ZERO TO WS-UTIL-MEMBRE(WS-IND-MB)
035500     PERFORM 1300-CUMULER-UNE-LIGNE-MEMBRE-VERIF
035600         VARYING WS-IND-LG FROM 1 BY 1
035700         UNTIL WS-IND-LG > WS-NB-LIGNES-TICKET
035800     .
035900
036000 1300-CUMULER-UNE-LIGNE-MEMBRE-VERIF.
036100
036200     PERFORM 1600-VERIFIER-DESCENDANCE
036300     IF EST-DESCENDANT-OUI
036400         PERFORM 2000-TROUVER-PROFIT-LIGNE
036500         COMPUTE WS-UTIL-LIGNE =
036600                 WS-LT-QUANTITE(WS-IND-LG) * WS-IND2
036700         ADD WS-UTIL-LIGNE TO WS-UTIL-MEMBRE(WS-IND-MB)
036800     END-IF
036900     .
037000
037100 1400-COMPTER-UN-MEMBRE-PRESENT.
037200
037300     IF WS-UTIL-MEMBRE(WS-IND-MB) > ZERO
037400         ADD 1 TO WS-NB-MEMBRES-OK
037500     END-IF
037600     .
037700
037800 1500-AJOUTER-UN-MEMBRE-AU-TOTAL.
037900
038000     ADD WS-UTIL-MEMBRE(WS-IND-MB) TO WS-UTILITE-TOTALE
038100     .
038200
038300*    La ligne de ticket WS-IND-LG est-elle le membre WS-IND-MB
038400*    lui-meme, ou descend-elle de lui dans la taxonomie ? On
038500*    remonte la chaine de parente du produit de la ligne, feuille
038600*    par feuille, jusqu'a rencontrer le membre ou la racine.
038700 1600-VERIFIER-DESCENDANCE.
038800
038900     SET EST-DESCENDANT-NON TO TRUE
039000     MOVE WS-LT-NOM(WS-IND-LG) TO WS-ANCETRE-COURANT
039100     PERFORM 1700-REMONTER-UN-CRAN-DESCENDANCE
039200         UNTIL EST-DESCENDANT-OUI OR WS-ANCETRE-COURANT = SPACES
039300     .
039400
039500 1700-REMONTER-UN-CRAN-DESCENDANCE.
039600
039700     IF WS-ANCETRE-COURANT = WS-CT-MEMBRE(WS-IND-CAS WS-IND-MB)
039800         SET EST-DESCENDANT-OUI TO TRUE
039900     ELSE
040000         PERFORM 1800-RECHERCHER-NOEUD-PAR-NOM
040100         IF WS-IND2 = ZERO
040200             MOVE SPACES TO WS-ANCETRE-COURANT
040300         ELSE
040400             MOVE ND-PARENT(WS-IND2) TO WS-ANCETRE-COURANT
040500         END-IF
040600     END-IF
040700     .
040800
040900 1800-RECHERCHER-NOEUD-PAR-NOM.
041000
041100     MOVE ZERO TO WS-IND2
041200     MOVE 1 TO WS-IND3
041300     PERFORM 1900-COMPARER-NOEUD-PAR-NOM-VERIF
041400         UNTIL WS-IND3 > NDWK-NB-NOEUDS
041500            OR WS-IND2 > ZERO
041600     .
041700
041800 1900-COMPARER-NOEUD-PAR-NOM-VERIF.
041900
042000     IF ND-NOM(WS-IND3) = WS-ANCETRE-COURANT
042100         MOVE WS-IND3 TO WS-IND2
042200     ELSE
042300         ADD 1 TO WS-IND3
042400     END-IF
042500     .
042600
042700*    Profit unitaire du produit porte par la ligne de ticket
042800*    WS-IND-LG (renvoye dans WS-IND2, reutilise comme registre
042900*    de travail une fois la recherche de noeud terminee).
043000 2000-TROUVER-PROFIT-LIGNE.
043100
043200     MOVE ZERO TO WS-IND2
043300     PERFORM 2100-RETENIR-PROFIT-SI-MEME-NOM
043400         VARYING WS-IND FROM 1 BY 1
043500         UNTIL WS-IND > WS-NB-PROFITS
043600     .
043700
043800 2100-RETENIR-PROFIT-SI-MEME-NOM.
043900
044000     IF WS-PF-NOM(WS-IND) = WS-LT-NOM(WS-IND-LG)
044100         MOVE WS-PF-PROFIT(WS-IND) TO WS-IND2
044200     END-IF
044300     .
044400
044500******************************************************************
044600 2200-FIN-PGM.
044700     STOP RUN
044800     .
044900
