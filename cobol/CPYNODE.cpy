000100******************************************************************
000200* CPYNODE  -  Zone de travail commune aux programmes de fouille.
000300*             Table des noeuds (produits feuilles + categories),
000400*             reservoir des listes d'utilite et pile explicite
000500*             de parcours en profondeur (DFS), partages par
000600*             2-NIVEAUX, 3/4/5-...-BASE, 6/7/8-...-NIVEAUX,
000700*             9/10-UNITAIRE-... et 12-VERIF-ITEMSET.
000800* Historique :
000900*   05/02/1986 FXM  Creation (table des noeuds + niveaux).        DM1902FX
001000*   14/02/1986 FXM  Ajout du reservoir de listes d'utilite et de  DM1902FX
001100*                   la pile de parcours, pour porter l'algorithme DM1902FX
001200*                   utility-list DFS sans recursion (le COBOL de  DM1902FX
001300*                   l'atelier n'appelle jamais un programme       DM1902FX
001400*                   recursif - on simule la pile a la main,       DM1902FX
001500*                   comme pour les remontees Commune/Dept/Region  DM1902FX
001600*                   de l'ancien traitement fiscal).               DM1902FX
001700*   26/03/1986 KR   Tous les compteurs et indices passes en       DM1903KR
001800*                   COMP a la demande de l'exploitation (gain     DM1903KR
001900*                   de cycles sur le D/R10).                      DM1903KR
002000*   05/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
002100*   12/09/2001 JD   Reprise suite a migration de plateforme ;     DM2009JD
002200*                   aucune modification fonctionnelle.            DM2009JD
002300******************************************************************
002400 01  NDWK-CONSTANTES.
002500     05  NDWK-MAX-NOEUDS         PIC 9(4) COMP VALUE 500.
002600     05  NDWK-MAX-PROMETTEURS    PIC 9(3) COMP VALUE 50.
002700     05  NDWK-MAX-TICKETS-ITEM   PIC 9(4) COMP VALUE 300.
002800     05  NDWK-MAX-PROFONDEUR     PIC 9(2) COMP VALUE 10.
002900     05  NDWK-MAX-NIVEAU         PIC 9(2) COMP VALUE 9.
003000     05  FILLER                  PIC X(02) VALUE SPACES.
003100
003200*    ------------------------------------------------------------
003300*    Table des noeuds de la taxonomie (produits feuilles au
003400*    niveau 0, categories aux niveaux >= 1).
003500*    ------------------------------------------------------------
003600 01  NDWK-NOEUDS.
003700     05  NDWK-NB-NOEUDS          PIC 9(4) COMP VALUE ZERO.
003800     05  NDWK-NOEUD OCCURS 500 TIMES.
003900         10  ND-NOM              PIC X(12).
004000         10  ND-PARENT           PIC X(12).
004100*        Vue combinee nom+parent, utile pour un test d'egalite
004200*        en une seule comparaison (remontee commune/dept/region).
004300         10  ND-CLE-PAIRE REDEFINES ND-NOM.
004400             15  ND-CLE-NOM      PIC X(12).
004500         10  ND-NIVEAU           PIC 9(2) COMP.
004600         10  ND-NIVEAU-CONNU     PIC 9(1) VALUE 0.
004700             88  ND-NIVEAU-CONNU-OUI        VALUE 1.
004800             88  ND-NIVEAU-CONNU-NON        VALUE 0.
004900         10  ND-EST-FEUILLE      PIC 9(1) VALUE 0.
005000             88  ND-EST-FEUILLE-OUI         VALUE 1.
005100             88  ND-EST-FEUILLE-NON         VALUE 0.
005200         10  ND-TWU              PIC 9(9) COMP VALUE ZERO.
005300         10  ND-PROMETTEUR       PIC 9(1) VALUE 0.
005400             88  ND-PROMETTEUR-OUI          VALUE 1.
005500             88  ND-PROMETTEUR-NON          VALUE 0.
005600         10  FILLER              PIC X(04).
005700
005800*    ------------------------------------------------------------
005900*    Reservoir des listes d'utilite : une ligne par item
006000*    prometteur (ou noeud prometteur d'un niveau), chacune
006100*    portant jusqu'a NDWK-MAX-TICKETS-ITEM couples ticket/
006200*    utilite deja ordonnes par TRANS-ID croissant.
006300*    ------------------------------------------------------------
006400 01  NDWK-RESERVOIR-LISTES.
006500     05  NDWK-NB-LISTES          PIC 9(3) COMP VALUE ZERO.
006600     05  NDWK-LISTE OCCURS 50 TIMES.
006700         10  LST-NOM-NOEUD       PIC X(12).
006800         10  LST-NIVEAU          PIC 9(2) COMP.
006900         10  LST-NB-LIGNES       PIC 9(4) COMP VALUE ZERO.
007000         10  LST-LIGNE OCCURS 300 TIMES.
007100             15  LL-TRANS-ID     PIC 9(5) COMP.
007200             15  LL-IUTIL        PIC 9(9) COMP.
007300             15  LL-RUTIL        PIC 9(9) COMP.
007400*            Vue edition pour mise au point / DISPLAY de
007500*            controle (le TRANS-ID revient alors en clair).
007600             15  LL-TRANS-ID-ED REDEFINES LL-TRANS-ID
007700                                 PIC 9(5).
007800     05  FILLER                  PIC X(02) VALUE SPACES.
007900
008000*    ------------------------------------------------------------
008100*    Pile explicite du parcours en profondeur (DFS, regle R5).
008200*    NDWK-PILE(d) memorise, pour le prefixe de longueur d, le
008300*    prochain candidat a essayer ; NDWK-CHEMIN(d) memorise
008400*    l'item choisi pour atteindre la profondeur d ; NDWK-LISTE-
008500*    PROFONDEUR(d) memorise la liste d'utilite jointe de ce
008600*    prefixe (elle sert d'operande gauche pour la jointure avec
008700*    le candidat suivant).
008800*    ------------------------------------------------------------
008900 01  NDWK-PARCOURS.
009000     05  NDWK-SOMMET             PIC 9(2) COMP VALUE ZERO.
009100     05  NDWK-PILE OCCURS 10 TIMES.
009200         10  PILE-PROCH-CANDIDAT PIC 9(3) COMP.
009300     05  NDWK-CHEMIN OCCURS 10 TIMES.
009400         10  CHEMIN-INDICE-ITEM  PIC 9(3) COMP.
009500     05  NDWK-LISTE-PROFONDEUR OCCURS 11 TIMES.
009600         10  LP-NB-LIGNES        PIC 9(4) COMP VALUE ZERO.
009700         10  LP-LIGNE OCCURS 300 TIMES.
009800             15  LP-TRANS-ID     PIC 9(5) COMP.
009900             15  LP-IUTIL        PIC 9(9) COMP.
010000             15  LP-RUTIL        PIC 9(9) COMP.
010100     05  FILLER                  PIC X(02) VALUE SPACES.
010200
010300*    ------------------------------------------------------------
010400*    Zone de construction du libelle ITEMSET (noms separes par
010500*    des virgules, dans l'ordre de fouille) avant ecriture dans
010600*    RSLT-ITEMSET.
010700*    ------------------------------------------------------------
010800 01  NDWK-ITEMSET-BUILD.
010900     05  NDWK-ITEMSET-TEXTE      PIC X(40).
011000     05  NDWK-ITEMSET-SLOT REDEFINES NDWK-ITEMSET-TEXTE
011100                             OCCURS 10 TIMES PIC X(04).
011200     05  FILLER                  PIC X(02) VALUE SPACES.
