000100******************************************************************
000200* CPYTAXO  -  Article du fichier de taxonomie (relations is-a)
000300*             chaque noeud n'a au plus un parent (arbre/foret).
000400* Historique :
000500*   10/02/1986 FXM  Creation.                                     DM1902FX
000600*   16/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
000700*   25/09/2001 JD   Reprise suite a migration de plateforme ;     DM2009JD
000800*                   aucune modification fonctionnelle.            DM2009JD
000900******************************************************************
001000 01  TAXO-ENREG.
001100     05  TAXO-CHILD-NAME         PIC X(12).
001200     05  TAXO-PARENT-NAME        PIC X(12).
001300     05  FILLER                  PIC X(06).
