000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       12/01/1987
000400* Purpose:    Sommateur d'utilite unitaire de base (U3, regle
000500*             R1) : une seule passe sur les tickets, cumule pour
000600*             chaque produit la somme de quantite x profit sur
000700*             l'ensemble des tickets, et ne conserve que les
000800*             produits dont l'utilite totale atteint MINUTIL.
000900*             Pas de notion de niveau ici (toujours zero) - la
001000*             variante generalisee est 10-UNITAIRE-GENER. Les
001100*             resultats sont tries par nom de produit (ordre
001200*             alphabetique, regle R9) avant ecriture definitive.
001300* Tectonics:  cobc
001400*------------------------------------------------------------------
001500* Historique des modifications
001600*   12/01/1987 FXM  Creation.                                     DM1901FX
001700*   14/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
001800*   24/09/2001 JD   Reprise suite a migration de plateforme ;     DM2009JD
001900*                   aucune modification fonctionnelle.            DM2009JD
002000*   08/10/2001 JD   Les resultats SINGLE-B sortaient dans         DM1010JD
002100*                   l'ordre du fichier 1-PROFITS.DAT, non         DM1010JD
002200*                   alphabetique (regle R9) ; ajout d'un          DM1010JD
002300*                   passage SORT (fichier brut -> article         DM1010JD
002400*                   trie sur ITEMSET) avant l'ecriture            DM1010JD
002500*                   definitive, comme dans 3-TWU-BASE.            DM1010JD
002600*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
002700*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
002800*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
002900*                   conformement a la norme de programmation de   DM0511JD
003000*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. 9-UNITAIRE-BASE.
003400 AUTHOR.      F.X. MARCHEIX.
003500 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
003600 DATE-WRITTEN. 12/01/1987.
003700 DATE-COMPILED.
003800 SECURITY.    NON CLASSIFIE.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT  C-PROFITS ASSIGN TO "1-PROFITS.DAT"
004900         ORGANIZATION LINE SEQUENTIAL.
005000
005100     SELECT  C-TRANSACTIONS ASSIGN TO "1-TRANSACTIONS.DAT"
005200         ORGANIZATION LINE SEQUENTIAL.
005300
005400     SELECT  C-PARAMETRES ASSIGN TO "1-PARAMETRES.DAT"
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005700     SELECT  C-RESULTATS-BRUT ASSIGN TO "9-RESULTBRUT.DAT"
005800         ORGANIZATION LINE SEQUENTIAL.
005900
006000     SELECT  TRI-UNITAIRE-B ASSIGN TO DISK.
006100
006200     SELECT  C-RESULTATS ASSIGN TO "9-RESULTATS-UNITAIRE-B.DAT"
006300         ORGANIZATION LINE SEQUENTIAL.
006400
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  C-PROFITS.
007000 COPY CPYPROF.
007100
007200 FD  C-TRANSACTIONS.
007300 COPY CPYTRAN.
007400
007500 FD  C-PARAMETRES.
007600 COPY CPYPARM.
007700
007800 FD  C-RESULTATS-BRUT.
007900 COPY CPYRSLT.
008000
008100 SD  TRI-UNITAIRE-B.
008200 01  T-ENREG.
008300     05  T-ALGORITHM          PIC X(10).
008400     05  T-ITEMSET            PIC X(40).
008500     05  T-UTILITY            PIC 9(9).
008600     05  T-LEVEL              PIC 9(2).
008700     05  T-THRESHOLD          PIC 9(9).
008800     05  FILLER               PIC X(10).
008900
009000 FD  C-RESULTATS.
009100 01  RF-ENREG.
009200     05  RF-ALGORITHM         PIC X(10).
009300     05  RF-ITEMSET           PIC X(40).
009400     05  RF-UTILITY           PIC 9(9).
009500     05  RF-LEVEL             PIC 9(2).
009600     05  RF-THRESHOLD         PIC 9(9).
009700     05  FILLER               PIC X(10).
009800
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100
010200 COPY CPYNODE.
010300
010400 01  WS-INDICATEURS.
010500     05  WS-FIN-FICHIER       PIC 9(1) VALUE 0.
010600         88  FIN-FICHIER-OUI           VALUE 1.
010700         88  FIN-FICHIER-NON           VALUE 0.
010800     05  WS-IND               PIC 9(4) COMP VALUE ZERO.
010900     05  WS-IND2              PIC 9(4) COMP VALUE ZERO.
011000     05  WS-MINUTIL           PIC 9(9) COMP VALUE ZERO.
011100     05  WS-UTIL-LIGNE        PIC 9(9) COMP VALUE ZERO.
011200     05  WS-ITEMSET-PTR       PIC 9(3) COMP VALUE ZERO.
011300     05  FILLER               PIC X(02) VALUE SPACES.
011400
011500 01  WS-PROFITS-TABLE.
011600     05  WS-NB-PROFITS        PIC 9(4) COMP VALUE ZERO.
011700     05  WS-PROFIT OCCURS 50 TIMES.
011800         10  WS-PF-NOM        PIC X(12).
011900         10  WS-PF-PROFIT     PIC 9(5) COMP.
012000     05  FILLER               PIC X(02) VALUE SPACES.
012100
012200******************************************************************
012300 PROCEDURE DIVISION.
012400
012500 0100-MAIN-PROCEDURE.
012600
012700     PERFORM 0200-CHARGER-PARAMETRES
012800     PERFORM 0300-CHARGER-PROFITS
012900     PERFORM 0500-CUMULER-UTILITE-UNITAIRE
013000     OPEN OUTPUT C-RESULTATS-BRUT
013100     PERFORM 1000-ECRIRE-RESULTATS
013200     CLOSE C-RESULTATS-BRUT
013300
013400     SORT TRI-UNITAIRE-B
013500         ON ASCENDING KEY T-ITEMSET
013600         USING C-RESULTATS-BRUT
013700         GIVING C-RESULTATS
013800
013900     PERFORM 1200-FIN-PGM
014000     .
014100
014200*===============================================================*
014300 0200-CHARGER-PARAMETRES.
014400
014500     OPEN INPUT C-PARAMETRES
014600     READ C-PARAMETRES
014700     MOVE PARM-MINUTIL TO WS-MINUTIL
014800     CLOSE C-PARAMETRES
014900     .
015000
015100 0300-CHARGER-PROFITS.
015200
015300     OPEN INPUT C-PROFITS
015400     MOVE 0 TO WS-FIN-FICHIER
015500     PERFORM 0400-LIRE-UN-PROFIT-UNITAIRE
015600         THRU 0400-LIRE-UN-PROFIT-UNITAIRE-EXIT
015700         UNTIL FIN-FICHIER-OUI
015800     CLOSE C-PROFITS
015900     .
016000
016100 0400-LIRE-UN-PROFIT-UNITAIRE.
016200
016300     READ C-PROFITS
016400         AT END
016500             SET FIN-FICHIER-OUI TO TRUE
016600             GO TO 0400-LIRE-UN-PROFIT-UNITAIRE-EXIT
016700     END-READ
016800     ADD 1 TO WS-NB-PROFITS
016900     MOVE PROF-ITEM-NAME    TO WS-PF-NOM(WS-NB-PROFITS)
017000     MOVE PROF-UNIT-PROFIT  TO WS-PF-PROFIT(WS-NB-PROFITS)
017100     ADD 1 TO NDWK-NB-NOEUDS
017200     MOVE PROF-ITEM-NAME    TO ND-NOM(NDWK-NB-NOEUDS)
017300     MOVE ZERO              TO ND-TWU(NDWK-NB-NOEUDS)
017400     .
017500
017600 0400-LIRE-UN-PROFIT-UNITAIRE-EXIT.
017700     EXIT.
017800
017900
018000*    Une seule passe, sans rupture : chaque ligne du fichier de
018100*    tickets alimente directement le cumul de son produit
018200*    (ND-TWU est reutilise ici comme simple accumulateur
018300*    d'utilite unitaire, hors de tout contexte TWU).
018400 0500-CUMULER-UTILITE-UNITAIRE.
018500
018600     OPEN INPUT C-TRANSACTIONS
018700     MOVE 0 TO WS-FIN-FICHIER
018800     PERFORM 0600-LIRE-UNE-TRANSACTION-UNITAIRE
018900         THRU 0600-LIRE-UNE-TRANSACTION-UNITAIRE-EXIT
019000         UNTIL FIN-FICHIER-OUI
019100     CLOSE C-TRANSACTIONS
019200     .
019300
019400 0600-LIRE-UNE-TRANSACTION-UNITAIRE.
019500
019600     READ C-TRANSACTIONS
019700         AT END
019800             SET FIN-FICHIER-OUI TO TRUE
019900             GO TO 0600-LIRE-UNE-TRANSACTION-UNITAIRE-EXIT
020000     END-READ
020100     PERFORM 0700-CUMULER-UNE-LIGNE
020200     .
020300
020400 0600-LIRE-UNE-TRANSACTION-UNITAIRE-EXIT.
020500     EXIT.
020600
020700
020800 0700-CUMULER-UNE-LIGNE.
020900
021000     MOVE ZERO TO WS-UTIL-LIGNE
021100     PERFORM 0800-CALCULER-UTIL-LIGNE-UNITAIRE
021200         VARYING WS-IND2 FROM 1 BY 1
021300         UNTIL WS-IND2 > WS-NB-PROFITS
021400
021500     PERFORM 0900-CUMULER-TWU-NOEUD-UNITAIRE
021600         VARYING WS-IND FROM 1 BY 1
021700         UNTIL WS-IND > NDWK-NB-NOEUDS
021800     .
021900
022000 0800-CALCULER-UTIL-LIGNE-UNITAIRE.
022100
022200     IF WS-PF-NOM(WS-IND2) = TRAN-ITEM-NAME
022300         COMPUTE WS-UTIL-LIGNE =
022400                 TRAN-QUANTITY * WS-PF-PROFIT(WS-IND2)
022500     END-IF
022600     .
022700
022800 0900-CUMULER-TWU-NOEUD-UNITAIRE.
022900
023000     IF ND-NOM(WS-IND) = TRAN-ITEM-NAME
023100         ADD WS-UTIL-LIGNE TO ND-TWU(WS-IND)
023200     END-IF
023300     .
023400
023500*===============================================================*
023600 1000-ECRIRE-RESULTATS.
023700
023800     PERFORM 1100-ECRIRE-UN-RESULTAT-UNITAIRE
023900         VARYING WS-IND FROM 1 BY 1
024000         UNTIL WS-IND > NDWK-NB-NOEUDS
024100     .
024200
024300 1100-ECRIRE-UN-RESULTAT-UNITAIRE.
024400
024500     IF ND-TWU(WS-IND) >= WS-MINUTIL
024600         MOVE "SINGLE-B"  TO RSLT-ALGORITHM
024700         MOVE SPACES      TO RSLT-ITEMSET
024800         MOVE 1 TO WS-ITEMSET-PTR
024900         STRING ND-NOM(WS-IND) DELIMITED BY SPACE
025000             INTO RSLT-ITEMSET WITH POINTER WS-ITEMSET-PTR
025100         MOVE ND-TWU(WS-IND) TO RSLT-UTILITY
025200         MOVE ZERO            TO RSLT-LEVEL
025300         MOVE WS-MINUTIL      TO RSLT-THRESHOLD
025400         WRITE RSLT-ENREG
025500     END-IF
025600     .
025700
025800******************************************************************
025900 1200-FIN-PGM.
026000     STOP RUN
026100     .
026200
