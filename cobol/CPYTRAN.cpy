000100******************************************************************
000200* CPYTRAN  -  Article du fichier des lignes de vente
000300*             (une ligne par occurrence de produit dans un
000400*             ticket ; les lignes d'un meme ticket se suivent,
000500*             TRANS-ID croissant).
000600* Historique :
000700*   10/02/1986 FXM  Creation.                                     DM1902FX
000800*   17/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
000900*   28/09/2001 JD   Reprise suite a migration de plateforme ;     DM2009JD
001000*                   aucune modification fonctionnelle.            DM2009JD
001100******************************************************************
001200 01  TRAN-ENREG.
001300     05  TRAN-TRANS-ID           PIC 9(5).
001400     05  TRAN-ITEM-NAME          PIC X(12).
001500     05  TRAN-QUANTITY           PIC 9(5).
001600     05  FILLER                  PIC X(03).
