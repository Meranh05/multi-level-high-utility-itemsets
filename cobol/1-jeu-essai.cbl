000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       10/02/1986
000400* Purpose:    Plante le jeu d'essai canonique (4 tickets, 5
000500*             produits, 2 categories) utilise par les phases de
000600*             fouille et par le harnais d'auto-test 12-VERIF-
000700*             ITEMSET. Remplace l'ecran de saisie d'origine de
000800*             l'exploitant : ici tout est fige dans le
000900*             programme, comme un jeu de recette d'atelier.
001000* Tectonics:  cobc
001100*------------------------------------------------------------------
001200* Historique des modifications
001300*   10/02/1986 FXM  Creation.                                     DM1902FX
001400*   18/06/1986 KR   Relecture : les quantites/profits du cahier   DM1906KR
001500*                   des charges sont repris tels quels (Eau 1,    DM1906KR
001600*                   Coca 5, Pain 1, Pates 2, Steak 10).           DM1906KR
001700*   12/11/1998 PB   Revue de conformite an 2000 (note DSI 98/47) :
001800*                   aucun champ date a format AA dans ce programme,
001900*                   RAS.                                          DM1911PB
002000*   18/05/2001 JD   Reprise suite a migration de plateforme ;
002100*                   aucune modification fonctionnelle du jeu
002200*                   d'essai.                                      DM2005JD
002300*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
002400*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
002500*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
002600*                   conformement a la norme de programmation de   DM0511JD
002700*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. 1-JEU-ESSAI.
003100 AUTHOR.      F.X. MARCHEIX.
003200 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
003300 DATE-WRITTEN. 10/02/1986.
003400 DATE-COMPILED.
003500 SECURITY.    NON CLASSIFIE.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT  C-PROFITS ASSIGN TO "1-PROFITS.DAT"
004600         ORGANIZATION LINE SEQUENTIAL.
004700
004800     SELECT  C-TRANSACTIONS ASSIGN TO "1-TRANSACTIONS.DAT"
004900         ORGANIZATION LINE SEQUENTIAL.
005000
005100     SELECT  C-TAXONOMIE ASSIGN TO "1-TAXONOMIE.DAT"
005200         ORGANIZATION LINE SEQUENTIAL.
005300
005400     SELECT  C-PARAMETRES ASSIGN TO "1-PARAMETRES.DAT"
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005700******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  C-PROFITS.
006200 COPY CPYPROF.
006300
006400 FD  C-TRANSACTIONS.
006500 COPY CPYTRAN.
006600
006700 FD  C-TAXONOMIE.
006800 COPY CPYTAXO.
006900
007000 FD  C-PARAMETRES.
007100 COPY CPYPARM.
007200
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500
007600*    ------------------------------------------------------------
007700*    Table des profits unitaires, chargee par litteral + vue
007800*    REDEFINES (on evite de repeter cinq fois le meme groupe
007900*    VALUE - habitude de l'atelier pour les petites tables de
008000*    parametrage fige).
008100*    ------------------------------------------------------------
008200 01  WS-PROFITS-LITTERAL.
008300     05  FILLER   PIC X(17) VALUE "WATER       00001".
008400     05  FILLER   PIC X(17) VALUE "COKE        00005".
008500     05  FILLER   PIC X(17) VALUE "BREAD       00001".
008600     05  FILLER   PIC X(17) VALUE "PASTA       00002".
008700     05  FILLER   PIC X(17) VALUE "STEAK       00010".
008800
008900 01  WS-PROFITS-TABLE REDEFINES WS-PROFITS-LITTERAL.
009000     05  WS-PROFIT-LIGNE OCCURS 5 TIMES.
009100         10  WS-P-NOM     PIC X(12).
009200         10  WS-P-PROFIT  PIC 9(5).
009300
009400*    ------------------------------------------------------------
009500*    Table des lignes de ticket (4 tickets, 10 lignes au total).
009600*    ------------------------------------------------------------
009700 01  WS-TICKETS-LITTERAL.
009800     05  FILLER   PIC X(22) VALUE "00001COKE        00002".
009900     05  FILLER   PIC X(22) VALUE "00001BREAD       00002".
010000     05  FILLER   PIC X(22) VALUE "00001STEAK       00001".
010100     05  FILLER   PIC X(22) VALUE "00002WATER       00003".
010200     05  FILLER   PIC X(22) VALUE "00002PASTA       00002".
010300     05  FILLER   PIC X(22) VALUE "00002STEAK       00001".
010400     05  FILLER   PIC X(22) VALUE "00003WATER       00002".
010500     05  FILLER   PIC X(22) VALUE "00003BREAD       00002".
010600     05  FILLER   PIC X(22) VALUE "00004COKE        00001".
010700     05  FILLER   PIC X(22) VALUE "00004BREAD       00002".
010800
010900 01  WS-TICKETS-TABLE REDEFINES WS-TICKETS-LITTERAL.
011000     05  WS-T-LIGNE OCCURS 10 TIMES.
011100         10  WS-T-TRANS-ID   PIC 9(5).
011200         10  WS-T-NOM        PIC X(12).
011300         10  WS-T-QUANTITE   PIC 9(5).
011400
011500*    ------------------------------------------------------------
011600*    Table de taxonomie (Coca/Eau -> Boisson ; Pain/Pates/Steak
011700*    -> Alimentaire).
011800*    ------------------------------------------------------------
011900 01  WS-TAXONOMIE-LITTERAL.
012000     05  FILLER   PIC X(24) VALUE "COKE        BEVERAGE    ".
012100     05  FILLER   PIC X(24) VALUE "WATER       BEVERAGE    ".
012200     05  FILLER   PIC X(24) VALUE "BREAD       FOOD        ".
012300     05  FILLER   PIC X(24) VALUE "PASTA       FOOD        ".
012400     05  FILLER   PIC X(24) VALUE "STEAK       FOOD        ".
012500
012600 01  WS-TAXONOMIE-TABLE REDEFINES WS-TAXONOMIE-LITTERAL.
012700     05  WS-X-LIGNE OCCURS 5 TIMES.
012800         10  WS-X-ENFANT     PIC X(12).
012900         10  WS-X-PARENT     PIC X(12).
013000
013100 01  WS-COMPTEURS.
013200     05  WS-IND              PIC 9(3) COMP VALUE 1.
013300     05  FILLER               PIC X(02) VALUE SPACES.
013400
013500*    Seuil minimal d'utilite et pas de relachement par niveau,
013600*    repris du cahier des charges de la fouille (remplacent les
013700*    deux zones de saisie de l'ancien ecran de parametrage).
013800 01  WS-PARM-LITTERAL.
013900     05  FILLER   PIC X(11) VALUE "00000002001".
014000
014100 01  WS-PARM-TABLE REDEFINES WS-PARM-LITTERAL.
014200     05  WS-PARM-MINUTIL     PIC 9(9).
014300     05  WS-PARM-ALPHA-ENT   PIC 9(1).
014400     05  WS-PARM-ALPHA-DEC   PIC 9(1).
014500
014600******************************************************************
014700 PROCEDURE DIVISION.
014800
014900 0100-MAIN-PROCEDURE.
015000
015100     OPEN OUTPUT C-PROFITS C-TRANSACTIONS C-TAXONOMIE
015200                 C-PARAMETRES
015300
015400     PERFORM 0200-ECRIRE-PROFITS
015500     PERFORM 0400-ECRIRE-TICKETS
015600     PERFORM 0600-ECRIRE-TAXONOMIE
015700     PERFORM 0800-ECRIRE-PARAMETRES
015800
015900     CLOSE C-PROFITS C-TRANSACTIONS C-TAXONOMIE
016000           C-PARAMETRES
016100
016200     PERFORM 0900-FIN-PGM
016300     .
016400
016500*===============================================================*
016600*    Recopie la table des profits dans le fichier de sortie.
016700 0200-ECRIRE-PROFITS.
016800
016900     MOVE 1 TO WS-IND
017000     PERFORM 0300-ECRIRE-UN-PROFIT 5 TIMES
017100     .
017200
017300 0300-ECRIRE-UN-PROFIT.
017400
017500     MOVE WS-P-NOM(WS-IND)      TO PROF-ITEM-NAME
017600     MOVE WS-P-PROFIT(WS-IND)   TO PROF-UNIT-PROFIT
017700     WRITE PROF-ENREG
017800     ADD 1 TO WS-IND
017900     .
018000
018100*    Recopie la table des lignes de ticket.
018200 0400-ECRIRE-TICKETS.
018300
018400     MOVE 1 TO WS-IND
018500     PERFORM 0500-ECRIRE-UNE-LIGNE-TICKET 10 TIMES
018600     .
018700
018800 0500-ECRIRE-UNE-LIGNE-TICKET.
018900
019000     MOVE WS-T-TRANS-ID(WS-IND) TO TRAN-TRANS-ID
019100     MOVE WS-T-NOM(WS-IND)      TO TRAN-ITEM-NAME
019200     MOVE WS-T-QUANTITE(WS-IND) TO TRAN-QUANTITY
019300     WRITE TRAN-ENREG
019400     ADD 1 TO WS-IND
019500     .
019600
019700*    Recopie la table de taxonomie.
019800 0600-ECRIRE-TAXONOMIE.
019900
020000     MOVE 1 TO WS-IND
020100     PERFORM 0700-ECRIRE-UNE-LIGNE-TAXONOMIE 5 TIMES
020200     .
020300
020400 0700-ECRIRE-UNE-LIGNE-TAXONOMIE.
020500
020600     MOVE WS-X-ENFANT(WS-IND)   TO TAXO-CHILD-NAME
020700     MOVE WS-X-PARENT(WS-IND)   TO TAXO-PARENT-NAME
020800     WRITE TAXO-ENREG
020900     ADD 1 TO WS-IND
021000     .
021100
021200*    Ecrit l'unique article de parametrage du lot.
021300 0800-ECRIRE-PARAMETRES.
021400
021500     MOVE WS-PARM-MINUTIL     TO PARM-MINUTIL
021600     MOVE WS-PARM-ALPHA-ENT   TO PARM-ALPHASTEP-ENT
021700     MOVE WS-PARM-ALPHA-DEC   TO PARM-ALPHASTEP-DEC
021800     WRITE PARM-ENREG
021900     .
022000
022100******************************************************************
022200 0900-FIN-PGM.
022300     STOP RUN
022400     .
