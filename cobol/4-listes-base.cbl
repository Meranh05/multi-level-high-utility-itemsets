000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       28/04/1986
000400* Purpose:    Construit la liste d'utilite de chaque produit
000500*             prometteur (regle R1) : pour chaque ticket, les
000600*             produits prometteurs sont ordonnes selon l'ordre
000700*             TWU croissant etabli par 3-TWU-BASE, puis on pose
000800*             pour chaque produit son utilite dans le ticket
000900*             (IUTIL) et la somme des utilites des produits qui
001000*             le suivent dans cet ordre (RUTIL, somme suffixe).
001100*             Deuxieme des deux etapes qui preparent la fouille
001200*             de base (U1) ; la suite est dans 5-FOUILLE-BASE.
001300* Tectonics:  cobc
001400*------------------------------------------------------------------
001500* Historique des modifications
001600*   28/04/1986 FXM  Creation.                                     DM1904FX
001700*   16/06/1986 KR   RUTIL recalcule en sens inverse (de la fin du DM1906KR
001800*                   ticket vers le debut) pour eviter un carre    DM1906KR
001900*                   en nombre de produits prometteurs du ticket.  DM1906KR
002000*   26/11/1998 PB   Revue de conformite an 2000 : RAS.            DM1911PB
002100*   30/07/2001 JD   Reprise suite a migration de plateforme ;
002200*                   aucune modification fonctionnelle.            DM2007JD
002300*   22/10/2001 JD   1200-RETENIR-LIGNE-SI-RANG-COURANT ouvrait un DM2210JD
002400*                   article WT-LIGNE par ligne de ticket          DM2210JD
002500*                   correspondant au produit prometteur courant ; DM2210JD
002600*                   un ticket portant deux fois le meme produit   DM2210JD
002700*                   (occurrences multiples, regle R1) produisait  DM2210JD
002800*                   donc deux articles IUTIL pour le meme couple  DM2210JD
002900*                   produit/ticket. Cumul desormais dans          DM2210JD
003000*                   WS-IUTIL-RANG sur toutes les lignes du ticket DM2210JD
003100*                   avant ouverture de l'article, comme dans      DM2210JD
003200*                   7-LISTES-NIVEAUX.                             DM2210JD
003300*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
003400*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
003500*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
003600*                   conformement a la norme de programmation de   DM0511JD
003700*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. 4-LISTES-BASE.
004100 AUTHOR.      F.X. MARCHEIX.
004200 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
004300 DATE-WRITTEN. 28/04/1986.
004400 DATE-COMPILED.
004500 SECURITY.    NON CLASSIFIE.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT  C-PROFITS ASSIGN TO "1-PROFITS.DAT"
005600         ORGANIZATION LINE SEQUENTIAL.
005700
005800     SELECT  C-TRANSACTIONS ASSIGN TO "1-TRANSACTIONS.DAT"
005900         ORGANIZATION LINE SEQUENTIAL.
006000
006100     SELECT  C-PROMETTEURS ASSIGN TO "3-PROMETTEURS-BASE.DAT"
006200         ORGANIZATION LINE SEQUENTIAL.
006300
006400     SELECT  C-LISTES ASSIGN TO "4-LISTES-BASE.DAT"
006500         ORGANIZATION LINE SEQUENTIAL.
006600
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  C-PROFITS.
007200 COPY CPYPROF.
007300
007400 FD  C-TRANSACTIONS.
007500 COPY CPYTRAN.
007600
007700 FD  C-PROMETTEURS.
007800 01  PR-ENREG.
007900     05  PR-TWU               PIC 9(9).
008000     05  PR-NOM               PIC X(12).
008100     05  FILLER               PIC X(05).
008200
008300 FD  C-LISTES.
008400 01  LI-ENREG.
008500     05  LI-NOM               PIC X(12).
008600     05  LI-TRANS-ID          PIC 9(5).
008700     05  LI-IUTIL             PIC 9(9).
008800     05  LI-RUTIL             PIC 9(9).
008900     05  FILLER               PIC X(05).
009000
009100******************************************************************
009200 WORKING-STORAGE SECTION.
009300
009400 COPY CPYNODE.
009500
009600 01  WS-INDICATEURS.
009700     05  WS-FIN-FICHIER       PIC 9(1) VALUE 0.
009800         88  FIN-FICHIER-OUI           VALUE 1.
009900         88  FIN-FICHIER-NON           VALUE 0.
010000     05  WS-RANG-TROUVE       PIC 9(1) VALUE 0.
010100         88  RANG-TROUVE-OUI           VALUE 1.
010200         88  RANG-TROUVE-NON           VALUE 0.
010300     05  WS-IND               PIC 9(4) COMP VALUE ZERO.
010400     05  WS-IND2              PIC 9(4) COMP VALUE ZERO.
010500     05  WS-RANG              PIC 9(4) COMP VALUE ZERO.
010600     05  WS-IND3              PIC 9(4) COMP VALUE ZERO.
010700     05  WS-IUTIL-RANG        PIC 9(9) COMP VALUE ZERO.
010800     05  FILLER               PIC X(02) VALUE SPACES.
010900
011000 01  WS-PROFITS-TABLE.
011100     05  WS-NB-PROFITS        PIC 9(4) COMP VALUE ZERO.
011200     05  WS-PROFIT OCCURS 50 TIMES.
011300         10  WS-PF-NOM        PIC X(12).
011400         10  WS-PF-PROFIT     PIC 9(5) COMP.
011500     05  FILLER               PIC X(02) VALUE SPACES.
011600
011700*    Ordre TWU croissant des produits prometteurs, tel qu'ecrit
011800*    par 3-TWU-BASE (le rang est la position dans le fichier).
011900 01  WS-ORDRE-TABLE.
012000     05  WS-NB-PROMETTEURS    PIC 9(4) COMP VALUE ZERO.
012100     05  WS-ORDRE OCCURS 50 TIMES.
012200         10  WS-OR-NOM        PIC X(12).
012300     05  FILLER               PIC X(02) VALUE SPACES.
012400
012500 01  WS-TICKET-COURANT.
012600     05  WC-TRANS-ID          PIC 9(5) COMP VALUE ZERO.
012700     05  WC-NB-LIGNES         PIC 9(3) COMP VALUE ZERO.
012800     05  WC-LIGNE OCCURS 50 TIMES.
012900         10  WC-NOM           PIC X(12).
013000         10  WC-QUANTITE      PIC 9(5) COMP.
013100     05  FILLER               PIC X(02) VALUE SPACES.
013200
013300*    Lignes du ticket courant qui sont prometteuses, classees
013400*    dans l'ordre TWU croissant avant calcul de IUTIL/RUTIL.
013500 01  WS-TICKET-ORDONNE.
013600     05  WT-NB-LIGNES         PIC 9(3) COMP VALUE ZERO.
013700     05  WT-LIGNE OCCURS 50 TIMES.
013800         10  WT-NOM           PIC X(12).
013900         10  WT-IUTIL         PIC 9(9) COMP.
014000         10  WT-RUTIL         PIC 9(9) COMP.
014100     05  FILLER               PIC X(02) VALUE SPACES.
014200
014300 01  WS-LIGNE-AVANCE.
014400     05  WA-TRANS-ID          PIC 9(5) COMP.
014500     05  WA-NOM               PIC X(12).
014600     05  WA-QUANTITE          PIC 9(5) COMP.
014700     05  FILLER               PIC X(02) VALUE SPACES.
014800
014900******************************************************************
015000 PROCEDURE DIVISION.
015100
015200 0100-MAIN-PROCEDURE.
015300
015400     PERFORM 0200-CHARGER-PROFITS
015500     PERFORM 0400-CHARGER-ORDRE-PROMETTEURS
015600     PERFORM 0600-CALCULER-LISTES-PAR-RUPTURE
015700     PERFORM 1900-ECRIRE-LISTES
015800
015900     PERFORM 2200-FIN-PGM
016000     .
016100
016200*===============================================================*
016300 0200-CHARGER-PROFITS.
016400
016500     OPEN INPUT C-PROFITS
016600     MOVE 0 TO WS-FIN-FICHIER
016700     PERFORM 0300-LIRE-UN-PROFIT-LISTE THRU 0300-LIRE-UN-PROFIT-LISTE-EXIT
016800         UNTIL FIN-FICHIER-OUI
016900     CLOSE C-PROFITS
017000     .
017100
017200 0300-LIRE-UN-PROFIT-LISTE.
017300
017400     READ C-PROFITS
017500         AT END
017600             SET FIN-FICHIER-OUI TO TRUE
017700             GO TO 0300-LIRE-UN-PROFIT-LISTE-EXIT
017800     END-READ
017900     ADD 1 TO WS-NB-PROFITS
018000     MOVE PROF-ITEM-NAME    TO WS-PF-NOM(WS-NB-PROFITS)
018100     MOVE PROF-UNIT-PROFIT  TO WS-PF-PROFIT(WS-NB-PROFITS)
018200     .
018300
018400 0300-LIRE-UN-PROFIT-LISTE-EXIT.
018500     EXIT.
018600
018700
018800 0400-CHARGER-ORDRE-PROMETTEURS.
018900
019000     OPEN INPUT C-PROMETTEURS
019100     MOVE 0 TO WS-FIN-FICHIER
019200     PERFORM 0500-LIRE-UN-PROMETTEUR THRU 0500-LIRE-UN-PROMETTEUR-EXIT
019300         UNTIL FIN-FICHIER-OUI
019400     CLOSE C-PROMETTEURS
019500     .
019600
019700 0500-LIRE-UN-PROMETTEUR.
019800
019900     READ C-PROMETTEURS
020000         AT END
020100             SET FIN-FICHIER-OUI TO TRUE
020200             GO TO 0500-LIRE-UN-PROMETTEUR-EXIT
020300     END-READ
020400     ADD 1 TO WS-NB-PROMETTEURS
020500     MOVE PR-NOM TO WS-OR-NOM(WS-NB-PROMETTEURS)
020600     ADD 1 TO NDWK-NB-LISTES
020700     MOVE PR-NOM TO LST-NOM-NOEUD(NDWK-NB-LISTES)
020800     .
020900
021000 0500-LIRE-UN-PROMETTEUR-EXIT.
021100     EXIT.
021200
021300
021400*===============================================================*
021500 0600-CALCULER-LISTES-PAR-RUPTURE.
021600
021700     OPEN INPUT C-TRANSACTIONS
021800     MOVE 0 TO WS-FIN-FICHIER
021900     PERFORM 0900-LIRE-LIGNE-AVANCE THRU 0900-LIRE-LIGNE-AVANCE-EXIT
022000     PERFORM 0700-ACCUMULER-UN-TICKET UNTIL FIN-FICHIER-OUI
022100     CLOSE C-TRANSACTIONS
022200     .
022300
022400 0700-ACCUMULER-UN-TICKET.
022500
022600     MOVE WA-TRANS-ID TO WC-TRANS-ID
022700     MOVE ZERO        TO WC-NB-LIGNES
022800     PERFORM 0800-ACCUMULER-UNE-LIGNE-TICKET
022900         UNTIL FIN-FICHIER-OUI
023000            OR WA-TRANS-ID NOT = WC-TRANS-ID
023100     PERFORM 1000-TRAITER-TICKET
023200     .
023300
023400 0800-ACCUMULER-UNE-LIGNE-TICKET.
023500
023600     ADD 1 TO WC-NB-LIGNES
023700     MOVE WA-NOM       TO WC-NOM(WC-NB-LIGNES)
023800     MOVE WA-QUANTITE  TO WC-QUANTITE(WC-NB-LIGNES)
023900     PERFORM 0900-LIRE-LIGNE-AVANCE THRU 0900-LIRE-LIGNE-AVANCE-EXIT
024000     .
024100
024200 0900-LIRE-LIGNE-AVANCE.
024300
024400     READ C-TRANSACTIONS
024500         AT END
024600             SET FIN-FICHIER-OUI TO TRUE
024700             GO TO 0900-LIRE-LIGNE-AVANCE-EXIT
024800     END-READ
024900     MOVE TRAN-TRANS-ID  TO WA-TRANS-ID
025000     MOVE TRAN-ITEM-NAME TO WA-NOM
025100     MOVE TRAN-QUANTITY  TO WA-QUANTITE
025200     .
025300
025400 0900-LIRE-LIGNE-AVANCE-EXIT.
025500     EXIT.
025600
025700
025800*    Ne retient que les lignes prometteuses du ticket, dans
025900*    l'ordre TWU croissant, puis pose IUTIL et RUTIL (somme
026000*    suffixe calculee en remontant depuis la fin du ticket).
026100 1000-TRAITER-TICKET.
026200
026300     MOVE ZERO TO WT-NB-LIGNES
026400     PERFORM 1100-RETENIR-UN-RANG-PROMETTEUR
026500         VARYING WS-RANG FROM 1 BY 1
026600         UNTIL WS-RANG > WS-NB-PROMETTEURS
026700
026800     MOVE ZERO TO WT-RUTIL(1)
026900     IF WT-NB-LIGNES > 0
027000         MOVE ZERO TO WT-RUTIL(WT-NB-LIGNES)
027100         PERFORM 1300-CUMULER-RUTIL-SUFFIXE
027200             VARYING WS-IND FROM WT-NB-LIGNES BY -1
027300             UNTIL WS-IND < 1
027400         PERFORM 1600-DEPOSER-LIGNES-DANS-RESERVOIR
027500     END-IF
027600     .
027700
027800 1100-RETENIR-UN-RANG-PROMETTEUR.
027900
028000     MOVE ZERO TO WS-IUTIL-RANG
028100     SET RANG-TROUVE-NON TO TRUE
028200     PERFORM 1200-RETENIR-LIGNE-SI-RANG-COURANT
028300         VARYING WS-IND FROM 1 BY 1
028400         UNTIL WS-IND > WC-NB-LIGNES
028500
028600     IF RANG-TROUVE-OUI
028700         ADD 1 TO WT-NB-LIGNES
028800         MOVE WS-OR-NOM(WS-RANG)  TO WT-NOM(WT-NB-LIGNES)
028900         MOVE WS-IUTIL-RANG       TO WT-IUTIL(WT-NB-LIGNES)
029000     END-IF
029100     .
029200
029300*    Cumule dans WS-IUTIL-RANG toutes les lignes du ticket qui
029400*    correspondent au produit WS-RANG, avant toute creation de
029500*    ligne dans WT-LIGNE (un seul article par produit et par
029600*    ticket, meme si le produit apparait sur plusieurs lignes).
029700 1200-RETENIR-LIGNE-SI-RANG-COURANT.
029800
029900     IF WC-NOM(WS-IND) = WS-OR-NOM(WS-RANG)
030000         PERFORM 1400-TROUVER-PROFIT
030100         SET RANG-TROUVE-OUI TO TRUE
030200         COMPUTE WS-IUTIL-RANG = WS-IUTIL-RANG +
030300                 WC-QUANTITE(WS-IND) * WS-PF-PROFIT(WS-IND2)
030400     END-IF
030500     .
030600
030700 1300-CUMULER-RUTIL-SUFFIXE.
030800
030900     IF WS-IND = WT-NB-LIGNES
031000         MOVE ZERO TO WT-RUTIL(WS-IND)
031100     ELSE
031200         COMPUTE WT-RUTIL(WS-IND) =
031300                 WT-RUTIL(WS-IND + 1) + WT-IUTIL(WS-IND + 1)
031400     END-IF
031500     .
031600
031700*    Recherche lineaire du profit unitaire ; WS-IND2 recoit
031800*    l'indice trouve, WS-IND3 balaie la table des profits.
031900 1400-TROUVER-PROFIT.
032000
032100     MOVE ZERO TO WS-IND2
032200     MOVE 1 TO WS-IND3
032300     PERFORM 1500-COMPARER-PROFIT-LISTE
032400         UNTIL WS-IND3 > WS-NB-PROFITS
032500            OR WS-IND2 > ZERO
032600     .
032700
032800 1500-COMPARER-PROFIT-LISTE.
032900
033000     IF WS-PF-NOM(WS-IND3) = WC-NOM(WS-IND)
033100         MOVE WS-IND3 TO WS-IND2
033200     ELSE
033300         ADD 1 TO WS-IND3
033400     END-IF
033500     .
033600
033700*    Depose chaque ligne calculee dans la liste du produit
033800*    correspondant au sein du reservoir (NDWK-RESERVOIR-LISTES).
033900 1600-DEPOSER-LIGNES-DANS-RESERVOIR.
034000
034100     PERFORM 1700-DEPOSER-UNE-LIGNE
034200         VARYING WS-IND FROM 1 BY 1
034300         UNTIL WS-IND > WT-NB-LIGNES
034400     .
034500
034600 1700-DEPOSER-UNE-LIGNE.
034700
034800     PERFORM 1800-DEPOSER-LIGNE-DANS-LISTE
034900         VARYING WS-IND2 FROM 1 BY 1
035000         UNTIL WS-IND2 > NDWK-NB-LISTES
035100     .
035200
035300 1800-DEPOSER-LIGNE-DANS-LISTE.
035400
035500     IF LST-NOM-NOEUD(WS-IND2) = WT-NOM(WS-IND)
035600         ADD 1 TO LST-NB-LIGNES(WS-IND2)
035700         MOVE WC-TRANS-ID  TO
035800              LL-TRANS-ID(WS-IND2, LST-NB-LIGNES(WS-IND2))
035900         MOVE WT-IUTIL(WS-IND) TO
036000              LL-IUTIL(WS-IND2, LST-NB-LIGNES(WS-IND2))
036100         MOVE WT-RUTIL(WS-IND) TO
036200              LL-RUTIL(WS-IND2, LST-NB-LIGNES(WS-IND2))
036300     END-IF
036400     .
036500
036600*===============================================================*
036700*    Deverse le reservoir dans le fichier relais relu par
036800*    5-FOUILLE-BASE (meme habitude de l'atelier que les fichiers
036900*    d'index intermediaires entre deux phases).
037000 1900-ECRIRE-LISTES.
037100
037200     OPEN OUTPUT C-LISTES
037300     PERFORM 2000-ECRIRE-LISTES-D-UN-NOEUD
037400         VARYING WS-IND FROM 1 BY 1
037500         UNTIL WS-IND > NDWK-NB-LISTES
037600     CLOSE C-LISTES
037700     .
037800
037900 2000-ECRIRE-LISTES-D-UN-NOEUD.
038000
038100     PERFORM 2100-ECRIRE-UNE-LIGNE-LISTE
038200         VARYING WS-IND2 FROM 1 BY 1
038300         UNTIL WS-IND2 > LST-NB-LIGNES(WS-IND)
038400     .
038500
038600 2100-ECRIRE-UNE-LIGNE-LISTE.
038700
038800     MOVE LST-NOM-NOEUD(WS-IND)        TO LI-NOM
038900     MOVE LL-TRANS-ID(WS-IND, WS-IND2)  TO LI-TRANS-ID
039000     MOVE LL-IUTIL(WS-IND, WS-IND2)     TO LI-IUTIL
039100     MOVE LL-RUTIL(WS-IND, WS-IND2)     TO LI-RUTIL
039200     WRITE LI-ENREG
039300     .
039400
039500******************************************************************
039600 2200-FIN-PGM.
039700     STOP RUN
039800     .
039900
040000
