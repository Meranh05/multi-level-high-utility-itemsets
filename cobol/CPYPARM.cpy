000100******************************************************************
000200* CPYPARM  -  Parametres de lancement du lot de fouille HUI
000300* Historique :
000400*   05/02/1986 FXM  Creation - parametres MINUTIL / ALPHASTEP     DM1902FX
000500*                    (remplacent les deux zones de saisie de      DM1902FX
000600*                    l'ancien ecran de saisie).                   DM1902FX
000700*   08/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
000800*   12/09/2001 JD   Reprise suite a migration de plateforme ;     DM2009JD
000900*                   aucune modification fonctionnelle.            DM2009JD
001000******************************************************************
001100 01  PARM-ENREG.
001200     05  PARM-MINUTIL            PIC 9(9).
001300     05  PARM-ALPHASTEP.
001400         10  PARM-ALPHASTEP-ENT  PIC 9(1).
001500         10  PARM-ALPHASTEP-DEC  PIC 9(1).
001600*    Vue numerique directement utilisable dans un COMPUTE
001700*    (thr(niveau), regle R2) sans repasser par une conversion.
001800     05  PARM-ALPHASTEP-NUM REDEFINES PARM-ALPHASTEP
001900                             PIC 9V9.
002000     05  FILLER                  PIC X(20).
