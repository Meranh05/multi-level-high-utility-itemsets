000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       23/02/1987
000400* Purpose:    Edite le rapport final de la fouille : quatre
000500*             sections dans l'ordre du cahier des charges
000600*             (sommateur unitaire de base, sommateur unitaire
000700*             generalise, fouille de base, fouille multi-
000800*             niveaux), chacune avec un en-tete, une ligne par
000900*             itemset retenu et un sous-total du nombre d'itemsets
001000*             retenus, suivies d'un total general. Rupture implicite sur
001100*             ALGORITHM puisque chaque fichier d'etape ne porte
001200*             qu'un seul algorithme. Modele repris de l'ancien
001300*             lot d'edition fiscale (affichage, totaux courants).
001400* Tectonics:  cobc
001500*------------------------------------------------------------------
001600* Historique des modifications
001700*   23/02/1987 FXM  Creation.                                     DM1902FX
001800*   16/03/1987 KR   Ajout du total general toutes sections        DM1903KR
001900*                   confondues, demande en recette.               DM1903KR
002000*   18/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
002100*   08/10/2001 JD   Reprise suite a migration de plateforme ;     DM2010JD
002200*                   aucune modification fonctionnelle.            DM2010JD
002300*   24/10/2001 JD   Les sous-totaux et le total general portaient DM0110JD
002400*                   par erreur la somme d'UTILITY au lieu du      DM0110JD
002500*                   nombre d'itemsets retenus (cahier des         DM0110JD
002600*                   charges recette) ; WS-NB-LIGNES-SECTION,      DM0110JD
002700*                   declare de longue date mais jamais alimente,  DM0110JD
002800*                   porte desormais le compte par section, et     DM0110JD
002900*                   WSS-TOTAL-GENERAL le compte toutes sections.  DM0110JD
003000*                   Ajout de la ligne de fin "TOTAL ITEMSETS      DM0110JD
003100*                   REPORTED" demandee par le cahier des charges. DM0110JD
003200*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
003300*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
003400*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
003500*                   conformement a la norme de programmation de   DM0511JD
003600*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. 11-RAPPORT.
004000 AUTHOR.      F.X. MARCHEIX.
004100 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
004200 DATE-WRITTEN. 23/02/1987.
004300 DATE-COMPILED.
004400 SECURITY.    NON CLASSIFIE.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT  C-U3 ASSIGN TO "9-RESULTATS-UNITAIRE-B.DAT"
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005700     SELECT  C-U4 ASSIGN TO "10-RESULTATS-UNITAIRE-G.DAT"
005800         ORGANIZATION LINE SEQUENTIAL.
005900
006000     SELECT  C-U1 ASSIGN TO "5-RESULTATS-BASE.DAT"
006100         ORGANIZATION LINE SEQUENTIAL.
006200
006300     SELECT  C-U2 ASSIGN TO "8-RESULTATS-NIVEAUX.DAT"
006400         ORGANIZATION LINE SEQUENTIAL.
006500
006600     SELECT  C-RAPPORT ASSIGN TO "11-RAPPORT.LIS"
006700         ORGANIZATION LINE SEQUENTIAL.
006800
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  C-U3.
007400 COPY CPYRSLT.
007500
007600 FD  C-U4.
007700 01  R4-ENREG.
007800     05  R4-ALGORITHM         PIC X(10).
007900*        Vue "cle" de l'algorithme, utile pour un test d'egalite
008000*        rapide sans passer par le nom complet du champ (meme
008100*        habitude que la cle combinee des noeuds de CPYNODE).
008200     05  R4-CLE REDEFINES R4-ALGORITHM
008300                              PIC X(10).
008400     05  R4-ITEMSET           PIC X(40).
008500     05  R4-UTILITY           PIC 9(9).
008600     05  R4-LEVEL             PIC 9(2).
008700     05  R4-THRESHOLD         PIC 9(9).
008800     05  FILLER               PIC X(10).
008900
009000 FD  C-U1.
009100 01  R1-ENREG.
009200     05  R1-ALGORITHM         PIC X(10).
009300     05  R1-CLE REDEFINES R1-ALGORITHM
009400                              PIC X(10).
009500     05  R1-ITEMSET           PIC X(40).
009600     05  R1-UTILITY           PIC 9(9).
009700     05  R1-LEVEL             PIC 9(2).
009800     05  R1-THRESHOLD         PIC 9(9).
009900     05  FILLER               PIC X(10).
010000
010100 FD  C-U2.
010200 01  R2-ENREG.
010300     05  R2-ALGORITHM         PIC X(10).
010400     05  R2-CLE REDEFINES R2-ALGORITHM
010500                              PIC X(10).
010600     05  R2-ITEMSET           PIC X(40).
010700     05  R2-UTILITY           PIC 9(9).
010800     05  R2-LEVEL             PIC 9(2).
010900     05  R2-THRESHOLD         PIC 9(9).
011000     05  FILLER               PIC X(10).
011100
011200 FD  C-RAPPORT.
011300 01  ARTICLE-RAPPORT          PIC X(100).
011400
011500******************************************************************
011600 WORKING-STORAGE SECTION.
011700
011800 01  WS-INDICATEURS.
011900     05  WS-FIN-FICHIER       PIC 9(1) VALUE 0.
012000         88  FIN-FICHIER-OUI           VALUE 1.
012100         88  FIN-FICHIER-NON           VALUE 0.
012200*        Nombre d'itemsets retenus dans la section en cours (le
012300*        sous-total imprime en fin de section - cahier des
012400*        charges recette) ; remis a zero a l'ouverture de chaque
012500*        fichier d'etape.
012600     05  WS-NB-LIGNES-SECTION PIC 9(5) COMP VALUE ZERO.
012700     05  FILLER               PIC X(02) VALUE SPACES.
012800
012900*    Nombre d'itemsets retenus toutes sections confondues (total
013000*    general de fin de rapport).
013100 77  WSS-TOTAL-GENERAL        PIC 9(9) COMP VALUE ZERO.
013200
013300*    ------------------------------------------------------------
013400*    Gabarits d'affichage (modele de l'ancien lot d'edition
013500*    fiscale) : titre, separateur, entete de colonnes, ligne de
013600*    detail, ligne de sous-total/total.
013700*    ------------------------------------------------------------
013800 01  ARTICLE-TITRE.
013900     05  FILLER               PIC X(05) VALUE SPACES.
014000     05  AT-LIBELLE           PIC X(60) VALUE SPACES.
014100     05  FILLER               PIC X(35) VALUE SPACES.
014200
014300 01  ARTICLE-SEPARATEUR.
014400     05  FILLER               PIC X(100) VALUE ALL "-".
014500
014600 01  ARTICLE-ENTETE.
014700     05  FILLER               PIC X(02) VALUE SPACES.
014800     05  FILLER               PIC X(11) VALUE "ALGORITHME".
014900     05  FILLER               PIC X(42) VALUE "ITEMSET".
015000     05  FILLER               PIC X(12) VALUE "UTILITE".
015100     05  FILLER               PIC X(08) VALUE "NIVEAU".
015200     05  FILLER               PIC X(10) VALUE "SEUIL".
015300     05  FILLER               PIC X(15) VALUE SPACES.
015400
015500 01  ARTICLE-LIGNE.
015600     05  FILLER               PIC X(02) VALUE SPACES.
015700     05  AL-ALGORITHM         PIC X(11).
015800     05  AL-ITEMSET           PIC X(42).
015900     05  AL-UTILITY           PIC Z(8)9.
016000     05  FILLER               PIC X(03) VALUE SPACES.
016100     05  AL-LEVEL             PIC Z9.
016200     05  FILLER               PIC X(06) VALUE SPACES.
016300     05  AL-THRESHOLD         PIC Z(8)9.
016400     05  FILLER               PIC X(06) VALUE SPACES.
016500
016600 01  ARTICLE-SOUS-TOTAL.
016700     05  FILLER               PIC X(05) VALUE SPACES.
016800     05  FILLER               PIC X(25) VALUE
016900         "SOUS-TOTAL ITEMSETS ... =".
017000     05  AST-MONTANT          PIC Z(8)9.
017100     05  FILLER               PIC X(61) VALUE SPACES.
017200
017300*    Ligne de fin de rapport exigee par le cahier des charges
017400*    (texte litteral "*** TOTAL ITEMSETS REPORTED: ... ***").
017500 01  ARTICLE-TOTAL-GENERAL.
017600     05  FILLER               PIC X(05) VALUE SPACES.
017700     05  FILLER               PIC X(30) VALUE
017800         "*** TOTAL ITEMSETS REPORTED:  ".
017900     05  ATG-MONTANT          PIC Z(4)9.
018000     05  FILLER               PIC X(04) VALUE " ***".
018100     05  FILLER               PIC X(56) VALUE SPACES.
018200
018300******************************************************************
018400 PROCEDURE DIVISION.
018500
018600 0100-MAIN-PROCEDURE.
018700
018800     OPEN OUTPUT C-RAPPORT
018900     MOVE ZERO TO WSS-TOTAL-GENERAL
019000
019100     PERFORM 0200-TRAITER-U3
019200     PERFORM 0400-TRAITER-U4
019300     PERFORM 0600-TRAITER-U1
019400     PERFORM 0800-TRAITER-U2
019500
019600     MOVE WSS-TOTAL-GENERAL TO ATG-MONTANT
019700     WRITE ARTICLE-RAPPORT FROM ARTICLE-SEPARATEUR
019800     WRITE ARTICLE-RAPPORT FROM ARTICLE-TOTAL-GENERAL
019900
020000     CLOSE C-RAPPORT
020100     PERFORM 1000-FIN-PGM
020200     .
020300
020400*===============================================================*
020500*    Section U3 - Sommateur d'utilite unitaire, algorithme de
020600*    base (SINGLE-B).
020700 0200-TRAITER-U3.
020800
020900     MOVE "SOMMATEUR UNITAIRE - ALGORITHME DE BASE" TO AT-LIBELLE
021000     WRITE ARTICLE-RAPPORT FROM ARTICLE-TITRE
021100     WRITE ARTICLE-RAPPORT FROM ARTICLE-ENTETE
021200     WRITE ARTICLE-RAPPORT FROM ARTICLE-SEPARATEUR
021300
021400     MOVE ZERO TO WS-NB-LIGNES-SECTION
021500     OPEN INPUT C-U3
021600     MOVE 0 TO WS-FIN-FICHIER
021700     PERFORM 0300-LIRE-UNE-LIGNE-U3 THRU 0300-LIRE-UNE-LIGNE-U3-EXIT
021800         UNTIL FIN-FICHIER-OUI
021900     CLOSE C-U3
022000
022100     MOVE WS-NB-LIGNES-SECTION TO AST-MONTANT
022200     WRITE ARTICLE-RAPPORT FROM ARTICLE-SOUS-TOTAL
022300     .
022400
022500 0300-LIRE-UNE-LIGNE-U3.
022600
022700     READ C-U3
022800         AT END
022900             SET FIN-FICHIER-OUI TO TRUE
023000             GO TO 0300-LIRE-UNE-LIGNE-U3-EXIT
023100     END-READ
023200     MOVE RSLT-ALGORITHM TO AL-ALGORITHM
023300     MOVE RSLT-ITEMSET   TO AL-ITEMSET
023400     MOVE RSLT-UTILITY   TO AL-UTILITY
023500     MOVE RSLT-LEVEL     TO AL-LEVEL
023600     MOVE RSLT-THRESHOLD TO AL-THRESHOLD
023700     WRITE ARTICLE-RAPPORT FROM ARTICLE-LIGNE
023800     ADD 1 TO WS-NB-LIGNES-SECTION
023900     ADD 1 TO WSS-TOTAL-GENERAL
024000     .
024100
024200 0300-LIRE-UNE-LIGNE-U3-EXIT.
024300     EXIT.
024400
024500
024600*===============================================================*
024700*    Section U4 - Sommateur d'utilite unitaire, algorithme
024800*    generalise (SINGLE-G).
024900 0400-TRAITER-U4.
025000
025100     MOVE "SOMMATEUR UNITAIRE - ALGORITHME GENERALISE"
025200                                             TO AT-LIBELLE
025300     WRITE ARTICLE-RAPPORT FROM ARTICLE-TITRE
025400     WRITE ARTICLE-RAPPORT FROM ARTICLE-ENTETE
025500     WRITE ARTICLE-RAPPORT FROM ARTICLE-SEPARATEUR
025600
025700     MOVE ZERO TO WS-NB-LIGNES-SECTION
025800     OPEN INPUT C-U4
025900     MOVE 0 TO WS-FIN-FICHIER
026000     PERFORM 0500-LIRE-UNE-LIGNE-U4 THRU 0500-LIRE-UNE-LIGNE-U4-EXIT
026100         UNTIL FIN-FICHIER-OUI
026200     CLOSE C-U4
026300
026400     MOVE WS-NB-LIGNES-SECTION TO AST-MONTANT
026500     WRITE ARTICLE-RAPPORT FROM ARTICLE-SOUS-TOTAL
026600     .
026700
026800 0500-LIRE-UNE-LIGNE-U4.
026900
027000     READ C-U4
027100         AT END
027200             SET FIN-FICHIER-OUI TO TRUE
027300             GO TO 0500-LIRE-UNE-LIGNE-U4-EXIT
027400     END-READ
027500     MOVE R4-ALGORITHM TO AL-ALGORITHM
027600     MOVE R4-ITEMSET   TO AL-ITEMSET
027700     MOVE R4-UTILITY   TO AL-UTILITY
027800     MOVE R4-LEVEL     TO AL-LEVEL
027900     MOVE R4-THRESHOLD TO AL-THRESHOLD
028000     WRITE ARTICLE-RAPPORT FROM ARTICLE-LIGNE
028100     ADD 1 TO WS-NB-LIGNES-SECTION
028200     ADD 1 TO WSS-TOTAL-GENERAL
028300     .
028400
028500 0500-LIRE-UNE-LIGNE-U4-EXIT.
028600     EXIT.
028700
028800
028900*===============================================================*
029000*    Section U1 - Fouille de base (BASIC).
029100 0600-TRAITER-U1.
029200
029300     MOVE "FOUILLE D'ITEMSETS - ALGORITHME DE BASE" TO AT-LIBELLE
029400     WRITE ARTICLE-RAPPORT FROM ARTICLE-TITRE
029500     WRITE ARTICLE-RAPPORT FROM ARTICLE-ENTETE
029600     WRITE ARTICLE-RAPPORT FROM ARTICLE-SEPARATEUR
029700
029800     MOVE ZERO TO WS-NB-LIGNES-SECTION
029900     OPEN INPUT C-U1
030000     MOVE 0 TO WS-FIN-FICHIER
030100     PERFORM 0700-LIRE-UNE-LIGNE-U1 THRU 0700-LIRE-UNE-LIGNE-U1-EXIT
030200         UNTIL FIN-FICHIER-OUI
030300     CLOSE C-U1
030400
030500     MOVE WS-NB-LIGNES-SECTION TO AST-MONTANT
030600     WRITE ARTICLE-RAPPORT FROM ARTICLE-SOUS-TOTAL
030700     .
030800
030900 0700-LIRE-UNE-LIGNE-U1.
031000
031100     READ C-U1
031200         AT END
031300             SET FIN-FICHIER-OUI TO TRUE
031400             GO TO 0700-LIRE-UNE-LIGNE-U1-EXIT
031500     END-READ
031600     MOVE R1-ALGORITHM TO AL-ALGORITHM
031700     MOVE R1-ITEMSET   TO AL-ITEMSET
031800     MOVE R1-UTILITY   TO AL-UTILITY
031900     MOVE R1-LEVEL     TO AL-LEVEL
032000     MOVE R1-THRESHOLD TO AL-THRESHOLD
032100     WRITE ARTICLE-RAPPORT FROM ARTICLE-LIGNE
032200     ADD 1 TO WS-NB-LIGNES-SECTION
032300     ADD 1 TO WSS-TOTAL-GENERAL
032400     .
032500
032600 0700-LIRE-UNE-LIGNE-U1-EXIT.
032700     EXIT.
032800
032900
033000*===============================================================*
033100*    Section U2 - Fouille multi-niveaux (MLHUI).
033200 0800-TRAITER-U2.
033300
033400     MOVE "FOUILLE D'ITEMSETS - MULTI-NIVEAUX" TO AT-LIBELLE
033500     WRITE ARTICLE-RAPPORT FROM ARTICLE-TITRE
033600     WRITE ARTICLE-RAPPORT FROM ARTICLE-ENTETE
033700     WRITE ARTICLE-RAPPORT FROM ARTICLE-SEPARATEUR
033800
033900     MOVE ZERO TO WS-NB-LIGNES-SECTION
034000     OPEN INPUT C-U2
034100     MOVE 0 TO WS-FIN-FICHIER
034200     PERFORM 0900-LIRE-UNE-LIGNE-U2 THRU 0900-LIRE-UNE-LIGNE-U2-EXIT
034300         UNTIL FIN-FICHIER-OUI
034400     CLOSE C-U2
034500
034600     MOVE WS-NB-LIGNES-SECTION TO AST-MONTANT
034700     WRITE ARTICLE-RAPPORT FROM ARTICLE-SOUS-TOTAL
034800     .
034900
035000 0900-LIRE-UNE-LIGNE-U2.
035100
035200     READ C-U2
035300         AT END
035400             SET FIN-FICHIER-OUI TO TRUE
035500             GO TO 0900-LIRE-UNE-LIGNE-U2-EXIT
035600     END-READ
035700     MOVE R2-ALGORITHM TO AL-ALGORITHM
035800     MOVE R2-ITEMSET   TO AL-ITEMSET
035900     MOVE R2-UTILITY   TO AL-UTILITY
036000     MOVE R2-LEVEL     TO AL-LEVEL
036100     MOVE R2-THRESHOLD TO AL-THRESHOLD
036200     WRITE ARTICLE-RAPPORT FROM ARTICLE-LIGNE
036300     ADD 1 TO WS-NB-LIGNES-SECTION
036400     ADD 1 TO WSS-TOTAL-GENERAL
036500     .
036600
036700 0900-LIRE-UNE-LIGNE-U2-EXIT.
036800     EXIT.
036900
037000
037100******************************************************************
037200 1000-FIN-PGM.
037300     STOP RUN
037400     .
037500
037600
