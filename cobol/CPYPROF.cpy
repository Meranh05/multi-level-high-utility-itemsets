000100******************************************************************
000200* CPYPROF  -  Article du fichier des profits unitaires (PRODUIT)
000300* Historique :
000400*   10/02/1986 FXM  Creation.                                     DM1902FX
000500*   19/03/1986 KR   Ajout de FILLER de securite en fin d'article  DM1903KR
000600*                   (demande atelier - cf. note de service n.4).  DM1903KR
000700*   10/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
000800*   18/09/2001 JD   Reprise suite a migration de plateforme ;     DM2009JD
000900*                   aucune modification fonctionnelle.            DM2009JD
001000******************************************************************
001100 01  PROF-ENREG.
001200     05  PROF-ITEM-NAME          PIC X(12).
001300     05  PROF-UNIT-PROFIT        PIC 9(5).
001400     05  FILLER                  PIC X(03).
