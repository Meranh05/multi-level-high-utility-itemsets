000100******************************************************************
000200* CPYRSLT  -  Article des resultats de fouille (un article par
000300*             itemset qui franchit son seuil). Alimente les
000400*             quatre fichiers d'etape (base, niveaux, unitaire
000500*             base, unitaire generalise) et le programme
000600*             11-RAPPORT qui les relit dans l'ordre des sections.
000700* Historique :
000800*   10/02/1986 FXM  Creation.                                     DM1902FX
000900*   02/04/1986 KR   Le champ ALGORITHM porte desormais l'un des   DM1904KR
001000*                   quatre libelles BASIC / MLHUI / SINGLE-B /    DM1904KR
001100*                   SINGLE-G (cf. cahier des charges fouille).    DM1904KR
001200*   28/04/1986 KR   Ajout de FILLER de securite en fin d'article  DM1904KR
001300*                   (demande atelier - cf. note de service n.4).  DM1904KR
001400*   14/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
001500*   22/09/2001 JD   Reprise suite a migration de plateforme ;     DM2009JD
001600*                   aucune modification fonctionnelle.            DM2009JD
001700******************************************************************
001800 01  RSLT-ENREG.
001900     05  RSLT-ALGORITHM          PIC X(10).
002000     05  RSLT-ITEMSET            PIC X(40).
002100     05  RSLT-UTILITY            PIC 9(9).
002200     05  RSLT-LEVEL              PIC 9(2).
002300     05  RSLT-THRESHOLD          PIC 9(9).
002400     05  FILLER                  PIC X(10).
