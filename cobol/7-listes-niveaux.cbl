000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       24/11/1986
000400* Purpose:    Variante generalisee de 4-LISTES-BASE (U2, regles
000500*             R1/R6). Pour chaque niveau et chaque noeud
000600*             prometteur de ce niveau (ordre TWU croissant etabli
000700*             par 6-TWU-NIVEAUX), chaque ticket credite le noeud
000800*             de la somme des utilites de tous ses produits
000900*             feuilles qui en descendent (generalisation "somme
001000*             des enfants" de la regle R6), puis IUTIL/RUTIL sont
001100*             poses comme dans la fouille de base.
001200* Tectonics:  cobc
001300*------------------------------------------------------------------
001400* Historique des modifications
001500*   24/11/1986 FXM  Creation.                                     DM1911FX
001600*   07/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
001700*   04/09/2001 JD   Reprise suite a migration de plateforme ;     DM2009JD
001800*                   aucune modification fonctionnelle.            DM2009JD
001900*   08/10/2001 JD   Le niveau zero (produits concrets) etait      DM1010JD
002000*                   saute par la detection de rupture de          DM1010JD
002100*                   niveau, qui comparait au sentinelle zero ;    DM1010JD
002200*                   WS-PREMIER-NIVEAU force desormais le          DM1010JD
002300*                   traitement du premier niveau rencontre.       DM1010JD
002400*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
002500*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
002600*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
002700*                   conformement a la norme de programmation de   DM0511JD
002800*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. 7-LISTES-NIVEAUX.
003200 AUTHOR.      F.X. MARCHEIX.
003300 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
003400 DATE-WRITTEN. 24/11/1986.
003500 DATE-COMPILED.
003600 SECURITY.    NON CLASSIFIE.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT  C-NODE-NIVEAUX ASSIGN TO "NODE-NIVEAUX.IDX"
004700         ORGANIZATION INDEXED
004800         ACCESS MODE IS DYNAMIC
004900         RECORD KEY IS NN-NOM
005000         FILE STATUS IS WS-FS-NODE.
005100
005200     SELECT  C-PROFITS ASSIGN TO "1-PROFITS.DAT"
005300         ORGANIZATION LINE SEQUENTIAL.
005400
005500     SELECT  C-TRANSACTIONS ASSIGN TO "1-TRANSACTIONS.DAT"
005600         ORGANIZATION LINE SEQUENTIAL.
005700
005800     SELECT  C-PROMETTEURS ASSIGN TO "6-PROMETTEURS-NIVEAUX.DAT"
005900         ORGANIZATION LINE SEQUENTIAL.
006000
006100     SELECT  C-LISTES ASSIGN TO "7-LISTES-NIVEAUX.DAT"
006200         ORGANIZATION LINE SEQUENTIAL.
006300
006400******************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  C-NODE-NIVEAUX.
006900 01  NN-ENREG.
007000     05  NN-NOM              PIC X(12).
007100     05  NN-PARENT           PIC X(12).
007200     05  NN-NIVEAU           PIC 9(2).
007300     05  NN-EST-FEUILLE      PIC X(01).
007400     05  FILLER              PIC X(15).
007500
007600 FD  C-PROFITS.
007700 COPY CPYPROF.
007800
007900 FD  C-TRANSACTIONS.
008000 COPY CPYTRAN.
008100
008200 FD  C-PROMETTEURS.
008300 01  PR-ENREG.
008400     05  PR-NIVEAU            PIC 9(2).
008500     05  PR-TWU               PIC 9(9).
008600     05  PR-NOM               PIC X(12).
008700     05  FILLER               PIC X(05).
008800
008900 FD  C-LISTES.
009000 01  LI-ENREG.
009100     05  LI-NIVEAU            PIC 9(2).
009200     05  LI-NOM               PIC X(12).
009300     05  LI-TRANS-ID          PIC 9(5).
009400     05  LI-IUTIL             PIC 9(9).
009500     05  LI-RUTIL             PIC 9(9).
009600     05  FILLER               PIC X(05).
009700
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000
010100 COPY CPYNODE.
010200
010300 01  WS-INDICATEURS.
010400     05  WS-FS-NODE           PIC X(02).
010500     05  WS-FIN-FICHIER       PIC 9(1) VALUE 0.
010600         88  FIN-FICHIER-OUI           VALUE 1.
010700         88  FIN-FICHIER-NON           VALUE 0.
010800     05  WS-IND               PIC 9(4) COMP VALUE ZERO.
010900     05  WS-IND2              PIC 9(4) COMP VALUE ZERO.
011000     05  WS-RANG              PIC 9(4) COMP VALUE ZERO.
011100     05  WS-IND3              PIC 9(4) COMP VALUE ZERO.
011200     05  WS-NIVEAU-COURANT    PIC 9(2) COMP VALUE ZERO.
011300     05  WS-PREMIER-NIVEAU    PIC 9(1) VALUE 0.
011400         88  PREMIER-NIVEAU-OUI        VALUE 1.
011500         88  PREMIER-NIVEAU-NON        VALUE 0.
011600     05  FILLER               PIC X(02) VALUE SPACES.
011700
011800 01  WS-PROFITS-TABLE.
011900     05  WS-NB-PROFITS        PIC 9(4) COMP VALUE ZERO.
012000     05  WS-PROFIT OCCURS 50 TIMES.
012100         10  WS-PF-NOM        PIC X(12).
012200         10  WS-PF-PROFIT     PIC 9(5) COMP.
012300     05  FILLER               PIC X(02) VALUE SPACES.
012400
012500 01  WS-ORDRE-TABLE.
012600     05  WS-NB-PROMETTEURS    PIC 9(4) COMP VALUE ZERO.
012700     05  WS-ORDRE OCCURS 50 TIMES.
012800         10  WS-OR-NIVEAU     PIC 9(2) COMP.
012900         10  WS-OR-NOM        PIC X(12).
013000     05  FILLER               PIC X(02) VALUE SPACES.
013100
013200 01  WS-TICKET-COURANT.
013300     05  WC-TRANS-ID          PIC 9(5) COMP VALUE ZERO.
013400     05  WC-NB-LIGNES         PIC 9(3) COMP VALUE ZERO.
013500     05  WC-LIGNE OCCURS 50 TIMES.
013600         10  WC-NOM           PIC X(12).
013700         10  WC-UTIL          PIC 9(9) COMP.
013800     05  FILLER               PIC X(02) VALUE SPACES.
013900
014000*    Utilite cumulee par noeud prometteur pour le ticket courant
014100*    et le niveau courant (un produit feuille peut alimenter le
014200*    meme noeud ancetre que d'autres produits du meme ticket).
014300 01  WS-TICKET-ORDONNE.
014400     05  WT-NB-LIGNES         PIC 9(3) COMP VALUE ZERO.
014500     05  WT-LIGNE OCCURS 50 TIMES.
014600         10  WT-NOM           PIC X(12).
014700         10  WT-IUTIL         PIC 9(9) COMP.
014800         10  WT-RUTIL         PIC 9(9) COMP.
014900     05  FILLER               PIC X(02) VALUE SPACES.
015000
015100 01  WS-LIGNE-AVANCE.
015200     05  WA-TRANS-ID          PIC 9(5) COMP.
015300     05  WA-NOM               PIC X(12).
015400     05  WA-QUANTITE          PIC 9(5) COMP.
015500     05  FILLER               PIC X(02) VALUE SPACES.
015600
015700 77  WS-ANCETRE-COURANT       PIC X(12).
015800
015900******************************************************************
016000 PROCEDURE DIVISION.
016100
016200 0100-MAIN-PROCEDURE.
016300
016400     PERFORM 0200-CHARGER-PROFITS
016500     PERFORM 0400-CHARGER-NOEUDS
016600     PERFORM 0600-CHARGER-ORDRE-PROMETTEURS
016700     PERFORM 0800-CALCULER-LISTES-PAR-RUPTURE
016800     PERFORM 2700-ECRIRE-LISTES
016900
017000     PERFORM 3000-FIN-PGM
017100     .
017200
017300*===============================================================*
017400 0200-CHARGER-PROFITS.
017500
017600     OPEN INPUT C-PROFITS
017700     MOVE 0 TO WS-FIN-FICHIER
017800     PERFORM 0300-LIRE-UN-PROFIT-LISTEN
017900         THRU 0300-LIRE-UN-PROFIT-LISTEN-EXIT
018000         UNTIL FIN-FICHIER-OUI
018100     CLOSE C-PROFITS
018200     .
018300
018400 0300-LIRE-UN-PROFIT-LISTEN.
018500
018600     READ C-PROFITS
018700         AT END
018800             SET FIN-FICHIER-OUI TO TRUE
018900             GO TO 0300-LIRE-UN-PROFIT-LISTEN-EXIT
019000     END-READ
019100     ADD 1 TO WS-NB-PROFITS
019200     MOVE PROF-ITEM-NAME    TO WS-PF-NOM(WS-NB-PROFITS)
019300     MOVE PROF-UNIT-PROFIT  TO WS-PF-PROFIT(WS-NB-PROFITS)
019400     .
019500
019600 0300-LIRE-UN-PROFIT-LISTEN-EXIT.
019700     EXIT.
019800
019900
020000 0400-CHARGER-NOEUDS.
020100
020200     MOVE ZERO TO NDWK-NB-NOEUDS
020300     OPEN INPUT C-NODE-NIVEAUX
020400     MOVE 0 TO WS-FIN-FICHIER
020500     PERFORM 0500-LIRE-UN-NOEUD-LISTEN THRU 0500-LIRE-UN-NOEUD-LISTEN-EXIT
020600         UNTIL FIN-FICHIER-OUI
020700     CLOSE C-NODE-NIVEAUX
020800     .
020900
021000 0500-LIRE-UN-NOEUD-LISTEN.
021100
021200     READ C-NODE-NIVEAUX NEXT RECORD
021300         AT END
021400             SET FIN-FICHIER-OUI TO TRUE
021500             GO TO 0500-LIRE-UN-NOEUD-LISTEN-EXIT
021600     END-READ
021700     ADD 1 TO NDWK-NB-NOEUDS
021800     MOVE NN-NOM     TO ND-NOM(NDWK-NB-NOEUDS)
021900     MOVE NN-PARENT  TO ND-PARENT(NDWK-NB-NOEUDS)
022000     MOVE NN-NIVEAU  TO ND-NIVEAU(NDWK-NB-NOEUDS)
022100     .
022200
022300 0500-LIRE-UN-NOEUD-LISTEN-EXIT.
022400     EXIT.
022500
022600
022700 0600-CHARGER-ORDRE-PROMETTEURS.
022800
022900     OPEN INPUT C-PROMETTEURS
023000     MOVE 0 TO WS-FIN-FICHIER
023100     PERFORM 0700-LIRE-UN-PROMETTEUR-LISTEN
023200         THRU 0700-LIRE-UN-PROMETTEUR-LISTEN-EXIT
023300         UNTIL FIN-FICHIER-OUI
023400     CLOSE C-PROMETTEURS
023500     .
023600
023700 0700-LIRE-UN-PROMETTEUR-LISTEN.
023800
023900     READ C-PROMETTEURS
024000         AT END
024100             SET FIN-FICHIER-OUI TO TRUE
024200             GO TO 0700-LIRE-UN-PROMETTEUR-LISTEN-EXIT
024300     END-READ
024400     ADD 1 TO WS-NB-PROMETTEURS
024500     MOVE PR-NIVEAU TO WS-OR-NIVEAU(WS-NB-PROMETTEURS)
024600     MOVE PR-NOM    TO WS-OR-NOM(WS-NB-PROMETTEURS)
024700     ADD 1 TO NDWK-NB-LISTES
024800     MOVE PR-NOM    TO LST-NOM-NOEUD(NDWK-NB-LISTES)
024900     MOVE PR-NIVEAU TO LST-NIVEAU(NDWK-NB-LISTES)
025000     .
025100
025200 0700-LIRE-UN-PROMETTEUR-LISTEN-EXIT.
025300     EXIT.
025400
025500
025600*===============================================================*
025700 0800-CALCULER-LISTES-PAR-RUPTURE.
025800
025900     OPEN INPUT C-TRANSACTIONS
026000     MOVE 0 TO WS-FIN-FICHIER
026100     PERFORM 1100-LIRE-LIGNE-AVANCE THRU 1100-LIRE-LIGNE-AVANCE-EXIT
026200     PERFORM 0900-ACCUMULER-UN-TICKET-LISTEN UNTIL FIN-FICHIER-OUI
026300     CLOSE C-TRANSACTIONS
026400     .
026500
026600 0900-ACCUMULER-UN-TICKET-LISTEN.
026700
026800     MOVE WA-TRANS-ID TO WC-TRANS-ID
026900     MOVE ZERO        TO WC-NB-LIGNES
027000     PERFORM 1000-ACCUMULER-UNE-LIGNE-LISTEN
027100         UNTIL FIN-FICHIER-OUI
027200            OR WA-TRANS-ID NOT = WC-TRANS-ID
027300     PERFORM 1400-TRAITER-TICKET-TOUS-NIVEAUX
027400     .
027500
027600 1000-ACCUMULER-UNE-LIGNE-LISTEN.
027700
027800     ADD 1 TO WC-NB-LIGNES
027900     PERFORM 1200-CALCULER-UTILITE-LIGNE
028000     PERFORM 1100-LIRE-LIGNE-AVANCE THRU 1100-LIRE-LIGNE-AVANCE-EXIT
028100     .
028200
028300 1100-LIRE-LIGNE-AVANCE.
028400
028500     READ C-TRANSACTIONS
028600         AT END
028700             SET FIN-FICHIER-OUI TO TRUE
028800             GO TO 1100-LIRE-LIGNE-AVANCE-EXIT
028900     END-READ
029000     MOVE TRAN-TRANS-ID  TO WA-TRANS-ID
029100     MOVE TRAN-ITEM-NAME TO WA-NOM
029200     MOVE TRAN-QUANTITY  TO WA-QUANTITE
029300     .
029400
029500 1100-LIRE-LIGNE-AVANCE-EXIT.
029600     EXIT.
029700
029800
029900 1200-CALCULER-UTILITE-LIGNE.
030000
030100     MOVE WA-NOM TO WC-NOM(WC-NB-LIGNES)
030200     MOVE ZERO   TO WC-UTIL(WC-NB-LIGNES)
030300     PERFORM 1300-COMPARER-PROFIT-UTILITE-LIGNE
030400         VARYING WS-IND2 FROM 1 BY 1
030500         UNTIL WS-IND2 > WS-NB-PROFITS
030600     .
030700
030800 1300-COMPARER-PROFIT-UTILITE-LIGNE.
030900
031000     IF WS-PF-NOM(WS-IND2) = WA-NOM
031100         COMPUTE WC-UTIL(WC-NB-LIGNES) =
031200                 WA-QUANTITE * WS-PF-PROFIT(WS-IND2)
031300     END-IF
031400     .
031500
031600*    Pour chaque niveau present dans la table d'ordre, construit
031700*    la ligne IUTIL/RUTIL du ticket courant.
031800 1400-TRAITER-TICKET-TOUS-NIVEAUX.
031900
032000     MOVE ZERO TO WS-NIVEAU-COURANT
032100     SET PREMIER-NIVEAU-OUI TO TRUE
032200     PERFORM 1500-TRAITER-RANG-SI-NIVEAU-NOUVEAU
032300         VARYING WS-RANG FROM 1 BY 1
032400         UNTIL WS-RANG > WS-NB-PROMETTEURS
032500     .
032600
032700 1500-TRAITER-RANG-SI-NIVEAU-NOUVEAU.
032800
032900     IF PREMIER-NIVEAU-OUI
033000        OR WS-OR-NIVEAU(WS-RANG) NOT = WS-NIVEAU-COURANT
033100         SET PREMIER-NIVEAU-NON TO TRUE
033200         MOVE WS-OR-NIVEAU(WS-RANG) TO WS-NIVEAU-COURANT
033300         PERFORM 1600-TRAITER-TICKET-UN-NIVEAU
033400     END-IF
033500     .
033600
033700 1600-TRAITER-TICKET-UN-NIVEAU.
033800
033900     MOVE ZERO TO WT-NB-LIGNES
034000     PERFORM 1700-RETENIR-RANG-DU-NIVEAU
034100         VARYING WS-RANG FROM 1 BY 1
034200         UNTIL WS-RANG > WS-NB-PROMETTEURS
034300
034400     IF WT-NB-LIGNES > 0
034500         MOVE ZERO TO WT-RUTIL(WT-NB-LIGNES)
034600         PERFORM 1900-CUMULER-RUTIL-SUFFIXE-LISTEN
034700             VARYING WS-IND FROM WT-NB-LIGNES BY -1
034800             UNTIL WS-IND < 1
034900         PERFORM 2400-DEPOSER-LIGNES-DANS-RESERVOIR
035000     END-IF
035100     .
035200
035300 1700-RETENIR-RANG-DU-NIVEAU.
035400
035500     IF WS-OR-NIVEAU(WS-RANG) = WS-NIVEAU-COURANT
035600         ADD 1 TO WT-NB-LIGNES
035700         MOVE WS-OR-NOM(WS-RANG) TO WT-NOM(WT-NB-LIGNES)
035800         MOVE ZERO                TO WT-IUTIL(WT-NB-LIGNES)
035900         PERFORM 1800-CUMULER-UTILITE-DESCENDANTE
036000             VARYING WS-IND FROM 1 BY 1
036100             UNTIL WS-IND > WC-NB-LIGNES
036200     END-IF
036300     .
036400
036500 1800-CUMULER-UTILITE-DESCENDANTE.
036600
036700     MOVE WC-NOM(WS-IND) TO WS-ANCETRE-COURANT
036800     PERFORM 2000-MONTER-AU-NIVEAU
036900     IF WS-ANCETRE-COURANT = WS-OR-NOM(WS-RANG)
037000         ADD WC-UTIL(WS-IND) TO WT-IUTIL(WT-NB-LIGNES)
037100     END-IF
037200     .
037300
037400 1900-CUMULER-RUTIL-SUFFIXE-LISTEN.
037500
037600     IF WS-IND = WT-NB-LIGNES
037700         MOVE ZERO TO WT-RUTIL(WS-IND)
037800     ELSE
037900         COMPUTE WT-RUTIL(WS-IND) =
038000                 WT-RUTIL(WS-IND + 1) + WT-IUTIL(WS-IND + 1)
038100     END-IF
038200     .
038300
038400*    Remonte WS-ANCETRE-COURANT jusqu'au noeud du niveau voulu
038500*    (ou le laisse a SPACES si le sommet de l'arbre est atteint
038600*    avant ce niveau).
038700 2000-MONTER-AU-NIVEAU.
038800
038900     PERFORM 2200-RECHERCHER-NOEUD-PAR-NOM
039000     PERFORM 2100-MONTER-UN-CRAN-VERS-NIVEAU
039100         UNTIL WS-IND2 = ZERO
039200            OR ND-NIVEAU(WS-IND2) = WS-NIVEAU-COURANT
039300     .
039400
039500 2100-MONTER-UN-CRAN-VERS-NIVEAU.
039600
039700     IF ND-PARENT(WS-IND2) = SPACES
039800         MOVE SPACES TO WS-ANCETRE-COURANT
039900         MOVE ZERO   TO WS-IND2
040000     ELSE
040100         MOVE ND-PARENT(WS-IND2) TO WS-ANCETRE-COURANT
040200         PERFORM 2200-RECHERCHER-NOEUD-PAR-NOM
040300     END-IF
040400     .
040500
040600*    Recherche lineaire de l'ancetre courant ; WS-IND3 balaie
040700*    la table, WS-IND2 recoit l'indice trouve (zero si absent).
040800 2200-RECHERCHER-NOEUD-PAR-NOM.
040900
041000     MOVE ZERO TO WS-IND2
041100     MOVE 1 TO WS-IND3
041200     PERFORM 2300-COMPARER-NOEUD-PAR-NOM
041300         UNTIL WS-IND3 > NDWK-NB-NOEUDS
041400            OR WS-IND2 > ZERO
041500     .
041600
041700 2300-COMPARER-NOEUD-PAR-NOM.
041800
041900     IF ND-NOM(WS-IND3) = WS-ANCETRE-COURANT
042000         MOVE WS-IND3 TO WS-IND2
042100     ELSE
042200         ADD 1 TO WS-IND3
042300     END-IF
042400     .
042500
042600 2400-DEPOSER-LIGNES-DANS-RESERVOIR.
042700
042800     PERFORM 2500-DEPOSER-UNE-LIGNE-LISTEN
042900         VARYING WS-IND FROM 1 BY 1
043000         UNTIL WS-IND > WT-NB-LIGNES
043100     .
043200
043300 2500-DEPOSER-UNE-LIGNE-LISTEN.
043400
043500     PERFORM 2600-DEPOSER-LIGNE-DANS-LISTE-LISTEN
043600         VARYING WS-IND2 FROM 1 BY 1
043700         UNTIL WS-IND2 > NDWK-NB-LISTES
043800     .
043900
044000 2600-DEPOSER-LIGNE-DANS-LISTE-LISTEN.
044100
044200     IF LST-NOM-NOEUD(WS-IND2) = WT-NOM(WS-IND)
044300        AND LST-NIVEAU(WS-IND2) = WS-NIVEAU-COURANT
044400         ADD 1 TO LST-NB-LIGNES(WS-IND2)
044500         MOVE WC-TRANS-ID  TO
044600              LL-TRANS-ID(WS-IND2, LST-NB-LIGNES(WS-IND2))
044700         MOVE WT-IUTIL(WS-IND) TO
044800              LL-IUTIL(WS-IND2, LST-NB-LIGNES(WS-IND2))
044900         MOVE WT-RUTIL(WS-IND) TO
045000              LL-RUTIL(WS-IND2, LST-NB-LIGNES(WS-IND2))
045100     END-IF
045200     .
045300
045400*===============================================================*
045500 2700-ECRIRE-LISTES.
045600
045700     OPEN OUTPUT C-LISTES
045800     PERFORM 2800-ECRIRE-LISTES-D-UN-NOEUD-LISTEN
045900         VARYING WS-IND FROM 1 BY 1
046000         UNTIL WS-IND > NDWK-NB-LISTES
046100     CLOSE C-LISTES
046200     .
046300
046400 2800-ECRIRE-LISTES-D-UN-NOEUD-LISTEN.
046500
046600     PERFORM 2900-ECRIRE-UNE-LIGNE-LISTE-LISTEN
046700         VARYING WS-IND2 FROM 1 BY 1
046800         UNTIL WS-IND2 > LST-NB-LIGNES(WS-IND)
046900     .
047000
047100 2900-ECRIRE-UNE-LIGNE-LISTE-LISTEN.
047200
047300     MOVE LST-NIVEAU(WS-IND)            TO LI-NIVEAU
047400     MOVE LST-NOM-NOEUD(WS-IND)          TO LI-NOM
047500     MOVE LL-TRANS-ID(WS-IND, WS-IND2)   TO LI-TRANS-ID
047600     MOVE LL-IUTIL(WS-IND, WS-IND2)      TO LI-IUTIL
047700     MOVE LL-RUTIL(WS-IND, WS-IND2)      TO LI-RUTIL
047800     WRITE LI-ENREG
047900     .
048000
048100******************************************************************
048200 3000-FIN-PGM.
048300     STOP RUN
048400     .
048500
