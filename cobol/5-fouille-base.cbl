000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       19/05/1986
000400* Purpose:    Fouille de base (U1, regle R5) : parcours en
000500*             profondeur des listes d'utilite des produits
000600*             prometteurs, jointure deux-pointeurs sur les
000700*             TRANS-ID communs, emission des itemsets dont
000800*             l'utilite atteint MINUTIL, elagage des branches
000900*             dont meme la borne superieure (IUTIL+RUTIL) ne
001000*             l'atteint pas (regle R4). Le parcours recursif du
001100*             cahier des charges est simule par une pile
001200*             explicite (NDWK-PARCOURS de CPYNODE), comme la
001300*             remontee Commune/Departement/Region de l'ancien
001400*             traitement fiscal simulait une chaine d'appels.
001500* Tectonics:  cobc
001600*------------------------------------------------------------------
001700* Historique des modifications
001800*   19/05/1986 FXM  Creation.                                     DM1905FX
001900*   30/06/1986 KR   Plafond de profondeur (NDWK-MAX-PROFONDEUR)   DM1906KR
002000*                   applique pour eviter un depassement de pile   DM1906KR
002100*                   sur un jeu d'essai mal forme.                 DM1906KR
002200*   01/12/1998 PB   Revue de conformite an 2000 : RAS, la pile    DM1912PB
002300*                   d'exploration ne porte aucun champ date.      DM1912PB
002400*   14/08/2001 JD   Reprise suite a migration de plateforme ;
002500*                   aucune modification fonctionnelle.            DM2008JD
002600*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
002700*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
002800*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
002900*                   conformement a la norme de programmation de   DM0511JD
003000*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. 5-FOUILLE-BASE.
003400 AUTHOR.      F.X. MARCHEIX.
003500 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
003600 DATE-WRITTEN. 19/05/1986.
003700 DATE-COMPILED.
003800 SECURITY.    NON CLASSIFIE.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT  C-PROMETTEURS ASSIGN TO "3-PROMETTEURS-BASE.DAT"
004900         ORGANIZATION LINE SEQUENTIAL.
005000
005100     SELECT  C-LISTES ASSIGN TO "4-LISTES-BASE.DAT"
005200         ORGANIZATION LINE SEQUENTIAL.
005300
005400     SELECT  C-PARAMETRES ASSIGN TO "1-PARAMETRES.DAT"
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005700     SELECT  C-RESULTATS ASSIGN TO "5-RESULTATS-BASE.DAT"
005800         ORGANIZATION LINE SEQUENTIAL.
005900
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  C-PROMETTEURS.
006500 01  PR-ENREG.
006600     05  PR-TWU               PIC 9(9).
006700     05  PR-NOM               PIC X(12).
006800     05  FILLER               PIC X(05).
006900
007000 FD  C-LISTES.
007100 01  LI-ENREG.
007200     05  LI-NOM               PIC X(12).
007300     05  LI-TRANS-ID          PIC 9(5).
007400     05  LI-IUTIL             PIC 9(9).
007500     05  LI-RUTIL             PIC 9(9).
007600     05  FILLER               PIC X(05).
007700
007800 FD  C-PARAMETRES.
007900 COPY CPYPARM.
008000
008100 FD  C-RESULTATS.
008200 COPY CPYRSLT.
008300
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600
008700 COPY CPYNODE.
008800
008900 01  WS-INDICATEURS.
009000     05  WS-FIN-FICHIER       PIC 9(1) VALUE 0.
009100         88  FIN-FICHIER-OUI           VALUE 1.
009200         88  FIN-FICHIER-NON           VALUE 0.
009300     05  WS-IND               PIC 9(4) COMP VALUE ZERO.
009400     05  WS-IND2              PIC 9(4) COMP VALUE ZERO.
009500     05  WS-MINUTIL           PIC 9(9) COMP VALUE ZERO.
009600     05  WS-TERMINE           PIC 9(1) VALUE 0.
009700         88  PARCOURS-TERMINE         VALUE 1.
009800     05  WS-PROFONDEUR        PIC 9(2) COMP VALUE ZERO.
009900     05  WS-CANDIDAT          PIC 9(3) COMP VALUE ZERO.
010000     05  WS-SOMME-I           PIC 9(9) COMP VALUE ZERO.
010100     05  WS-SOMME-IR          PIC 9(9) COMP VALUE ZERO.
010200     05  WS-PTR-G             PIC 9(4) COMP VALUE ZERO.
010300     05  WS-PTR-D             PIC 9(4) COMP VALUE ZERO.
010400     05  WS-NB-RESULTATS      PIC 9(5) COMP VALUE ZERO.
010500     05  WS-ITEMSET-PTR       PIC 9(3) COMP VALUE ZERO.
010600     05  FILLER               PIC X(02) VALUE SPACES.
010700
010800******************************************************************
010900 PROCEDURE DIVISION.
011000
011100 0100-MAIN-PROCEDURE.
011200
011300     PERFORM 0200-CHARGER-PARAMETRES
011400     PERFORM 0300-CHARGER-ORDRE-PROMETTEURS
011500     PERFORM 0500-CHARGER-LISTES
011600     OPEN OUTPUT C-RESULTATS
011700     PERFORM 0900-PARCOURS-PROFONDEUR
011800     CLOSE C-RESULTATS
011900
012000     PERFORM 1800-FIN-PGM
012100     .
012200
012300*===============================================================*
012400 0200-CHARGER-PARAMETRES.
012500
012600     OPEN INPUT C-PARAMETRES
012700     READ C-PARAMETRES
012800     MOVE PARM-MINUTIL TO WS-MINUTIL
012900     CLOSE C-PARAMETRES
013000     .
013100
013200 0300-CHARGER-ORDRE-PROMETTEURS.
013300
013400     OPEN INPUT C-PROMETTEURS
013500     MOVE 0 TO WS-FIN-FICHIER
013600     PERFORM 0400-LIRE-UN-PROMETTEUR-FOUILLE
013700         THRU 0400-LIRE-UN-PROMETTEUR-FOUILLE-EXIT
013800         UNTIL FIN-FICHIER-OUI
013900     CLOSE C-PROMETTEURS
014000     .
014100
014200 0400-LIRE-UN-PROMETTEUR-FOUILLE.
014300
014400     READ C-PROMETTEURS
014500         AT END
014600             SET FIN-FICHIER-OUI TO TRUE
014700             GO TO 0400-LIRE-UN-PROMETTEUR-FOUILLE-EXIT
014800     END-READ
014900     ADD 1 TO NDWK-NB-LISTES
015000     MOVE PR-NOM TO LST-NOM-NOEUD(NDWK-NB-LISTES)
015100     MOVE ZERO   TO LST-NB-LIGNES(NDWK-NB-LISTES)
015200     .
015300
015400 0400-LIRE-UN-PROMETTEUR-FOUILLE-EXIT.
015500     EXIT.
015600
015700
015800 0500-CHARGER-LISTES.
015900
016000     OPEN INPUT C-LISTES
016100     MOVE 0 TO WS-FIN-FICHIER
016200     PERFORM 0600-LIRE-UNE-LIGNE-LISTE THRU 0600-LIRE-UNE-LIGNE-LISTE-EXIT
016300         UNTIL FIN-FICHIER-OUI
016400     CLOSE C-LISTES
016500     .
016600
016700 0600-LIRE-UNE-LIGNE-LISTE.
016800
016900     READ C-LISTES
017000         AT END
017100             SET FIN-FICHIER-OUI TO TRUE
017200             GO TO 0600-LIRE-UNE-LIGNE-LISTE-EXIT
017300     END-READ
017400     PERFORM 0700-RANGER-LIGNE-LISTE
017500     .
017600
017700 0600-LIRE-UNE-LIGNE-LISTE-EXIT.
017800     EXIT.
017900
018000
018100 0700-RANGER-LIGNE-LISTE.
018200
018300     MOVE 1 TO WS-IND
018400     PERFORM 0800-AVANCER-JUSQU-AU-NOEUD
018500         UNTIL WS-IND > NDWK-NB-LISTES
018600            OR LST-NOM-NOEUD(WS-IND) = LI-NOM
018700     IF WS-IND <= NDWK-NB-LISTES
018800         ADD 1 TO LST-NB-LIGNES(WS-IND)
018900         MOVE LI-TRANS-ID TO LL-TRANS-ID(WS-IND, LST-NB-LIGNES(WS-IND))
019000         MOVE LI-IUTIL    TO LL-IUTIL(WS-IND, LST-NB-LIGNES(WS-IND))
019100         MOVE LI-RUTIL    TO LL-RUTIL(WS-IND, LST-NB-LIGNES(WS-IND))
019200     END-IF
019300     .
019400
019500 0800-AVANCER-JUSQU-AU-NOEUD.
019600
019700     ADD 1 TO WS-IND
019800     .
019900
020000*===============================================================*
020100*    Parcours en profondeur par pile explicite (regle R5).
020200 0900-PARCOURS-PROFONDEUR.
020300
020400     MOVE ZERO TO NDWK-SOMMET
020500     MOVE 1 TO PILE-PROCH-CANDIDAT(1)
020600     MOVE 0 TO WS-TERMINE
020700     PERFORM 1000-EXPLORER-UN-NOEUD-PILE UNTIL PARCOURS-TERMINE
020800     .
020900
021000 1000-EXPLORER-UN-NOEUD-PILE.
021100
021200     COMPUTE WS-PROFONDEUR = NDWK-SOMMET + 1
021300     IF PILE-PROCH-CANDIDAT(WS-PROFONDEUR) > NDWK-NB-LISTES
021400         IF NDWK-SOMMET = ZERO
021500             SET PARCOURS-TERMINE TO TRUE
021600         ELSE
021700             SUBTRACT 1 FROM NDWK-SOMMET
021800         END-IF
021900     ELSE
022000         MOVE PILE-PROCH-CANDIDAT(WS-PROFONDEUR) TO WS-CANDIDAT
022100         ADD 1 TO PILE-PROCH-CANDIDAT(WS-PROFONDEUR)
022200         PERFORM 1100-CONSTRUIRE-JOINTURE
022300         IF LP-NB-LIGNES(WS-PROFONDEUR) > ZERO
022400             PERFORM 1400-EVALUER-CANDIDAT
022500         END-IF
022600     END-IF
022700     .
022800
022900*    Si la profondeur courante vaut 1, la liste jointe est
023000*    simplement la liste propre du candidat ; au-dela, on joint
023100*    la liste du prefixe (profondeur NDWK-SOMMET) avec celle du
023200*    candidat par fusion deux-pointeurs sur TRANS-ID croissant.
023300 1100-CONSTRUIRE-JOINTURE.
023400
023500     IF NDWK-SOMMET = ZERO
023600         MOVE LST-NB-LIGNES(WS-CANDIDAT)
023700                               TO LP-NB-LIGNES(WS-PROFONDEUR)
023800         PERFORM 1200-COPIER-UNE-LIGNE-RACINE
023900             VARYING WS-IND FROM 1 BY 1
024000             UNTIL WS-IND > LST-NB-LIGNES(WS-CANDIDAT)
024100     ELSE
024200         MOVE ZERO TO LP-NB-LIGNES(WS-PROFONDEUR)
024300         MOVE 1 TO WS-PTR-G
024400         MOVE 1 TO WS-PTR-D
024500         PERFORM 1300-FUSIONNER-UNE-PAIRE-TRANS-ID
024600             UNTIL WS-PTR-G > LP-NB-LIGNES(NDWK-SOMMET)
024700                OR WS-PTR-D > LST-NB-LIGNES(WS-CANDIDAT)
024800     END-IF
024900     .
025000
025100 1200-COPIER-UNE-LIGNE-RACINE.
025200
025300     MOVE LL-TRANS-ID(WS-CANDIDAT, WS-IND)
025400         TO LP-TRANS-ID(WS-PROFONDEUR, WS-IND)
025500     MOVE LL-IUTIL(WS-CANDIDAT, WS-IND)
025600         TO LP-IUTIL(WS-PROFONDEUR, WS-IND)
025700     MOVE LL-RUTIL(WS-CANDIDAT, WS-IND)
025800         TO LP-RUTIL(WS-PROFONDEUR, WS-IND)
025900     .
026000
026100 1300-FUSIONNER-UNE-PAIRE-TRANS-ID.
026200
026300     IF LP-TRANS-ID(NDWK-SOMMET, WS-PTR-G) =
026400        LL-TRANS-ID(WS-CANDIDAT, WS-PTR-D)
026500         ADD 1 TO LP-NB-LIGNES(WS-PROFONDEUR)
026600         MOVE LP-TRANS-ID(NDWK-SOMMET, WS-PTR-G)
026700             TO LP-TRANS-ID(WS-PROFONDEUR,
026800                            LP-NB-LIGNES(WS-PROFONDEUR))
026900         COMPUTE LP-IUTIL(WS-PROFONDEUR,
027000                          LP-NB-LIGNES(WS-PROFONDEUR)) =
027100                 LP-IUTIL(NDWK-SOMMET, WS-PTR-G) +
027200                 LL-IUTIL(WS-CANDIDAT, WS-PTR-D)
027300         MOVE LL-RUTIL(WS-CANDIDAT, WS-PTR-D)
027400             TO LP-RUTIL(WS-PROFONDEUR,
027500                         LP-NB-LIGNES(WS-PROFONDEUR))
027600         ADD 1 TO WS-PTR-G
027700         ADD 1 TO WS-PTR-D
027800     ELSE
027900         IF LP-TRANS-ID(NDWK-SOMMET, WS-PTR-G) <
028000            LL-TRANS-ID(WS-CANDIDAT, WS-PTR-D)
028100             ADD 1 TO WS-PTR-G
028200         ELSE
028300             ADD 1 TO WS-PTR-D
028400         END-IF
028500     END-IF
028600     .
028700
028800*    Somme IUTIL (utilite certaine) et IUTIL+RUTIL (borne
028900*    superieure) de la jointure ; emission si le seuil est
029000*    atteint, poursuite en profondeur si la borne l'atteint
029100*    encore (regle R4).
029200 1400-EVALUER-CANDIDAT.
029300
029400     MOVE ZERO TO WS-SOMME-I
029500     MOVE ZERO TO WS-SOMME-IR
029600     PERFORM 1500-CUMULER-UNE-LIGNE-JOINTURE
029700         VARYING WS-IND FROM 1 BY 1
029800         UNTIL WS-IND > LP-NB-LIGNES(WS-PROFONDEUR)
029900
030000     MOVE WS-CANDIDAT TO CHEMIN-INDICE-ITEM(WS-PROFONDEUR)
030100
030200     IF WS-SOMME-I >= WS-MINUTIL
030300         PERFORM 1600-EMETTRE-RESULTAT
030400     END-IF
030500
030600     IF WS-SOMME-IR >= WS-MINUTIL
030700        AND WS-PROFONDEUR < NDWK-MAX-PROFONDEUR
030800         MOVE WS-PROFONDEUR TO NDWK-SOMMET
030900         MOVE WS-CANDIDAT TO WS-IND
031000         ADD 1 TO WS-IND
031100         MOVE WS-IND TO PILE-PROCH-CANDIDAT(WS-PROFONDEUR + 1)
031200     END-IF
031300     .
031400
031500 1500-CUMULER-UNE-LIGNE-JOINTURE.
031600
031700     ADD LP-IUTIL(WS-PROFONDEUR, WS-IND) TO WS-SOMME-I
031800     ADD LP-IUTIL(WS-PROFONDEUR, WS-IND) TO WS-SOMME-IR
031900     ADD LP-RUTIL(WS-PROFONDEUR, WS-IND) TO WS-SOMME-IR
032000     .
032100
032200*    Construit le libelle "NOM1,NOM2,..." et ecrit l'article de
032300*    resultat (ALGORITHM = BASIC, niveau sans objet a ce stade).
032400 1600-EMETTRE-RESULTAT.
032500
032600     MOVE SPACES TO NDWK-ITEMSET-TEXTE
032700     MOVE 1 TO WS-ITEMSET-PTR
032800     STRING LST-NOM-NOEUD(CHEMIN-INDICE-ITEM(1)) DELIMITED BY SPACE
032900         INTO NDWK-ITEMSET-TEXTE WITH POINTER WS-ITEMSET-PTR
033000     PERFORM 1700-AJOUTER-UN-ITEM-AU-LIBELLE
033100         VARYING WS-IND FROM 2 BY 1
033200         UNTIL WS-IND > WS-PROFONDEUR
033300
033400     MOVE "BASIC"           TO RSLT-ALGORITHM
033500     MOVE NDWK-ITEMSET-TEXTE TO RSLT-ITEMSET
033600     MOVE WS-SOMME-I        TO RSLT-UTILITY
033700     MOVE ZERO              TO RSLT-LEVEL
033800     MOVE WS-MINUTIL        TO RSLT-THRESHOLD
033900     WRITE RSLT-ENREG
034000     ADD 1 TO WS-NB-RESULTATS
034100     .
034200
034300 1700-AJOUTER-UN-ITEM-AU-LIBELLE.
034400
034500     STRING ","                                DELIMITED BY SIZE
034600            LST-NOM-NOEUD(CHEMIN-INDICE-ITEM(WS-IND))
034700                                                 DELIMITED BY SPACE
034800         INTO NDWK-ITEMSET-TEXTE WITH POINTER WS-ITEMSET-PTR
034900     .
035000
035100******************************************************************
035200 1800-FIN-PGM.
035300     STOP RUN
035400     .
035500
