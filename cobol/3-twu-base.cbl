000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       07/04/1986
000400* Purpose:    Calcule l'utilite de transaction (TU) de chaque
000500*             ticket par rupture sur TRANS-ID (regle R1), cumule
000600*             le TWU de chaque produit (regle R3), ecarte les
000700*             produits non prometteurs (TWU < MINUTIL) et trie
000800*             les survivants par TWU croissant puis nom (regle
000900*             R9). Premiere des deux etapes de l'algorithme de
001000*             base (U1) ; la suite est dans 4-LISTES-BASE.
001100* Tectonics:  cobc
001200*------------------------------------------------------------------
001300* Historique des modifications
001400*   07/04/1986 FXM  Creation.                                     DM1904FX
001500*   22/04/1986 FXM  La rupture TRANS-ID reprend le modele de      DM1904FX
001600*                   l'ancien lot contribuables (lecture d'avance, DM1904FX
001700*                   bascule zone entree/travail, traitement au    DM1904FX
001800*                   changement de cle).                           DM1904FX
001900*   09/09/1986 KR   Tri final ajoute (SORT ... GIVING), comme     DM1909KR
002000*                   dans l'ancien lot contribuables.              DM1909KR
002100*   23/11/1998 PB   Revue de conformite an 2000 : RAS, pas de     DM1911PB
002200*                   champ date dans les enregistrements traites   DM1911PB
002300*                   par ce module.                                DM1911PB
002400*   11/07/2001 JD   Reprise suite a migration de plateforme ;     DM2007JD
002500*                   aucune modification fonctionnelle.            DM2007JD
002600*   19/09/2001 JD   Cumul du TWU par produit : un seul credit     DM0109JD
002700*                   par ticket desormais (regle R3), et non un    DM0109JD
002800*                   credit par ligne qui y figure ; meme          DM0109JD
002900*                   anomalie que celle revelee sur 6-TWU-NIVEAUX  DM0109JD
003000*                   par les tests de bascule D/R10.               DM0109JD
003100*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
003200*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
003300*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
003400*                   conformement a la norme de programmation de   DM0511JD
003500*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. 3-TWU-BASE.
003900 AUTHOR.      F.X. MARCHEIX.
004000 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
004100 DATE-WRITTEN. 07/04/1986.
004200 DATE-COMPILED.
004300 SECURITY.    NON CLASSIFIE.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT  C-PROFITS ASSIGN TO "1-PROFITS.DAT"
005400         ORGANIZATION LINE SEQUENTIAL.
005500
005600     SELECT  C-TRANSACTIONS ASSIGN TO "1-TRANSACTIONS.DAT"
005700         ORGANIZATION LINE SEQUENTIAL.
005800
005900     SELECT  C-PARAMETRES ASSIGN TO "1-PARAMETRES.DAT"
006000         ORGANIZATION LINE SEQUENTIAL.
006100
006200     SELECT  C-PROMETTEURS-BRUT ASSIGN TO "3-PROMBRUT.DAT"
006300         ORGANIZATION LINE SEQUENTIAL.
006400
006500     SELECT  TRI-PROMETTEURS ASSIGN TO DISK.
006600
006700     SELECT  C-PROMETTEURS ASSIGN TO "3-PROMETTEURS-BASE.DAT"
006800         ORGANIZATION LINE SEQUENTIAL.
006900
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  C-PROFITS.
007500 COPY CPYPROF.
007600
007700 FD  C-TRANSACTIONS.
007800 COPY CPYTRAN.
007900
008000 FD  C-PARAMETRES.
008100 COPY CPYPARM.
008200
008300 FD  C-PROMETTEURS-BRUT.
008400 01  PB-ENREG.
008500     05  PB-TWU              PIC 9(9).
008600     05  PB-NOM               PIC X(12).
008700     05  FILLER               PIC X(05).
008800
008900 SD  TRI-PROMETTEURS.
009000 01  T-ENREG.
009100     05  T-TWU                PIC 9(9).
009200     05  T-NOM                PIC X(12).
009300     05  FILLER               PIC X(05).
009400
009500 FD  C-PROMETTEURS.
009600 01  PR-ENREG.
009700     05  PR-TWU               PIC 9(9).
009800     05  PR-NOM               PIC X(12).
009900     05  FILLER               PIC X(05).
010000
010100******************************************************************
010200 WORKING-STORAGE SECTION.
010300
010400 COPY CPYNODE.
010500
010600 01  WS-INDICATEURS.
010700     05  WS-FIN-FICHIER       PIC 9(1) VALUE 0.
010800         88  FIN-FICHIER-OUI           VALUE 1.
010900         88  FIN-FICHIER-NON           VALUE 0.
011000     05  WS-PREMIERE-LECTURE  PIC 9(1) VALUE 1.
011100         88  PREMIERE-LECTURE-OUI      VALUE 1.
011200     05  WS-IND               PIC 9(4) COMP VALUE ZERO.
011300     05  WS-IND2              PIC 9(4) COMP VALUE ZERO.
011400     05  WS-IND3              PIC 9(4) COMP VALUE ZERO.
011500     05  WS-IND4              PIC 9(4) COMP VALUE ZERO.
011600     05  WS-DEJA-CREDITE      PIC 9(1) VALUE 0.
011700         88  WS-DEJA-CREDITE-OUI       VALUE 1.
011800         88  WS-DEJA-CREDITE-NON       VALUE 0.
011900     05  WS-MINUTIL           PIC 9(9) COMP VALUE ZERO.
012000     05  FILLER               PIC X(02) VALUE SPACES.
012100
012200 01  WS-PROFITS-TABLE.
012300     05  WS-NB-PROFITS        PIC 9(4) COMP VALUE ZERO.
012400     05  WS-PROFIT OCCURS 50 TIMES.
012500         10  WS-PF-NOM        PIC X(12).
012600         10  WS-PF-PROFIT     PIC 9(5) COMP.
012700*        Vue "montant x 100" utilisable en COMPUTE sans perte de
012800*        precision sur les gros volumes (habitude de l'atelier
012900*        pour les colonnes monetaires).
013000         10  WS-PF-CLE REDEFINES WS-PF-NOM.
013100             15  WS-PF-CLE-12 PIC X(12).
013200     05  FILLER               PIC X(02) VALUE SPACES.
013300
013400 01  WS-TICKET-COURANT.
013500     05  WC-TRANS-ID          PIC 9(5) COMP VALUE ZERO.
013600     05  WC-NB-LIGNES         PIC 9(3) COMP VALUE ZERO.
013700     05  WC-LIGNE OCCURS 50 TIMES.
013800         10  WC-NOM           PIC X(12).
013900         10  WC-QUANTITE      PIC 9(5) COMP.
014000     05  WC-TU                PIC 9(9) COMP VALUE ZERO.
014100     05  FILLER               PIC X(02) VALUE SPACES.
014200
014300 01  WS-LIGNE-AVANCE.
014400     05  WA-TRANS-ID          PIC 9(5) COMP.
014500     05  WA-NOM               PIC X(12).
014600     05  WA-QUANTITE          PIC 9(5) COMP.
014700     05  FILLER               PIC X(02) VALUE SPACES.
014800
014900*    Produits deja credites pour le ticket en cours de traitement
015000*    (regle R3 : un produit present dans un ticket ne recoit le
015100*    TU de ce ticket qu'une seule fois, meme s'il y figure sur
015200*    plusieurs lignes).
015300 01  WS-CREDITES-TICKET.
015400     05  WC2-NB-CREDITES      PIC 9(4) COMP VALUE ZERO.
015500     05  WC2-CREDITE OCCURS 50 TIMES
015600                              PIC 9(4) COMP.
015700     05  FILLER               PIC X(02) VALUE SPACES.
015800
015900******************************************************************
016000 PROCEDURE DIVISION.
016100
016200 0100-MAIN-PROCEDURE.
016300
016400     PERFORM 0200-CHARGER-PARAMETRES
016500     PERFORM 0300-CHARGER-PROFITS
016600     PERFORM 0500-CALCULER-TWU-PAR-RUPTURE
016700     PERFORM 1700-ECRIRE-PROMETTEURS-FILTRES
016800
016900     SORT TRI-PROMETTEURS
017000         ON ASCENDING KEY T-TWU
017100         ON ASCENDING KEY T-NOM
017200         USING C-PROMETTEURS-BRUT
017300         GIVING C-PROMETTEURS
017400
017500     PERFORM 1900-FIN-PGM
017600     .
017700
017800*===============================================================*
017900 0200-CHARGER-PARAMETRES.
018000
018100     OPEN INPUT C-PARAMETRES
018200     READ C-PARAMETRES
018300     MOVE PARM-MINUTIL TO WS-MINUTIL
018400     CLOSE C-PARAMETRES
018500     .
018600
018700 0300-CHARGER-PROFITS.
018800
018900     OPEN INPUT C-PROFITS
019000     MOVE 0 TO WS-FIN-FICHIER
019100     PERFORM 0400-LIRE-UN-PROFIT-TWU THRU 0400-LIRE-UN-PROFIT-TWU-EXIT
019200         UNTIL FIN-FICHIER-OUI
019300     CLOSE C-PROFITS
019400     .
019500
019600 0400-LIRE-UN-PROFIT-TWU.
019700
019800     READ C-PROFITS
019900         AT END
020000             SET FIN-FICHIER-OUI TO TRUE
020100             GO TO 0400-LIRE-UN-PROFIT-TWU-EXIT
020200     END-READ
020300     ADD 1 TO WS-NB-PROFITS
020400     MOVE PROF-ITEM-NAME    TO WS-PF-NOM(WS-NB-PROFITS)
020500     MOVE PROF-UNIT-PROFIT  TO WS-PF-PROFIT(WS-NB-PROFITS)
020600     .
020700
020800 0400-LIRE-UN-PROFIT-TWU-EXIT.
020900     EXIT.
021000
021100
021200*===============================================================*
021300*    Rupture sur TRANS-ID, lecture d'avance (meme modele que
021400*    l'ancien lot contribuables) : on lit une ligne en avance,
021500*    on l'accumule dans le ticket courant tant que le TRANS-ID
021600*    ne change pas, et on traite le ticket complet au
021700*    changement de cle ou a la fin du fichier.
021800 0500-CALCULER-TWU-PAR-RUPTURE.
021900
022000     MOVE ZERO TO NDWK-NB-NOEUDS
022100     OPEN INPUT C-TRANSACTIONS
022200     SET PREMIERE-LECTURE-OUI TO TRUE
022300     MOVE 0 TO WS-FIN-FICHIER
022400     PERFORM 0800-LIRE-LIGNE-AVANCE THRU 0800-LIRE-LIGNE-AVANCE-EXIT
022500     PERFORM 0600-ACCUMULER-UN-TICKET UNTIL FIN-FICHIER-OUI
022600     CLOSE C-TRANSACTIONS
022700     .
022800
022900 0600-ACCUMULER-UN-TICKET.
023000
023100     MOVE WA-TRANS-ID TO WC-TRANS-ID
023200     MOVE ZERO        TO WC-NB-LIGNES
023300     PERFORM 0700-ACCUMULER-UNE-LIGNE-TICKET
023400         UNTIL FIN-FICHIER-OUI
023500            OR WA-TRANS-ID NOT = WC-TRANS-ID
023600     PERFORM 0900-TRAITER-TICKET
023700     .
023800
023900 0700-ACCUMULER-UNE-LIGNE-TICKET.
024000
024100     ADD 1 TO WC-NB-LIGNES
024200     MOVE WA-NOM       TO WC-NOM(WC-NB-LIGNES)
024300     MOVE WA-QUANTITE  TO WC-QUANTITE(WC-NB-LIGNES)
024400     PERFORM 0800-LIRE-LIGNE-AVANCE THRU 0800-LIRE-LIGNE-AVANCE-EXIT
024500     .
024600
024700 0800-LIRE-LIGNE-AVANCE.
024800
024900     READ C-TRANSACTIONS
025000         AT END
025100             SET FIN-FICHIER-OUI TO TRUE
025200             GO TO 0800-LIRE-LIGNE-AVANCE-EXIT
025300     END-READ
025400     MOVE TRAN-TRANS-ID  TO WA-TRANS-ID
025500     MOVE TRAN-ITEM-NAME TO WA-NOM
025600     MOVE TRAN-QUANTITY  TO WA-QUANTITE
025700     .
025800
025900 0800-LIRE-LIGNE-AVANCE-EXIT.
026000     EXIT.
026100
026200
026300*    Calcule TU du ticket courant puis cumule TWU de chaque
026400*    produit qui y figure (regle R3 : chaque produit du ticket
026500*    recoit l'integralite de TU, pas seulement sa propre utilite).
026600 0900-TRAITER-TICKET.
026700
026800     MOVE ZERO TO WC-TU
026900     PERFORM 1000-CALCULER-TU-UNE-LIGNE
027000         VARYING WS-IND FROM 1 BY 1
027100         UNTIL WS-IND > WC-NB-LIGNES
027200
027300     MOVE ZERO TO WC2-NB-CREDITES
027400     PERFORM 1300-CUMULER-TWU-PRODUIT
027500         VARYING WS-IND FROM 1 BY 1
027600         UNTIL WS-IND > WC-NB-LIGNES
027700     .
027800
027900 1000-CALCULER-TU-UNE-LIGNE.
028000
028100     PERFORM 1100-TROUVER-PROFIT
028200     COMPUTE WC-TU = WC-TU +
028300             (WC-QUANTITE(WS-IND) * WS-PF-PROFIT(WS-IND2))
028400     .
028500
028600*    Recherche lineaire du profit unitaire ; WS-IND2 recoit
028700*    l'indice trouve dans la table des profits (WS-IND3 balaie
028800*    la table, arret au premier trouve).
028900 1100-TROUVER-PROFIT.
029000
029100     MOVE ZERO TO WS-IND2
029200     MOVE 1 TO WS-IND3
029300     PERFORM 1200-COMPARER-PROFIT
029400         UNTIL WS-IND3 > WS-NB-PROFITS
029500            OR WS-IND2 > ZERO
029600     .
029700
029800 1200-COMPARER-PROFIT.
029900
030000     IF WS-PF-NOM(WS-IND3) = WC-NOM(WS-IND)
030100         MOVE WS-IND3 TO WS-IND2
030200     ELSE
030300         ADD 1 TO WS-IND3
030400     END-IF
030500     .
030600
030700*    Insertion/mise a jour lineaire dans la table des noeuds
030800*    (reutilisee ici comme simple table produit/TWU, memes
030900*    habitudes de recherche-puis-insertion que l'ancien lot
031000*    contribuables).
031100 1300-CUMULER-TWU-PRODUIT.
031200
031300     MOVE ZERO TO WS-IND2
031400     MOVE 1 TO WS-IND3
031500     PERFORM 1400-COMPARER-PRODUIT-CUMUL
031600         UNTIL WS-IND3 > NDWK-NB-NOEUDS
031700            OR WS-IND2 > ZERO
031800     IF WS-IND2 = ZERO
031900         ADD 1 TO NDWK-NB-NOEUDS
032000         MOVE WC-NOM(WS-IND)  TO ND-NOM(NDWK-NB-NOEUDS)
032100         MOVE ZERO            TO ND-TWU(NDWK-NB-NOEUDS)
032200         MOVE NDWK-NB-NOEUDS  TO WS-IND2
032300     END-IF
032400     PERFORM 1500-CREDITER-SI-NOUVEAU
032500     .
032600
032700 1400-COMPARER-PRODUIT-CUMUL.
032800
032900     IF ND-NOM(WS-IND3) = WC-NOM(WS-IND)
033000         MOVE WS-IND3 TO WS-IND2
033100     ELSE
033200         ADD 1 TO WS-IND3
033300     END-IF
033400     .
033500
033600*    Un produit ne recoit le TU du ticket qu'une seule fois
033700*    (regle R3), meme s'il figure sur plusieurs lignes du ticket ;
033800*    WC2-CREDITE(1..WC2-NB-CREDITES) porte les indices de noeud
033900*    deja credites pour le ticket en cours.
034000 1500-CREDITER-SI-NOUVEAU.
034100
034200     SET WS-DEJA-CREDITE-NON TO TRUE
034300     MOVE 1 TO WS-IND4
034400     PERFORM 1600-COMPARER-NOEUD-CREDITE
034500         UNTIL WS-IND4 > WC2-NB-CREDITES
034600            OR WS-DEJA-CREDITE-OUI
034700     IF WS-DEJA-CREDITE-NON
034800         ADD WC-TU TO ND-TWU(WS-IND2)
034900         ADD 1 TO WC2-NB-CREDITES
035000         MOVE WS-IND2 TO WC2-CREDITE(WC2-NB-CREDITES)
035100     END-IF
035200     .
035300
035400 1600-COMPARER-NOEUD-CREDITE.
035500
035600     IF WC2-CREDITE(WS-IND4) = WS-IND2
035700         SET WS-DEJA-CREDITE-OUI TO TRUE
035800     ELSE
035900         ADD 1 TO WS-IND4
036000     END-IF
036100     .
036200
036300*===============================================================*
036400*    Ecarte les produits dont le TWU n'atteint pas MINUTIL
036500*    (regle R3) et ecrit le fichier brut (non trie) pour le SORT.
036600 1700-ECRIRE-PROMETTEURS-FILTRES.
036700
036800     OPEN OUTPUT C-PROMETTEURS-BRUT
036900     PERFORM 1800-ECRIRE-UN-PROMETTEUR-FILTRE
037000         VARYING WS-IND FROM 1 BY 1
037100         UNTIL WS-IND > NDWK-NB-NOEUDS
037200     CLOSE C-PROMETTEURS-BRUT
037300     .
037400
037500 1800-ECRIRE-UN-PROMETTEUR-FILTRE.
037600
037700     IF ND-TWU(WS-IND) >= WS-MINUTIL
037800         SET ND-PROMETTEUR-OUI(WS-IND) TO TRUE
037900         MOVE ND-TWU(WS-IND) TO PB-TWU
038000         MOVE ND-NOM(WS-IND) TO PB-NOM
038100         WRITE PB-ENREG
038200     END-IF
038300     .
038400
038500******************************************************************
038600 1900-FIN-PGM.
038700     STOP RUN
038800     .
038900
039000
