000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       17/03/1986
000400* Purpose:    Construit la table des noeuds de la taxonomie
000500*             (produits feuilles + categories) et calcule le
000600*             niveau de chaque noeud (regle R7 : plus courte
000700*             distance descendante jusqu'a une feuille), par
000800*             relaxation iterative - methode deja employee ici
000900*             pour la remontee Commune -> Departement -> Region.
001000*             Alimente le fichier indexe NODE-NIVEAUX relu par
001100*             toutes les phases "niveaux" et par 12-VERIF-ITEMSET.
001200* Tectonics:  cobc
001300*------------------------------------------------------------------
001400* Historique des modifications
001500*   17/03/1986 FXM  Creation.                                     DM1903FX
001600*   02/04/1986 FXM  Passage de la recherche de noeud en lecture   DM1904FX
001700*                   sequentielle pure a une table en memoire      DM1904FX
001800*                   (le fichier de taxonomie est relu une         DM1904FX
001900*                   deuxieme fois pour les feuilles manquantes).  DM1904FX
002000*   21/07/1986 KR   Plafond d'iterations de relaxation ajoute     DM1907KR
002100*                   (NDWK-MAX-NOEUDS passes) - anomalie levee en  DM1907KR
002200*                   recette sur une taxonomie bouclee par erreur  DM1907KR
002300*                   de saisie.                                    DM1907KR
002400*   14/98       JLP Revue an 2000 : aucune zone date dans ce      DM1907KR
002500*                   programme, rien a corriger.                   DM1907KR
002600*   25/06/2001 JD   Reprise suite a migration de plateforme ;
002700*                   aucune modification fonctionnelle.            DM2006JD
002800*   29/10/2001 JD   1800-ECRIRE-UN-NODE-NIVEAU ecrivait tout noeudDM2910JD
002900*                   NDWK-NOEUDS dans NODE-NIVEAUX.IDX sans tester DM2910JD
003000*                   ND-NIVEAU-CONNU-OUI ; un noeud dont la        DM2910JD
003100*                   relaxation ne convergeait jamais (pas de      DM2910JD
003200*                   chemin descendant vers une feuille, regle R7) DM2910JD
003300*                   sortait donc dans l'index avec un niveau      DM2910JD
003400*                   perime, repris comme noeud valide par toutes  DM2910JD
003500*                   les phases "niveaux" et par 12-VERIF-ITEMSET. DM2910JD
003600*                   L'ecriture est desormais sautee pour ces      DM2910JD
003700*                   noeuds.                                       DM2910JD
003800*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
003900*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
004000*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
004100*                   conformement a la norme de programmation de   DM0511JD
004200*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. 2-NIVEAUX.
004600 AUTHOR.      F.X. MARCHEIX.
004700 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
004800 DATE-WRITTEN. 17/03/1986.
004900 DATE-COMPILED.
005000 SECURITY.    NON CLASSIFIE.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT  C-PROFITS ASSIGN TO "1-PROFITS.DAT"
006100         ORGANIZATION LINE SEQUENTIAL.
006200
006300     SELECT  C-TAXONOMIE ASSIGN TO "1-TAXONOMIE.DAT"
006400         ORGANIZATION LINE SEQUENTIAL.
006500
006600     SELECT  C-NODE-NIVEAUX ASSIGN TO "NODE-NIVEAUX.IDX"
006700         ORGANIZATION INDEXED
006800         ACCESS MODE IS DYNAMIC
006900         RECORD KEY IS NN-NOM
007000         FILE STATUS IS WS-FS-NODE.
007100
007200******************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  C-PROFITS.
007700 COPY CPYPROF.
007800
007900 FD  C-TAXONOMIE.
008000 COPY CPYTAXO.
008100
008200 FD  C-NODE-NIVEAUX.
008300 01  NN-ENREG.
008400     05  NN-NOM              PIC X(12).
008500     05  NN-PARENT           PIC X(12).
008600     05  NN-NIVEAU           PIC 9(2).
008700     05  NN-EST-FEUILLE      PIC X(01).
008800     05  FILLER              PIC X(15).
008900
009000******************************************************************
009100 WORKING-STORAGE SECTION.
009200
009300 COPY CPYNODE.
009400
009500 01  WS-INDICATEURS.
009600     05  WS-FS-NODE          PIC X(02).
009700     05  WS-FIN-FICHIER      PIC 9(1) VALUE 0.
009800         88  FIN-FICHIER-OUI         VALUE 1.
009900         88  FIN-FICHIER-NON         VALUE 0.
010000     05  WS-IND              PIC 9(4) COMP VALUE ZERO.
010100     05  WS-IND2             PIC 9(4) COMP VALUE ZERO.
010200     05  WS-IND3             PIC 9(4) COMP VALUE ZERO.
010300     05  WS-PASSE-CHGT       PIC 9(1) VALUE 0.
010400         88  PASSE-A-CHANGE           VALUE 1.
010500         88  PASSE-SANS-CHANGEMENT    VALUE 0.
010600     05  WS-NB-PASSES        PIC 9(4) COMP VALUE ZERO.
010700     05  FILLER               PIC X(02) VALUE SPACES.
010800
010900******************************************************************
011000 PROCEDURE DIVISION.
011100
011200 0100-MAIN-PROCEDURE.
011300
011400     PERFORM 0200-CHARGER-FEUILLES
011500     PERFORM 0500-CHARGER-CATEGORIES
011600     PERFORM 1200-CALCULER-NIVEAUX
011700     PERFORM 1700-ECRIRE-NODE-NIVEAUX
011800
011900     PERFORM 1900-FIN-PGM
012000     .
012100
012200*===============================================================*
012300*    Une feuille par produit du fichier de profits : niveau 0,
012400*    parent encore inconnu a ce stade (il sera recopie depuis la
012500*    taxonomie au paragraphe suivant).
012600 0200-CHARGER-FEUILLES.
012700
012800     OPEN INPUT C-PROFITS
012900     MOVE 0 TO WS-FIN-FICHIER
013000     PERFORM 0300-LIRE-UN-PROFIT THRU 0300-LIRE-UN-PROFIT-EXIT
013100         UNTIL FIN-FICHIER-OUI
013200     CLOSE C-PROFITS
013300     .
013400
013500 0300-LIRE-UN-PROFIT.
013600
013700     READ C-PROFITS
013800         AT END
013900             SET FIN-FICHIER-OUI TO TRUE
014000             GO TO 0300-LIRE-UN-PROFIT-EXIT
014100     END-READ
014200     PERFORM 0400-AJOUTER-NOEUD-FEUILLE
014300     .
014400
014500 0300-LIRE-UN-PROFIT-EXIT.
014600     EXIT.
014700
014800
014900 0400-AJOUTER-NOEUD-FEUILLE.
015000
015100     ADD 1 TO NDWK-NB-NOEUDS
015200     MOVE PROF-ITEM-NAME   TO ND-NOM(NDWK-NB-NOEUDS)
015300     MOVE SPACES           TO ND-PARENT(NDWK-NB-NOEUDS)
015400     MOVE ZERO             TO ND-NIVEAU(NDWK-NB-NOEUDS)
015500     SET ND-NIVEAU-CONNU-OUI(NDWK-NB-NOEUDS)  TO TRUE
015600     SET ND-EST-FEUILLE-OUI(NDWK-NB-NOEUDS)   TO TRUE
015700     .
015800
015900*===============================================================*
016000*    Un noeud par parent cite dans la taxonomie qui n'existe pas
016100*    encore dans la table (les categories n'ont pas de ligne
016200*    dans 1-PROFITS.DAT). On recopie aussi le parent sur le
016300*    noeud feuille correspondant.
016400 0500-CHARGER-CATEGORIES.
016500
016600     OPEN INPUT C-TAXONOMIE
016700     MOVE 0 TO WS-FIN-FICHIER
016800     PERFORM 0600-LIRE-UNE-CATEGORIE THRU 0600-LIRE-UNE-CATEGORIE-EXIT
016900         UNTIL FIN-FICHIER-OUI
017000     CLOSE C-TAXONOMIE
017100     .
017200
017300 0600-LIRE-UNE-CATEGORIE.
017400
017500     READ C-TAXONOMIE
017600         AT END
017700             SET FIN-FICHIER-OUI TO TRUE
017800             GO TO 0600-LIRE-UNE-CATEGORIE-EXIT
017900     END-READ
018000     PERFORM 0700-RATTACHER-PARENT
018100     .
018200
018300 0600-LIRE-UNE-CATEGORIE-EXIT.
018400     EXIT.
018500
018600
018700 0700-RATTACHER-PARENT.
018800
018900     PERFORM 0800-RECHERCHER-NOEUD-ENFANT
019000     IF WS-IND > ZERO
019100         MOVE TAXO-PARENT-NAME TO ND-PARENT(WS-IND)
019200     END-IF
019300
019400     PERFORM 1000-RECHERCHER-NOEUD-PARENT
019500     IF WS-IND = ZERO
019600         ADD 1 TO NDWK-NB-NOEUDS
019700         MOVE TAXO-PARENT-NAME  TO ND-NOM(NDWK-NB-NOEUDS)
019800         MOVE SPACES            TO ND-PARENT(NDWK-NB-NOEUDS)
019900         SET ND-NIVEAU-CONNU-NON(NDWK-NB-NOEUDS) TO TRUE
020000         SET ND-EST-FEUILLE-NON(NDWK-NB-NOEUDS)  TO TRUE
020100     END-IF
020200     .
020300
020400*    Recherche sequentielle (lineaire) du nom d'enfant dans la
020500*    table - meme idiome que la recherche de departement par
020600*    numero dans l'ancien traitement commune/departement.
020700 0800-RECHERCHER-NOEUD-ENFANT.
020800
020900     MOVE ZERO TO WS-IND
021000     MOVE 1 TO WS-IND2
021100     PERFORM 0900-COMPARER-NOEUD-ENFANT
021200         VARYING WS-IND2 FROM 1 BY 1
021300         UNTIL WS-IND2 > NDWK-NB-NOEUDS
021400     .
021500
021600 0900-COMPARER-NOEUD-ENFANT.
021700
021800     IF ND-NOM(WS-IND2) = TAXO-CHILD-NAME
021900         MOVE WS-IND2 TO WS-IND
022000     END-IF
022100     .
022200
022300 1000-RECHERCHER-NOEUD-PARENT.
022400
022500     MOVE ZERO TO WS-IND
022600     PERFORM 1100-COMPARER-NOEUD-PARENT
022700         VARYING WS-IND2 FROM 1 BY 1
022800         UNTIL WS-IND2 > NDWK-NB-NOEUDS
022900     .
023000
023100 1100-COMPARER-NOEUD-PARENT.
023200
023300     IF ND-NOM(WS-IND2) = TAXO-PARENT-NAME
023400         MOVE WS-IND2 TO WS-IND
023500     END-IF
023600     .
023700
023800*===============================================================*
023900*    Relaxation iterative (regle R7) : tant qu'une passe
024000*    complete modifie au moins un niveau, on recommence. Un
024100*    noeud sans parent connu (racine de categorie) reste a son
024200*    niveau courant.
024300 1200-CALCULER-NIVEAUX.
024400
024500     SET PASSE-A-CHANGE TO TRUE
024600     PERFORM 1300-EFFECTUER-UNE-PASSE
024700         UNTIL PASSE-SANS-CHANGEMENT
024800            OR WS-NB-PASSES > NDWK-MAX-NOEUDS
024900     .
025000
025100 1300-EFFECTUER-UNE-PASSE.
025200
025300     SET PASSE-SANS-CHANGEMENT TO TRUE
025400     ADD 1 TO WS-NB-PASSES
025500     PERFORM 1400-RELAXER-UN-NOEUD
025600         VARYING WS-IND FROM 1 BY 1
025700         UNTIL WS-IND > NDWK-NB-NOEUDS
025800     .
025900
026000 1400-RELAXER-UN-NOEUD.
026100
026200     IF ND-PARENT(WS-IND) NOT = SPACES
026300        AND ND-NIVEAU-CONNU-OUI(WS-IND)
026400         PERFORM 1500-RECHERCHER-NOEUD-PAR-NOM-PARENT
026500         IF WS-IND2 > ZERO
026600             IF ND-NIVEAU-CONNU-NON(WS-IND2)
026700              OR ND-NIVEAU(WS-IND2) < ND-NIVEAU(WS-IND) + 1
026800                 CONTINUE
026900             END-IF
027000             IF ND-NIVEAU-CONNU-NON(WS-IND2)
027100                 MOVE ND-NIVEAU(WS-IND) TO ND-NIVEAU(WS-IND2)
027200                 ADD 1 TO ND-NIVEAU(WS-IND2)
027300                 SET ND-NIVEAU-CONNU-OUI(WS-IND2) TO TRUE
027400                 SET PASSE-A-CHANGE TO TRUE
027500             ELSE
027600                 IF ND-NIVEAU(WS-IND2) > ND-NIVEAU(WS-IND) + 1
027700                     MOVE ND-NIVEAU(WS-IND) TO ND-NIVEAU(WS-IND2)
027800                     ADD 1 TO ND-NIVEAU(WS-IND2)
027900                     SET PASSE-A-CHANGE TO TRUE
028000                 END-IF
028100             END-IF
028200         END-IF
028300     END-IF
028400     .
028500
028600*    Recherche sequentielle avec arret sur premiere trouvaille :
028700*    le compteur de passe WS-NB-PASSES sert de garde-fou (on ne
028800*    boucle jamais plus de NDWK-MAX-NOEUDS+1 fois de toute facon),
028900*    on peut donc se permettre ici une sortie au-dela de la borne
029000*    des que le parent est trouve.
029100 1500-RECHERCHER-NOEUD-PAR-NOM-PARENT.
029200
029300     MOVE ZERO TO WS-IND2
029400     MOVE 1 TO WS-IND3
029500     PERFORM 1600-COMPARER-NOEUD-PAR-NOM-PARENT
029600         UNTIL WS-IND3 > NDWK-NB-NOEUDS
029700            OR WS-IND2 > ZERO
029800     .
029900
030000 1600-COMPARER-NOEUD-PAR-NOM-PARENT.
030100
030200     IF ND-NOM(WS-IND3) = ND-PARENT(WS-IND)
030300         MOVE WS-IND3 TO WS-IND2
030400     ELSE
030500         ADD 1 TO WS-IND3
030600     END-IF
030700     .
030800
030900*===============================================================*
031000*    Ecriture du fichier indexe relu par toutes les autres
031100*    phases (cle = nom du noeud).
031200 1700-ECRIRE-NODE-NIVEAUX.
031300
031400     OPEN OUTPUT C-NODE-NIVEAUX
031500     PERFORM 1800-ECRIRE-UN-NODE-NIVEAU
031600         VARYING WS-IND FROM 1 BY 1
031700         UNTIL WS-IND > NDWK-NB-NOEUDS
031800     CLOSE C-NODE-NIVEAUX
031900     .
032000
032100*    Un noeud dont le niveau n'a jamais converge (aucun chemin
032200*    descendant vers une feuille - regle R7) est exclu de l'index ;
032300*    ses descendants eventuels restent exclus de la fouille.
032400 1800-ECRIRE-UN-NODE-NIVEAU.
032500
032600     IF ND-NIVEAU-CONNU-NON(WS-IND)
032700         DISPLAY "2-NIVEAUX : NIVEAU NON CONVERGE, NOEUD ECARTE "
032800             ND-NOM(WS-IND)
032900     ELSE
033000         MOVE ND-NOM(WS-IND)      TO NN-NOM
033100         MOVE ND-PARENT(WS-IND)   TO NN-PARENT
033200         MOVE ND-NIVEAU(WS-IND)   TO NN-NIVEAU
033300         IF ND-EST-FEUILLE-OUI(WS-IND)
033400             MOVE "O" TO NN-EST-FEUILLE
033500         ELSE
033600             MOVE "N" TO NN-EST-FEUILLE
033700         END-IF
033800         WRITE NN-ENREG
033900             INVALID KEY
034000                 DISPLAY "2-NIVEAUX : CLE DOUBLON " NN-NOM
034100         END-WRITE
034200     END-IF
034300     .
034400
034500******************************************************************
034600 1900-FIN-PGM.
034700     STOP RUN
034800     .
034900
035000
