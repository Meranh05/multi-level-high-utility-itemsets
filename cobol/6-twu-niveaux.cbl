000100******************************************************************
000200* Author:     F.X. Marcheix
000300* Date:       03/11/1986
000400* Purpose:    Variante generalisee multi-niveaux de 3-TWU-BASE
000500*             (U2, regles R2/R3/R7/R8/R9). A partir du niveau
000600*             zero de la taxonomie (produits concrets inclus),
000700*             chaque ticket est rattache aux noeuds ancetres
000800*             atteints en remontant depuis ses produits
000900*             feuilles, son TU est cumule
001000*             sur chacun de ces noeuds, puis on ecarte les
001100*             noeuds dont le TWU n'atteint pas le seuil propre
001200*             au niveau (thr(niveau), regle R2) avant de trier
001300*             par niveau puis TWU croissant puis nom.
001400* Tectonics:  cobc
001500*------------------------------------------------------------------
001600* Historique des modifications
001700*   03/11/1986 FXM  Creation.                                     DM1911FX
001800*   08/12/1986 KR   La remontee d'un produit jusqu'a l'ancetre du DM1912KR
001900*                   niveau voulu reprend le chainage Commune ->   DM1912KR
002000*                   Departement -> Region de l'ancien module      DM1912KR
002100*                   5-ROLES (LOAD-LIEU-DATA).                     DM1912KR
002200*   03/12/1998 PB   Revue de conformite an 2000 : RAS.            DM1912PB
002300*   27/08/2001 JD   Reprise suite a migration de plateforme ;     DM2008JD
002400*                   aucune modification fonctionnelle.            DM2008JD
002500*   19/09/2001 JD   Credit de TWU a un noeud ancetre : un seul    DM0109JD
002600*                   credit par ticket desormais (regle R3), et    DM0109JD
002700*                   non un credit par ligne qui y remonte ;       DM0109JD
002800*                   anomalie revelee par les tests de bascule     DM0109JD
002900*                   D/R10 (un meme noeud pouvait etre credite     DM0109JD
003000*                   plusieurs fois pour un seul ticket).          DM0109JD
003100*   08/10/2001 JD   La boucle de niveaux demarrait a 1 et         DM1010JD
003200*                   sautait le niveau zero (produits              DM1010JD
003300*                   concrets) ; thr(zero) = MINUTIL degenere      DM1010JD
003400*                   deja correctement dans CALCULER-SEUIL-        DM1010JD
003500*                   NIVEAU ; il suffisait d'abaisser la borne     DM1010JD
003600*                   de depart a zero.                             DM1010JD
003700*   05/11/2001 JD   Remise en forme des paragraphes en            DM0511JD
003800*                   paragraphes numerotes (nnnn-nom) avec PERFORM DM0511JD
003900*                   ... THRU et GO TO sur les boucles de lecture, DM0511JD
004000*                   conformement a la norme de programmation de   DM0511JD
004100*                   l'atelier ; aucune modification fonctionnelle.DM0511JD
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. 6-TWU-NIVEAUX.
004500 AUTHOR.      F.X. MARCHEIX.
004600 INSTALLATION. ATELIER-ETUDES-DECISIONNEL.
004700 DATE-WRITTEN. 03/11/1986.
004800 DATE-COMPILED.
004900 SECURITY.    NON CLASSIFIE.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT  C-NODE-NIVEAUX ASSIGN TO "NODE-NIVEAUX.IDX"
006000         ORGANIZATION INDEXED
006100         ACCESS MODE IS DYNAMIC
006200         RECORD KEY IS NN-NOM
006300         FILE STATUS IS WS-FS-NODE.
006400
006500     SELECT  C-PROFITS ASSIGN TO "1-PROFITS.DAT"
006600         ORGANIZATION LINE SEQUENTIAL.
006700
006800     SELECT  C-TRANSACTIONS ASSIGN TO "1-TRANSACTIONS.DAT"
006900         ORGANIZATION LINE SEQUENTIAL.
007000
007100     SELECT  C-PARAMETRES ASSIGN TO "1-PARAMETRES.DAT"
007200         ORGANIZATION LINE SEQUENTIAL.
007300
007400     SELECT  C-PROMETTEURS-BRUT ASSIGN TO "6-PROMBRUT.DAT"
007500         ORGANIZATION LINE SEQUENTIAL.
007600
007700     SELECT  TRI-PROMETTEURS ASSIGN TO DISK.
007800
007900     SELECT  C-PROMETTEURS ASSIGN TO "6-PROMETTEURS-NIVEAUX.DAT"
008000         ORGANIZATION LINE SEQUENTIAL.
008100
008200******************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  C-NODE-NIVEAUX.
008700 01  NN-ENREG.
008800     05  NN-NOM              PIC X(12).
008900     05  NN-PARENT           PIC X(12).
009000     05  NN-NIVEAU           PIC 9(2).
009100     05  NN-EST-FEUILLE      PIC X(01).
009200     05  FILLER              PIC X(15).
009300
009400 FD  C-PROFITS.
009500 COPY CPYPROF.
009600
009700 FD  C-TRANSACTIONS.
009800 COPY CPYTRAN.
009900
010000 FD  C-PARAMETRES.
010100 COPY CPYPARM.
010200
010300 FD  C-PROMETTEURS-BRUT.
010400 01  PB-ENREG.
010500     05  PB-NIVEAU            PIC 9(2).
010600     05  PB-TWU               PIC 9(9).
010700     05  PB-NOM               PIC X(12).
010800     05  FILLER               PIC X(05).
010900
011000 SD  TRI-PROMETTEURS.
011100 01  T-ENREG.
011200     05  T-NIVEAU             PIC 9(2).
011300     05  T-TWU                PIC 9(9).
011400     05  T-NOM                PIC X(12).
011500     05  FILLER               PIC X(05).
011600
011700 FD  C-PROMETTEURS.
011800 01  PR-ENREG.
011900     05  PR-NIVEAU            PIC 9(2).
012000     05  PR-TWU               PIC 9(9).
012100     05  PR-NOM               PIC X(12).
012200     05  FILLER               PIC X(05).
012300
012400******************************************************************
012500 WORKING-STORAGE SECTION.
012600
012700 COPY CPYNODE.
012800
012900 01  WS-INDICATEURS.
013000     05  WS-FS-NODE           PIC X(02).
013100     05  WS-FIN-FICHIER       PIC 9(1) VALUE 0.
013200         88  FIN-FICHIER-OUI           VALUE 1.
013300         88  FIN-FICHIER-NON           VALUE 0.
013400     05  WS-IND               PIC 9(4) COMP VALUE ZERO.
013500     05  WS-IND2              PIC 9(4) COMP VALUE ZERO.
013600     05  WS-IND3              PIC 9(4) COMP VALUE ZERO.
013700     05  WS-IND4              PIC 9(4) COMP VALUE ZERO.
013800     05  WS-DEJA-CREDITE      PIC 9(1) VALUE 0.
013900         88  WS-DEJA-CREDITE-OUI       VALUE 1.
014000         88  WS-DEJA-CREDITE-NON       VALUE 0.
014100     05  WS-NIVEAU            PIC 9(2) COMP VALUE ZERO.
014200     05  WS-NIVEAU-MAX-VU     PIC 9(2) COMP VALUE ZERO.
014300     05  WS-MINUTIL           PIC 9(9) COMP VALUE ZERO.
014400     05  WS-ALPHASTEP         PIC 9V9  COMP VALUE ZERO.
014500     05  WS-SEUIL-NIVEAU      PIC 9(9) COMP VALUE ZERO.
014600     05  WS-SEUIL-X10         PIC 9(11) COMP VALUE ZERO.
014700     05  WS-SEUIL-RESTE       PIC 9(11) COMP VALUE ZERO.
014800     05  FILLER               PIC X(02) VALUE SPACES.
014900
015000 01  WS-PROFITS-TABLE.
015100     05  WS-NB-PROFITS        PIC 9(4) COMP VALUE ZERO.
015200     05  WS-PROFIT OCCURS 50 TIMES.
015300         10  WS-PF-NOM        PIC X(12).
015400         10  WS-PF-PROFIT     PIC 9(5) COMP.
015500     05  FILLER               PIC X(02) VALUE SPACES.
015600
015700 01  WS-TICKET-COURANT.
015800     05  WC-TRANS-ID          PIC 9(5) COMP VALUE ZERO.
015900     05  WC-NB-LIGNES         PIC 9(3) COMP VALUE ZERO.
016000     05  WC-LIGNE OCCURS 50 TIMES.
016100         10  WC-NOM           PIC X(12).
016200         10  WC-QUANTITE      PIC 9(5) COMP.
016300     05  WC-TU                PIC 9(9) COMP VALUE ZERO.
016400     05  FILLER               PIC X(02) VALUE SPACES.
016500
016600 01  WS-LIGNE-AVANCE.
016700     05  WA-TRANS-ID          PIC 9(5) COMP.
016800     05  WA-NOM               PIC X(12).
016900     05  WA-QUANTITE          PIC 9(5) COMP.
017000     05  FILLER               PIC X(02) VALUE SPACES.
017100
017200 77  WS-ANCETRE-COURANT       PIC X(12).
017300
017400*    Noeuds ancetres deja credites pour le ticket en cours de
017500*    traitement (regle R3 : un noeud present dans un ticket ne
017600*    recoit le TU de ce ticket qu'une seule fois, quel que soit
017700*    le nombre de lignes du ticket qui y remontent).
017800 01  WS-CREDITES-TICKET.
017900     05  WC2-NB-CREDITES      PIC 9(4) COMP VALUE ZERO.
018000     05  WC2-CREDITE OCCURS 50 TIMES
018100                              PIC 9(4) COMP.
018200     05  FILLER               PIC X(02) VALUE SPACES.
018300
018400******************************************************************
018500 PROCEDURE DIVISION.
018600
018700 0100-MAIN-PROCEDURE.
018800
018900     PERFORM 0300-CHARGER-PARAMETRES
019000     PERFORM 0400-CHARGER-PROFITS
019100     PERFORM 0600-CHARGER-NOEUDS
019200     OPEN OUTPUT C-PROMETTEURS-BRUT
019300
019400     PERFORM 0200-TRAITER-UN-NIVEAU
019500         VARYING WS-NIVEAU FROM 0 BY 1
019600         UNTIL WS-NIVEAU > WS-NIVEAU-MAX-VU
019700
019800     CLOSE C-PROMETTEURS-BRUT
019900
020000     SORT TRI-PROMETTEURS
020100         ON ASCENDING KEY T-NIVEAU
020200         ON ASCENDING KEY T-TWU
020300         ON ASCENDING KEY T-NOM
020400         USING C-PROMETTEURS-BRUT
020500         GIVING C-PROMETTEURS
020600
020700     PERFORM 2500-FIN-PGM
020800     .
020900
021000 0200-TRAITER-UN-NIVEAU.
021100
021200     PERFORM 0800-CALCULER-SEUIL-NIVEAU
021300     PERFORM 0900-CALCULER-TWU-NIVEAU-COURANT
021400     PERFORM 2300-ECRIRE-PROMETTEURS-NIVEAU-COURANT
021500     .
021600
021700*===============================================================*
021800 0300-CHARGER-PARAMETRES.
021900
022000     OPEN INPUT C-PARAMETRES
022100     READ C-PARAMETRES
022200     MOVE PARM-MINUTIL        TO WS-MINUTIL
022300     MOVE PARM-ALPHASTEP-NUM  TO WS-ALPHASTEP
022400     CLOSE C-PARAMETRES
022500     .
022600
022700 0400-CHARGER-PROFITS.
022800
022900     OPEN INPUT C-PROFITS
023000     MOVE 0 TO WS-FIN-FICHIER
023100     PERFORM 0500-LIRE-UN-PROFIT-TWUN THRU 0500-LIRE-UN-PROFIT-TWUN-EXIT
023200         UNTIL FIN-FICHIER-OUI
023300     CLOSE C-PROFITS
023400     .
023500
023600 0500-LIRE-UN-PROFIT-TWUN.
023700
023800     READ C-PROFITS
023900         AT END
024000             SET FIN-FICHIER-OUI TO TRUE
024100             GO TO 0500-LIRE-UN-PROFIT-TWUN-EXIT
024200     END-READ
024300     ADD 1 TO WS-NB-PROFITS
024400     MOVE PROF-ITEM-NAME    TO WS-PF-NOM(WS-NB-PROFITS)
024500     MOVE PROF-UNIT-PROFIT  TO WS-PF-PROFIT(WS-NB-PROFITS)
024600     .
024700
024800 0500-LIRE-UN-PROFIT-TWUN-EXIT.
024900     EXIT.
025000
025100
025200*    Recopie le fichier indexe des noeuds en table, releve le
025300*    plus haut niveau rencontre.
025400 0600-CHARGER-NOEUDS.
025500
025600     MOVE ZERO TO NDWK-NB-NOEUDS
025700     MOVE ZERO TO WS-NIVEAU-MAX-VU
025800     OPEN INPUT C-NODE-NIVEAUX
025900     MOVE 0 TO WS-FIN-FICHIER
026000     PERFORM 0700-LIRE-UN-NOEUD-TWUN THRU 0700-LIRE-UN-NOEUD-TWUN-EXIT
026100         UNTIL FIN-FICHIER-OUI
026200     CLOSE C-NODE-NIVEAUX
026300     .
026400
026500 0700-LIRE-UN-NOEUD-TWUN.
026600
026700     READ C-NODE-NIVEAUX NEXT RECORD
026800         AT END
026900             SET FIN-FICHIER-OUI TO TRUE
027000             GO TO 0700-LIRE-UN-NOEUD-TWUN-EXIT
027100     END-READ
027200     ADD 1 TO NDWK-NB-NOEUDS
027300     MOVE NN-NOM     TO ND-NOM(NDWK-NB-NOEUDS)
027400     MOVE NN-PARENT  TO ND-PARENT(NDWK-NB-NOEUDS)
027500     MOVE NN-NIVEAU  TO ND-NIVEAU(NDWK-NB-NOEUDS)
027600     IF NN-NIVEAU > WS-NIVEAU-MAX-VU
027700         MOVE NN-NIVEAU TO WS-NIVEAU-MAX-VU
027800     END-IF
027900     .
028000
028100 0700-LIRE-UN-NOEUD-TWUN-EXIT.
028200     EXIT.
028300
028400
028500*===============================================================*
028600*    Seuil propre au niveau (regle R2) : thr(niveau) = arrondi
028700*    au superieur de (1 + ALPHASTEP * niveau) * MINUTIL. Le
028800*    calcul est mene en dixiemes (ALPHASTEP n'a qu'une decimale)
028900*    pour obtenir l'arrondi superieur sans division decimale.
029000 0800-CALCULER-SEUIL-NIVEAU.
029100
029200     COMPUTE WS-SEUIL-X10 =
029300             (10 + ((WS-ALPHASTEP * 10) * WS-NIVEAU)) * WS-MINUTIL
029400     DIVIDE WS-SEUIL-X10 BY 10
029500         GIVING WS-SEUIL-NIVEAU
029600         REMAINDER WS-SEUIL-RESTE
029700     IF WS-SEUIL-RESTE > ZERO
029800         ADD 1 TO WS-SEUIL-NIVEAU
029900     END-IF
030000     .
030100
030200*    Rupture sur TRANS-ID comme dans 3-TWU-BASE ; pour chaque
030300*    ligne du ticket, on remonte au noeud ancetre du niveau
030400*    courant (ou on ignore la ligne si son propre niveau est
030500*    deja superieur) et on lui credite TU (regle R3/R8).
030600 0900-CALCULER-TWU-NIVEAU-COURANT.
030700
030800     PERFORM 1000-RAZ-TWU-UN-NOEUD
030900         VARYING WS-IND FROM 1 BY 1
031000         UNTIL WS-IND > NDWK-NB-NOEUDS
031100
031200     OPEN INPUT C-TRANSACTIONS
031300     MOVE 0 TO WS-FIN-FICHIER
031400     PERFORM 1300-LIRE-LIGNE-AVANCE THRU 1300-LIRE-LIGNE-AVANCE-EXIT
031500     PERFORM 1100-ACCUMULER-UN-TICKET-NIVEAU UNTIL FIN-FICHIER-OUI
031600     CLOSE C-TRANSACTIONS
031700     .
031800
031900 1000-RAZ-TWU-UN-NOEUD.
032000
032100     MOVE ZERO TO ND-TWU(WS-IND)
032200     .
032300
032400 1100-ACCUMULER-UN-TICKET-NIVEAU.
032500
032600     MOVE WA-TRANS-ID TO WC-TRANS-ID
032700     MOVE ZERO        TO WC-NB-LIGNES
032800     PERFORM 1200-ACCUMULER-UNE-LIGNE-NIVEAU
032900         UNTIL FIN-FICHIER-OUI
033000            OR WA-TRANS-ID NOT = WC-TRANS-ID
033100     PERFORM 1400-TRAITER-TICKET-NIVEAU
033200     .
033300
033400 1200-ACCUMULER-UNE-LIGNE-NIVEAU.
033500
033600     ADD 1 TO WC-NB-LIGNES
033700     MOVE WA-NOM       TO WC-NOM(WC-NB-LIGNES)
033800     MOVE WA-QUANTITE  TO WC-QUANTITE(WC-NB-LIGNES)
033900     PERFORM 1300-LIRE-LIGNE-AVANCE THRU 1300-LIRE-LIGNE-AVANCE-EXIT
034000     .
034100
034200 1300-LIRE-LIGNE-AVANCE.
034300
034400     READ C-TRANSACTIONS
034500         AT END
034600             SET FIN-FICHIER-OUI TO TRUE
034700             GO TO 1300-LIRE-LIGNE-AVANCE-EXIT
034800     END-READ
034900     MOVE TRAN-TRANS-ID  TO WA-TRANS-ID
035000     MOVE TRAN-ITEM-NAME TO WA-NOM
035100     MOVE TRAN-QUANTITY  TO WA-QUANTITE
035200     .
035300
035400 1300-LIRE-LIGNE-AVANCE-EXIT.
035500     EXIT.
035600
035700
035800 1400-TRAITER-TICKET-NIVEAU.
035900
036000     MOVE ZERO TO WC-TU
036100     PERFORM 1500-CALCULER-TU-LIGNE-NIVEAU
036200         VARYING WS-IND FROM 1 BY 1
036300         UNTIL WS-IND > WC-NB-LIGNES
036400
036500     MOVE ZERO TO WC2-NB-CREDITES
036600     PERFORM 1700-REMONTER-ET-CREDITER
036700         VARYING WS-IND FROM 1 BY 1
036800         UNTIL WS-IND > WC-NB-LIGNES
036900     .
037000
037100 1500-CALCULER-TU-LIGNE-NIVEAU.
037200
037300     PERFORM 1600-COMPARER-PROFIT-LIGNE-NIVEAU
037400         VARYING WS-IND2 FROM 1 BY 1
037500         UNTIL WS-IND2 > WS-NB-PROFITS
037600     .
037700
037800 1600-COMPARER-PROFIT-LIGNE-NIVEAU.
037900
038000     IF WS-PF-NOM(WS-IND2) = WC-NOM(WS-IND)
038100         COMPUTE WC-TU = WC-TU +
038200             (WC-QUANTITE(WS-IND) * WS-PF-PROFIT(WS-IND2))
038300     END-IF
038400     .
038500
038600*    Remonte la chaine de parente du produit WC-NOM(WS-IND)
038700*    jusqu'au noeud du niveau courant (meme idiome de remontee
038800*    que l'ancien module 5-ROLES, chaine commune->dept->region).
038900 1700-REMONTER-ET-CREDITER.
039000
039100     MOVE WC-NOM(WS-IND) TO WS-ANCETRE-COURANT
039200     PERFORM 2100-RECHERCHER-NOEUD-ANCETRE
039300     PERFORM 2000-REMONTER-UN-CRAN
039400         UNTIL WS-IND2 = ZERO
039500            OR ND-NIVEAU(WS-IND2) = WS-NIVEAU
039600     IF WS-IND2 > ZERO
039700         PERFORM 1800-CREDITER-SI-NOUVEAU
039800     END-IF
039900     .
040000
040100*    Un noeud ancetre ne recoit le TU du ticket qu'une seule
040200*    fois (regle R3), meme si plusieurs lignes du ticket y
040300*    remontent ; WC2-CREDITE(1..WC2-NB-CREDITES) porte les
040400*    indices deja credites pour le ticket en cours.
040500 1800-CREDITER-SI-NOUVEAU.
040600
040700     SET WS-DEJA-CREDITE-NON TO TRUE
040800     MOVE 1 TO WS-IND4
040900     PERFORM 1900-COMPARER-NOEUD-CREDITE
041000         UNTIL WS-IND4 > WC2-NB-CREDITES
041100            OR WS-DEJA-CREDITE-OUI
041200     IF WS-DEJA-CREDITE-NON
041300         ADD WC-TU TO ND-TWU(WS-IND2)
041400         ADD 1 TO WC2-NB-CREDITES
041500         MOVE WS-IND2 TO WC2-CREDITE(WC2-NB-CREDITES)
041600     END-IF
041700     .
041800
041900 1900-COMPARER-NOEUD-CREDITE.
042000
042100     IF WC2-CREDITE(WS-IND4) = WS-IND2
042200         SET WS-DEJA-CREDITE-OUI TO TRUE
042300     ELSE
042400         ADD 1 TO WS-IND4
042500     END-IF
042600     .
042700
042800 2000-REMONTER-UN-CRAN.
042900
043000     IF ND-PARENT(WS-IND2) = SPACES
043100         MOVE ZERO TO WS-IND2
043200     ELSE
043300         MOVE ND-PARENT(WS-IND2) TO WS-ANCETRE-COURANT
043400         PERFORM 2100-RECHERCHER-NOEUD-ANCETRE
043500     END-IF
043600     .
043700
043800*    Recherche lineaire de l'ancetre courant ; WS-IND3 balaie
043900*    la table, WS-IND2 recoit l'indice trouve (zero si absent).
044000 2100-RECHERCHER-NOEUD-ANCETRE.
044100
044200     MOVE ZERO TO WS-IND2
044300     MOVE 1 TO WS-IND3
044400     PERFORM 2200-COMPARER-NOEUD-ANCETRE
044500         UNTIL WS-IND3 > NDWK-NB-NOEUDS
044600            OR WS-IND2 > ZERO
044700     .
044800
044900 2200-COMPARER-NOEUD-ANCETRE.
045000
045100     IF ND-NOM(WS-IND3) = WS-ANCETRE-COURANT
045200         MOVE WS-IND3 TO WS-IND2
045300     ELSE
045400         ADD 1 TO WS-IND3
045500     END-IF
045600     .
045700
045800*===============================================================*
045900 2300-ECRIRE-PROMETTEURS-NIVEAU-COURANT.
046000
046100     PERFORM 2400-ECRIRE-UN-PROMETTEUR-NIVEAU
046200         VARYING WS-IND FROM 1 BY 1
046300         UNTIL WS-IND > NDWK-NB-NOEUDS
046400     .
046500
046600 2400-ECRIRE-UN-PROMETTEUR-NIVEAU.
046700
046800     IF ND-NIVEAU(WS-IND) = WS-NIVEAU
046900        AND ND-TWU(WS-IND) >= WS-SEUIL-NIVEAU
047000         MOVE WS-NIVEAU       TO PB-NIVEAU
047100         MOVE ND-TWU(WS-IND)  TO PB-TWU
047200         MOVE ND-NOM(WS-IND)  TO PB-NOM
047300         WRITE PB-ENREG
047400     END-IF
047500     .
047600
047700******************************************************************
047800 2500-FIN-PGM.
047900     STOP RUN
048000     .
048100
